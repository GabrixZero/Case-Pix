000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PXLISTA.                                                     
000300 AUTHOR. FABIO SOARES.                                                    
000400 INSTALLATION. SISTEMAS DE COMPUTACAO.                                    
000500 DATE-WRITTEN. 22/03/94.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - CONFIDENCIAL.                                    
000800*                EMPRESA S / A                                            
000900*    ANALISTA         : FABIO                                             
001000*    PROGRAMADOR(A)   : FABIO                                             
001100*    FINALIDADE : LISTAGEM E CONSULTA DO CADASTRO DE CHAVES               
001200*                 PIX, A PARTIR DO CARTAO DE CRITERIO (7                  
001300*                 CRITERIOS DE BUSCA) E DO CADASTRO MESTRE                
001400*                 ATUALIZADO.                                             
001500*    DATA             : 22/03/1994                                        
001600*    VRS         DATA           DESCRICAO                                 
001700*    1.0         22/03/1994     IMPLANTACAO - FABIO                       
001800*    1.0         25/03/1994     INCLUIDO CABECALHO DE PAGINA              
001900*                               NOS MOLDES DO RELCURSO - FABIO            
002000*    1.1         14/07/1994     INCLUIDOS OS CRITERIOS POR                
002100*                               TIPO DE CHAVE E POR CONTA -               
002200*                               JAMILE                                    
002300*    1.1         20/09/1994     INCLUIDO CRITERIO POR NOME DO             
002400*                               TITULAR (BUSCA PARCIAL) - ENZO            
002500*    1.2         11/02/1995     INCLUIDO CRITERIO POR PERIODO             
002600*                               DE INCLUSAO - JORGE KOIKE                 
002700*    1.2         30/06/1995     INCLUIDOS CRITERIOS DE CHAVES             
002800*                               ATIVAS E INATIVAS - JORGE KOIKE           
002900*    1.3         17/10/1996     AJUSTE NA MENSAGEM DE NENHUM              
003000*                               REGISTRO ENCONTRADO - FABIO               
003100*    1.4         02/03/1998     AJUSTE DE VIRADA DE SECULO NO             
003200*                               CONFRONTO DO PERIODO DE                   
003300*                               INCLUSAO (ANO COM 4 DIGITOS) -            
003400*                               JAMILE - REQ. 0112/98 - BUG DO            
003500*                               ANO 2000                                  
003600*    1.4         02/10/1998     TESTADO CRITERIO DE PERIODO               
003700*                               COM DATAS DE 1999 E DE 2000 -             
003800*                               JAMILE                                    
003900*    1.5         19/08/2002     AJUSTE NA COMPARACAO DE NOME              
004000*                               PARCIAL - INSPECT EM VEZ DE               
004100*                               UNSTRING - ENZO                           
004200*    1.6         14/05/2004     INCLUIDA DATA-FIM NO CRITERIO     REL04   
004300*                               DE PERIODO - ANTES SO HAVIA               
004400*                               LIMITE INFERIOR - JORGE KOIKE             
004500*                               - REQ. 0240/04                            
004600*    1.7         03/11/2006     CRITERIO POR CHAVE-ID PASSA A     REL06   
004700*                               EXIBIR A DATA/HORA DE                     
004800*                               INATIVACAO NO LUGAR DO REGISTRO           
004900*                               QUANDO A CHAVE ESTA INATIVA -             
005000*                               FABIO - REQ. 0198/01                      
005100*    1.8         22/02/2009     CORRIGIDA A CONTAGEM DOS          REL09   
005200*                               CRITERIOS 2 A 5 - SEPARA                  
005300*                               "NENHUM ENCONTRADO" DE "TODOS             
005400*                               ENCONTRADOS ESTAO INATIVOS" -             
005500*                               ENZO - REQ. 0077/09                       
005600*    1.9         30/06/2011     CORRIGIDO O CONFRONTO DO          REL11   
005700*                               CRITERIO DE PERIODO - A VISAO             
005800*                               NUMERICA ANTIGA PEGAVA OS                 
005900*                               HIFENS DO TIMESTAMP EM VEZ DO             
006000*                               DIA; PASSA A REMONTAR A DATA A            
006100*                               PARTIR DE ANO/MES/DIA - JAMILE            
006200*                               - REQ. 0301/11                            
006300*    2.0         18/04/2013     COLUNA VALOR DA CHAVE PASSA A     REL13   
006400*                               30 POSICOES (ANTES TRUNCAVA EM            
006500*                               25); AGENCIA E CONTA GANHAM               
006600*                               COLUNAS PROPRIAS NO RELATORIO -           
006700*                               FABIO - REQ. 0188/13                      
006800*    2.1         02/09/2015     O GO TO DO AT END EM 0200-LE-     REL15   
006900*                               CHAVE IA PARA 0290-LE-CHAVE-FIM,          
007000*                               UM EXIT SEM DESVIO - CAIA DIRETO          
007100*                               NOS FILTROS E EM 0400-IMPRIME-            
007200*                               DETALHE COM O ULTIMO REGISTRO             
007300*                               LIDO, DUPLICANDO A ULTIMA LINHA           
007400*                               DE TODA LISTAGEM; PASSA A IR              
007500*                               DIRETO PARA 0900-MENSAGEM-FINAL,          
007600*                               NO MESMO PADRAO DO PXMANUT -              
007700*                               AUDITORIA DE CODIGO INTERNA -             
007800*                               JORGE KOIKE - REQ. 0312/15                
007900                                                                          
008000 ENVIRONMENT DIVISION.                                                    
008100 CONFIGURATION SECTION.                                                   
008200 SOURCE-COMPUTER. IBM-PC.                                                 
008300 OBJECT-COMPUTER. IBM-PC.                                                 
008400 SPECIAL-NAMES.                                                           
008500     C01 IS TOP-OF-FORM.                                                  
008600                                                                          
008700 INPUT-OUTPUT SECTION.                                                    
008800 FILE-CONTROL.                                                            
008900                                                                          
009000*    CHAVEENT - CADASTRO MESTRE DE CHAVES PIX JA ATUALIZADO               
009100*    PELO LOTE DE MANUTENCAO (O CHAVESAI GRAVADO PELO                     
009200*    PXMANUT) - LIDO DO INICIO AO FIM, UMA UNICA VEZ, SEM                 
009300*    ACESSO DIRETO (ESTE PROGRAMA NAO ALTERA NADA).                       
009400     SELECT CHAVEENT ASSIGN TO DISK                                       
009500                 ORGANIZATION IS SEQUENTIAL                               
009600                 ACCESS MODE IS SEQUENTIAL                                
009700                 FILE STATUS IS STATUS-ENT.                               
009800                                                                          
009900*    CRITERIO - CARTAO COM O CRITERIO DE BUSCA DESTA EXECUCAO             
010000*    (UM SO REGISTRO POR RODADA, NOS MOLDES DO CARTAO-PARAMETRO           
010100*    DAS ROTINAS DE LISTAGEM DA CASA).                                    
010200     SELECT CRITERIO ASSIGN TO DISK                                       
010300                 ORGANIZATION IS SEQUENTIAL                               
010400                 ACCESS MODE IS SEQUENTIAL                                
010500                 FILE STATUS IS STATUS-CRI.                               
010600                                                                          
010700*    RELATORI - RELATORIO IMPRESSO DA LISTAGEM/CONSULTA, COM              
010800*    CABECALHO POR PAGINA E MENSAGEM FINAL DE TOTAIS.                     
010900     SELECT RELATORI ASSIGN TO PRINTER                                    
011000                 ORGANIZATION IS SEQUENTIAL                               
011100                 FILE STATUS IS STATUS-REL.                               
011200                                                                          
011300 DATA DIVISION.                                                           
011400 FILE SECTION.                                                            
011500                                                                          
011600*    CADASTRO MESTRE DE CHAVES PIX, JA ATUALIZADO PELO LOTE               
011700*    DE MANUTENCAO (358 POSICOES).                                        
011800 FD  CHAVEENT                                                             
011900     LABEL RECORD STANDARD                                                
012000     VALUE OF FILE-ID 'CHAVESAI.DAT'                                      
012100     RECORD CONTAINS 358 CHARACTERS.                                      
012200                                                                          
012300*    MESMO LAYOUT DO REG-CHAVEWK DO PXMANUT (PREFIXO CL- EM               
012400*    VEZ DE CM-, POIS AQUI O ARQUIVO E SO DE LEITURA) - VER               
012500*    PXMANUT PARA O SIGNIFICADO DE CADA CAMPO.                            
012600 01  REG-CHAVEENT.                                                        
012700     05  CL-KEY-ID                PIC X(36).                              
012800     05  CL-KEY-TYPE               PIC X(09).                             
012900     05  CL-KEY-VALUE              PIC X(77).                             
013000     05  CL-PERSON-TYPE            PIC X(08).                             
013100     05  CL-ACCOUNT-TYPE           PIC X(10).                             
013200     05  CL-AGENCIA-CONTA.                                                
013300         10  CL-AGENCY-NUMBER      PIC 9(04).                             
013400         10  CL-ACCOUNT-NUMBER     PIC 9(08).                             
013500     05  CL-HOLDER-FIRST-NAME      PIC X(30).                             
013600     05  CL-HOLDER-LAST-NAME       PIC X(45).                             
013700     05  CL-INCLUSION-TIMESTAMP    PIC X(19).                             
013800     05  CL-INACTIVATION-TIMESTAMP PIC X(19).                             
013900     05  FILLER                    PIC X(93).                             
014000                                                                          
014100*    VISAO NUMERICA UNICA DE AGENCIA+CONTA, USADA NO CRITERIO             
014200*    3 (0320-FILTRA-POR-CONTA) PARA COMPARAR OS DOIS CAMPOS               
014300*    DE UMA SO VEZ.                                                       
014400 01  CL-AGCTA-NUM REDEFINES CL-AGENCIA-CONTA PIC 9(12).                   
014500                                                                          
014600*    VISAO DA DATA DE INCLUSAO POR CAMPO NUMERICO VERDADEIRO              
014700*    (ANO/MES/DIA), USADA NO CRITERIO 5 (0340-FILTRA-POR-                 
014800*    PERIODO) PARA REMONTAR A DATA SEM OS HIFENS DO TIMESTAMP             
014900*    (VER HISTORICO, VERSAO 1.9).                                         
015000 01  CL-INCLUSAO-TS-VIEW REDEFINES CL-INCLUSION-TIMESTAMP.                
015100     05  CL-INCL-ANO               PIC 9(04).                             
015200     05  CL-INCL-HIFEN1            PIC X(01).                             
015300     05  CL-INCL-MES               PIC 9(02).                             
015400     05  CL-INCL-HIFEN2            PIC X(01).                             
015500     05  CL-INCL-DIA               PIC 9(02).                             
015600     05  FILLER                    PIC X(09).                             
015700                                                                          
015800*    CARTAO DE CRITERIO DE BUSCA - UM UNICO REGISTRO POR                  
015900*    EXECUCAO, INFORMANDO QUAL DOS 7 CRITERIOS DEVE SER                   
016000*    APLICADO E O(S) ARGUMENTO(S) DO CRITERIO (95 POSICOES).              
016100 FD  CRITERIO                                                             
016200     LABEL RECORD STANDARD                                                
016300     VALUE OF FILE-ID 'CRITERIO.DAT'                                      
016400     RECORD CONTAINS 95 CHARACTERS.                                       
016500                                                                          
016600 01  REG-CRITERIO.                                                        
016700*        '1' A '7' - QUAL DOS SETE CRITERIOS DE BUSCA ESTA                
016800*        RODADA VAI APLICAR (VER 0200-LE-CHAVE E OS                       
016900*        PARAGRAFOS 0300 A 0360, UM POR CRITERIO).                        
017000     05  CRI-TIPO-CRITERIO         PIC X(01).                             
017100*        ARGUMENTO DO CRITERIO 1 (CHAVE-ID EXATA).                        
017200     05  CRI-ARG-KEY-ID            PIC X(36).                             
017300*        ARGUMENTO DO CRITERIO 2 (TIPO DE CHAVE EXATO).                   
017400     05  CRI-ARG-KEY-TYPE          PIC X(09).                             
017500*        ARGUMENTO DO CRITERIO 3 (AGENCIA+CONTA EXATAS) -                 
017600*        REDEFINIDO NUMERICO EM CRI-ARG-AGCTA-NUM ABAIXO.                 
017700     05  CRI-ARG-AGENCIA-CONTA.                                           
017800         10  CRI-ARG-AGENCY-NUMBER  PIC 9(04).                            
017900         10  CRI-ARG-ACCOUNT-NUMBER PIC 9(08).                            
018000*        ARGUMENTO DO CRITERIO 4 (TRECHO DO NOME DO                       
018100*        TITULAR - BUSCA PARCIAL, SEM DISTINGUIR CAIXA).                  
018200     05  CRI-ARG-NOME              PIC X(18).                             
018300*        LIMITES INFERIOR E SUPERIOR DO CRITERIO 5 (PERIODO               
018400*        DE INCLUSAO), FORMATO AAAAMMDD. OS CRITERIOS 6 E 7               
018500*        (ATIVAS/INATIVAS) NAO USAM ARGUMENTO ALGUM.                      
018600     05  CRI-ARG-PERIODO-INI       PIC 9(08).                             
018700     05  CRI-ARG-PERIODO-FIM       PIC 9(08).                             
018800     05  FILLER                    PIC X(03).                             
018900                                                                          
019000*    VISAO NUMERICA UNICA DO ARGUMENTO DE AGENCIA+CONTA DO                
019100*    CRITERIO 3, PARA COMPARAR CONTRA CL-AGCTA-NUM DE UMA                 
019200*    SO VEZ EM 0320-FILTRA-POR-CONTA.                                     
019300 01  CRI-ARG-AGCTA-NUM REDEFINES CRI-ARG-AGENCIA-CONTA PIC 9(12).         
019400                                                                          
019500*    RELATORIO DE LISTAGEM/CONSULTA (132 COLUNAS).                        
019600 FD  RELATORI                                                             
019700     LABEL RECORD OMITTED.                                                
019800 01  REG-RELATORI                  PIC X(132).                            
019900                                                                          
020000 WORKING-STORAGE SECTION.                                                 
020100*    FILE STATUS DE CADA SELECT, CONFERIDO APOS ABERTURA E                
020200*    LEITURA (VER 0100-ABRE-ARQUIVOS).                                    
020300 77  STATUS-ENT                    PIC X(02) VALUE SPACES.                
020400 77  STATUS-CRI                    PIC X(02) VALUE SPACES.                
020500 77  STATUS-REL                    PIC X(02) VALUE SPACES.                
020600                                                                          
020700*    FIM DO CADASTRO MESTRE - MARCADA NO AT END DA LEITURA        REL15   
020800*    PRINCIPAL (0200-LE-CHAVE) PARA REGISTRO; O LACO EM SI                
020900*    TERMINA POR GO TO DIRETO A 0900-MENSAGEM-FINAL, NO MESMO             
021000*    PADRAO DO PXMANUT (0200-LE-PEDIDO/WS-FIM-PED).                       
021100 77  WS-FIM-ENT                    PIC X(01) VALUE 'N'.                   
021200     88  FIM-ENT                    VALUE 'S'.                            
021300                                                                          
021400*    WS-IDX - INDICE GENERICO DOS LACOS CARACTER A CARACTER               
021500*    (MAIUSCULIZACAO DO NOME, MEDIDA DO ARGUMENTO). WS-CONTLIN            
021600*    CONTA AS LINHAS IMPRESSAS NA PAGINA ATUAL (QUEBRA A CADA             
021700*    14 - VER 0400-IMPRIME-DETALHE); WS-CONTPAG E O NUMERO DA             
021800*    PAGINA, IMPRESSO NO CABECALHO (0150-CABECALHO).                      
021900 77  WS-IDX                        PIC S9(04) COMP VALUE ZERO.            
022000 77  WS-CONTLIN                    PIC S9(04) COMP VALUE 99.              
022100 77  WS-CONTPAG                    PIC S9(05) COMP VALUE ZERO.            
022200*    TOTAIS DA MENSAGEM FINAL (0900-MENSAGEM-FINAL) - VER A               
022300*    DISTINCAO ENTRE "ENCONTRADAS" E "LISTADAS" NA NOTA DE                
022400*    0200-LE-CHAVE (HISTORICO, VERSAO 1.8).                               
022500 77  WS-TOT-ENCONTRADAS            PIC S9(07) COMP VALUE ZERO.            
022600 77  WS-TOT-LISTADAS               PIC S9(07) COMP VALUE ZERO.            
022700 77  WS-TOT-LISTADAS-ED             PIC ZZZZZZ9.                          
022800 77  WS-TOT-ATIVAS                 PIC S9(07) COMP VALUE ZERO.            
022900 77  WS-TOT-INATIVAS               PIC S9(07) COMP VALUE ZERO.            
023000                                                                          
023100*    AREA DE TRABALHO DO CRITERIO 4 (BUSCA PARCIAL DE NOME):              
023200*    WS-CHAR E O CARACTER CORRENTE NOS LACOS DE MAIUSCULIZACAO            
023300*    (0900/0901); WS-NOME-MAIUSC/WS-ARG-NOME-MAIUSC SAO COPIAS            
023400*    MAIUSCULIZADAS DO NOME DO TITULAR E DO ARGUMENTO;                    
023500*    WS-TAM-ARG-NOME E O TAMANHO REAL DO ARGUMENTO (SEM OS                
023600*    BRANCOS A DIREITA); WS-ACHOU-NOME/WS-POS-VARRE CONTROLAM             
023700*    A VARREDURA POSICAO A POSICAO EM 0334-COMPARA-POSICAO.               
023800 77  WS-CHAR                       PIC X(01) VALUE SPACE.                 
023900 77  WS-NOME-MAIUSC                PIC X(30) VALUE SPACES.                
024000 77  WS-ARG-NOME-MAIUSC            PIC X(18) VALUE SPACES.                
024100 77  WS-TAM-ARG-NOME                PIC S9(04) COMP VALUE ZERO.           
024200 77  WS-ACHOU-NOME                  PIC X(01) VALUE 'N'.                  
024300     88  ACHOU-NOME                  VALUE 'S'.                           
024400 77  WS-POS-VARRE                   PIC S9(04) COMP VALUE ZERO.           
024500                                                                          
024600*    SITUACAO DA CHAVE CORRENTE - 'S' QUANDO A DATA-HORA DE               
024700*    INATIVACAO ESTA EM BRANCO (VER 0200-LE-CHAVE).                       
024800 77  WS-ATIVA                       PIC X(01) VALUE 'N'.                  
024900     88  CHAVE-ATIVA                  VALUE 'S'.                          
025000                                                                          
025100*    ARMADO PELO PARAGRAFO DO CRITERIO ESCOLHIDO (0300 A 0360)            
025200*    QUANDO A CHAVE CORRENTE SATISFAZ O CRITERIO - CONFERIDO              
025300*    EM 0200-LE-CHAVE PARA DECIDIR SE IMPRIME E CONTABILIZA.              
025400 77  WS-COINCIDE                    PIC X(01) VALUE 'N'.                  
025500     88  LINHA-COINCIDE                VALUE 'S'.                         
025600                                                                          
025700*---------------- ACCEPT FROM DATE (VIRADA DE SECULO) -------             
025800 01  WS-DATA-SISTEMA.                                                     
025900     05  WS-DTS-ANO                  PIC 9(04).                           
026000     05  WS-DTS-MES                  PIC 9(02).                           
026100     05  WS-DTS-DIA                  PIC 9(02).                           
026200 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA PIC 9(08).               
026300                                                                          
026400*---------------- DATA DE INCLUSAO REMONTADA PARA CONFRONTO -             
026500*    (CL-INCL-ANO/MES/DIA SAO OS CAMPOS NUMERICOS VERDADEIROS             
026600*    DO TIMESTAMP - OS HIFENS DO FORMATO AAAA-MM-DDTHH:MM:SS              
026700*    FICAM DE FORA, CORRIGINDO O CONFRONTO DO CRITERIO 5.)                
026800 01  WS-INCL-DATA.                                                REL11   
026900     05  WS-INCL-ANO                 PIC 9(04).                           
027000     05  WS-INCL-MES                 PIC 9(02).                           
027100     05  WS-INCL-DIA                 PIC 9(02).                           
027200 01  WS-INCL-AAAAMMDD REDEFINES WS-INCL-DATA PIC 9(08).           REL11   
027300                                                                          
027400*---------------- LINHAS DE RELATORIO ------------------------            
027500*    CAB1/CAB2/CAB3 SAO AS TRES LINHAS DE CABECALHO, REPETIDAS            
027600*    A CADA QUEBRA DE PAGINA POR 0150-CABECALHO: NOME DO                  
027700*    SISTEMA E NUMERO DE PAGINA, O TITULO DO CRITERIO ESCOLHIDO           
027800*    (CAB2-TITULO, MONTADO CONFORME CRI-TIPO-CRITERIO) E OS               
027900*    ROTULOS DAS COLUNAS DO DETALHE.                                      
028000 01  CAB1.                                                                
028100     05  FILLER                      PIC X(08) VALUE SPACES.              
028200     05  FILLER                      PIC X(45) VALUE                      
028300         'SISTEMA DE CHAVES PIX'.                                         
028400     05  FILLER                      PIC X(05) VALUE SPACES.              
028500     05  FILLER                      PIC X(04) VALUE 'PAG.'.              
028600     05  PAG-CAB1                    PIC ZZ.ZZ9.                          
028700     05  FILLER                      PIC X(64) VALUE SPACES.              
028800                                                                          
028900 01  CAB2.                                                                
029000     05  FILLER                      PIC X(24) VALUE SPACES.              
029100     05  CAB2-TITULO                 PIC X(84) VALUE SPACES.              
029200     05  FILLER                      PIC X(24) VALUE SPACES.              
029300                                                                          
029400*    ROTULOS DAS COLUNAS DO DETALHE (DET1 ABAIXO) - CHAVE-ID,             
029500*    TIPO, VALOR, AGENCIA, CONTA, TITULAR E SITUACAO.                     
029600 01  CAB3.                                                        REL13   
029700     05  FILLER                      PIC X(04) VALUE SPACES.              
029800     05  FILLER                      PIC X(36) VALUE 'CHAVE-ID'.          
029900     05  FILLER                      PIC X(01) VALUE SPACES.              
030000     05  FILLER                      PIC X(09) VALUE 'TIPO'.              
030100     05  FILLER                      PIC X(01) VALUE SPACES.              
030200     05  FILLER                      PIC X(30) VALUE 'VALOR'.             
030300     05  FILLER                      PIC X(01) VALUE SPACES.              
030400     05  FILLER                      PIC X(04) VALUE 'AGEN'.              
030500     05  FILLER                      PIC X(01) VALUE SPACES.              
030600     05  FILLER                      PIC X(08) VALUE 'CONTA'.             
030700     05  FILLER                      PIC X(01) VALUE SPACES.              
030800     05  FILLER                      PIC X(30) VALUE 'TITULAR'.           
030900     05  FILLER                      PIC X(01) VALUE SPACES.              
031000     05  FILLER                      PIC X(08) VALUE                      
031100         'SITUACAO'.                                                      
031200     05  FILLER                      PIC X(01) VALUE SPACES.              
031300                                                                          
031400*    LISTAGEM COM VALOR DA CHAVE (30 POSICOES) E AGENCIA/CONTA            
031500*    EM COLUNAS SEPARADAS - VER HISTORICO, VERSAO 2.0.                    
031600 01  DET1.                                                        REL13   
031700     05  FILLER                      PIC X(04) VALUE SPACES.              
031800*        CHAVE-ID DA CHAVE LISTADA.                                       
031900     05  DET-KEY-ID                  PIC X(36).                           
032000     05  FILLER                      PIC X(01) VALUE SPACES.              
032100*        TIPO DA CHAVE.                                                   
032200     05  DET-KEY-TYPE                 PIC X(09).                          
032300     05  FILLER                      PIC X(01) VALUE SPACES.              
032400*        VALOR DA CHAVE (0406) OU, NO CRITERIO 1 COM A CHAVE              
032500*        INATIVA, O CARIMBO DE DATA-HORA DA INATIVACAO (0405).            
032600     05  DET-KEY-VALUE                PIC X(30).                          
032700     05  FILLER                      PIC X(01) VALUE SPACES.              
032800*        AGENCIA E CONTA VINCULADAS A CHAVE.                              
032900     05  DET-AGENCIA                  PIC 9(04).                          
033000     05  FILLER                      PIC X(01) VALUE SPACES.              
033100     05  DET-CONTA                    PIC 9(08).                          
033200     05  FILLER                      PIC X(01) VALUE SPACES.              
033300*        PRIMEIRO NOME DO TITULAR (0406) OU O ROTULO FIXO                 
033400*        'INACTIVATED SINCE' (0405, CRITERIO 1 INATIVO).                  
033500     05  DET-TITULAR                  PIC X(30).                          
033600     05  FILLER                      PIC X(01) VALUE SPACES.              
033700*        'ACTIVE' OU 'INACTIVE'.                                          
033800     05  DET-SITUACAO                 PIC X(08).                          
033900     05  FILLER                      PIC X(01) VALUE SPACES.              
034000                                                                          
034100*    LINHA DE MENSAGEM FINAL (0900-MENSAGEM-FINAL) - NENHUMA              
034200*    CORRESPONDENCIA, TODAS INATIVAS, OU O TOTAL LISTADO.                 
034300 01  LINHA-FINAL.                                                         
034400     05  FILLER                      PIC X(10) VALUE SPACES.              
034500     05  LF-MENSAGEM                  PIC X(110) VALUE SPACES.            
034600     05  FILLER                      PIC X(12) VALUE SPACES.              
034700                                                                          
034800 PROCEDURE DIVISION.                                                      
034900                                                                          
035000*    ABERTURA DOS ARQUIVOS DA RODADA. O CARTAO DE CRITERIO E              
035100*    LIDO AQUI MESMO (UM SO REGISTRO, VALIDO PARA TODA A                  
035200*    EXECUCAO) - SE VIER VAZIO, NAO HA CRITERIO A APLICAR E               
035300*    O PROGRAMA PARA SEM GERAR RELATORIO.                                 
035400 0100-ABRE-ARQUIVOS.                                                      
035500     OPEN INPUT CHAVEENT.                                                 
035600     IF STATUS-ENT NOT = '00'                                             
035700        DISPLAY 'CHAVESAI.DAT - ERRO DE ABERTURA ' STATUS-ENT             
035800        STOP RUN.                                                         
035900     OPEN INPUT CRITERIO.                                                 
036000     IF STATUS-CRI NOT = '00'                                             
036100        DISPLAY 'CRITERIO.DAT - ERRO DE ABERTURA ' STATUS-CRI             
036200        STOP RUN.                                                         
036300     READ CRITERIO                                                        
036400          AT END                                                          
036500             DISPLAY 'CRITERIO.DAT - CARTAO DE CRITERIO VAZIO'            
036600             STOP RUN.                                                    
036700     OPEN OUTPUT RELATORI.                                                
036800     MOVE 'N' TO WS-FIM-ENT.                                              
036900                                                                          
037000*    CABECALHO DE PAGINA - CHAMADO UMA VEZ NO INICIO DA                   
037100*    LISTAGEM E DE NOVO A CADA QUEBRA DE PAGINA (VER 0400-                
037200*    IMPRIME-DETALHE). O TITULO EM CAB2-TITULO DEPENDE DO                 
037300*    CRITERIO ESCOLHIDO NO CARTAO, PARA O USUARIO SABER QUE               
037400*    TIPO DE CONSULTA GEROU O RELATORIO.                                  
037500 0150-CABECALHO.                                                          
037600     IF CRI-TIPO-CRITERIO = '1'                                           
037700        MOVE 'LISTAGEM POR CHAVE-ID' TO CAB2-TITULO.                      
037800     IF CRI-TIPO-CRITERIO = '2'                                           
037900        MOVE 'LISTAGEM POR TIPO DE CHAVE' TO CAB2-TITULO.                 
038000     IF CRI-TIPO-CRITERIO = '3'                                           
038100        MOVE 'LISTAGEM POR AGENCIA E CONTA' TO CAB2-TITULO.               
038200     IF CRI-TIPO-CRITERIO = '4'                                           
038300        MOVE 'LISTAGEM POR NOME DO TITULAR' TO CAB2-TITULO.               
038400     IF CRI-TIPO-CRITERIO = '5'                                           
038500        MOVE 'LISTAGEM POR PERIODO DE INCLUSAO'                           
038600                                    TO CAB2-TITULO.                       
038700     IF CRI-TIPO-CRITERIO = '6'                                           
038800        MOVE 'LISTAGEM DE CHAVES ATIVAS' TO CAB2-TITULO.                  
038900     IF CRI-TIPO-CRITERIO = '7'                                           
039000        MOVE 'LISTAGEM DE CHAVES INATIVAS'                                
039100                                    TO CAB2-TITULO.                       
039200     ADD 1 TO WS-CONTPAG                                                  
039300     MOVE WS-CONTPAG TO PAG-CAB1                                          
039400     WRITE REG-RELATORI FROM CAB1 AFTER PAGE.                             
039500     WRITE REG-RELATORI FROM CAB2 AFTER 2.                                
039600     WRITE REG-RELATORI FROM CAB3 AFTER 2.                                
039700     MOVE SPACES TO REG-RELATORI                                          
039800     WRITE REG-RELATORI AFTER 1.                                          
039900*    SEIS LINHAS JA OCUPADAS (CAB1, CAB2, CAB3, BRANCO) -                 
040000*    WS-CONTLIN VOLTA A CONTAR A PARTIR DAQUI.                            
040100     MOVE 6 TO WS-CONTLIN.                                                
040200                                                                          
040300*    LACO PRINCIPAL - PERCORRE O CADASTRO MESTRE DO INICIO AO             
040400*    FIM, UMA UNICA VEZ, APLICANDO O CRITERIO ESCOLHIDO NO                
040500*    CARTAO DE CRITERIO.                                                  
040600 0200-LE-CHAVE.                                                   REL09   
040700     READ CHAVEENT                                                        
040800          AT END                                                          
040900             MOVE 'S' TO WS-FIM-ENT                                       
041000             GO TO 0900-MENSAGEM-FINAL.                           REL09   
041100     MOVE 'N' TO WS-COINCIDE                                              
041200     IF CL-INACTIVATION-TIMESTAMP = SPACES                                
041300        MOVE 'S' TO WS-ATIVA                                              
041400     ELSE                                                                 
041500        MOVE 'N' TO WS-ATIVA.                                             
041600                                                                          
041700     IF CRI-TIPO-CRITERIO = '1'                                           
041800        PERFORM 0300-FILTRA-POR-ID THRU 0300-FILTRA-ID-FIM.               
041900     IF CRI-TIPO-CRITERIO = '2'                                           
042000        PERFORM 0310-FILTRA-POR-TIPO THRU 0310-FILTRA-TIPO-FIM.           
042100     IF CRI-TIPO-CRITERIO = '3'                                           
042200        PERFORM 0320-FILTRA-POR-CONTA THRU 0320-FILTRA-CTA-FIM.           
042300     IF CRI-TIPO-CRITERIO = '4'                                           
042400        PERFORM 0330-FILTRA-POR-NOME THRU 0330-FILTRA-NOME-FIM.           
042500     IF CRI-TIPO-CRITERIO = '5'                                           
042600        PERFORM 0340-FILTRA-POR-PERIODO                                   
042700                THRU 0340-FILTRA-PERIODO-FIM.                             
042800     IF CRI-TIPO-CRITERIO = '6'                                           
042900        PERFORM 0350-FILTRA-ATIVAS THRU 0350-FILTRA-ATIV-FIM.             
043000     IF CRI-TIPO-CRITERIO = '7'                                           
043100        PERFORM 0360-FILTRA-INATIVAS THRU 0360-FILTRA-INAT-FIM.           
043200                                                                          
043300*    NOS CRITERIOS 2 A 5, A CORRESPONDENCIA E APURADA SOBRE OS            
043400*    CAMPOS DO CRITERIO, INDEPENDENTE DA SITUACAO DA CHAVE, MAS           
043500*    SO E IMPRESSA (E CONTADA EM WS-TOT-LISTADAS) QUANDO ATIVA            
043600*    - PRESERVANDO EM WS-TOT-ENCONTRADAS A DISTINCAO ENTRE                
043700*    "NENHUMA CORRESPONDENCIA" E "CORRESPONDENCIAS, PORTANTO              
043800*    TODAS INATIVAS" EXIGIDA NA MENSAGEM FINAL (VER HISTORICO,            
043900*    VERSAO 1.3, E 0900-MENSAGEM-FINAL).                                  
044000     IF LINHA-COINCIDE                                                    
044100        ADD 1 TO WS-TOT-ENCONTRADAS                                       
044200        IF CRI-TIPO-CRITERIO = '2' OR CRI-TIPO-CRITERIO = '3'             
044300           OR CRI-TIPO-CRITERIO = '4' OR CRI-TIPO-CRITERIO = '5'          
044400           IF CHAVE-ATIVA                                                 
044500              PERFORM 0400-IMPRIME-DETALHE THRU 0400-IMPRIME-FIM          
044600              ADD 1 TO WS-TOT-LISTADAS                                    
044700              ADD 1 TO WS-TOT-ATIVAS                                      
044800           ELSE                                                           
044900              ADD 1 TO WS-TOT-INATIVAS                                    
045000        ELSE                                                              
045100           PERFORM 0400-IMPRIME-DETALHE THRU 0400-IMPRIME-FIM             
045200           ADD 1 TO WS-TOT-LISTADAS                                       
045300           IF CHAVE-ATIVA                                                 
045400              ADD 1 TO WS-TOT-ATIVAS                                      
045500           ELSE                                                           
045600              ADD 1 TO WS-TOT-INATIVAS.                                   
045700                                                                          
045800     GO TO 0200-LE-CHAVE.                                         REL09   
045900                                                                          
046000*    CRITERIO 1 - POR CHAVE-ID (LISTA MESMO SE INATIVA, COM A             
046100*    DATA/HORA DE INATIVACAO NA COLUNA SITUACAO).                         
046200 0300-FILTRA-POR-ID.                                                      
046300     IF CL-KEY-ID = CRI-ARG-KEY-ID                                        
046400        MOVE 'S' TO WS-COINCIDE.                                          
046500 0300-FILTRA-ID-FIM.                                                      
046600     EXIT.                                                                
046700                                                                          
046800*    CRITERIO 2 - POR TIPO DE CHAVE (LISTAGEM RESTRITA A ATIVAS           
046900*    EM 0200-LE-CHAVE, MAS A CORRESPONDENCIA AQUI NAO OLHA A              
047000*    SITUACAO - VER NOTA ACIMA).                                          
047100 0310-FILTRA-POR-TIPO.                                                    
047200     IF CL-KEY-TYPE = CRI-ARG-KEY-TYPE                                    
047300        MOVE 'S' TO WS-COINCIDE.                                          
047400 0310-FILTRA-TIPO-FIM.                                                    
047500     EXIT.                                                                
047600                                                                          
047700*    CRITERIO 3 - POR AGENCIA E CONTA (LISTAGEM RESTRITA A                
047800*    ATIVAS EM 0200-LE-CHAVE - VER NOTA ACIMA).                           
047900 0320-FILTRA-POR-CONTA.                                                   
048000     IF CL-AGCTA-NUM = CRI-ARG-AGCTA-NUM                                  
048100        MOVE 'S' TO WS-COINCIDE.                                          
048200 0320-FILTRA-CTA-FIM.                                                     
048300     EXIT.                                                                
048400                                                                          
048500*    CRITERIO 4 - POR NOME DO TITULAR, BUSCA PARCIAL SEM                  
048600*    DISTINGUIR MAIUSCULAS/MINUSCULAS (LISTAGEM RESTRITA A                
048700*    ATIVAS EM 0200-LE-CHAVE - VER NOTA EM 0200). (VER                    
048800*    HISTORICO, VERSAO 1.5.)                                              
048900 0330-FILTRA-POR-NOME.                                                    
049000     MOVE CL-HOLDER-FIRST-NAME TO WS-NOME-MAIUSC                          
049100     MOVE CRI-ARG-NOME TO WS-ARG-NOME-MAIUSC                              
049200     PERFORM 0900-PARA-MAIUSCULAS THRU 0900-MAIUSCULAS-FIM                
049300             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 30.                
049400     PERFORM 0901-ARG-MAIUSCULAS THRU 0901-ARG-MAIUSC-FIM                 
049500             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 18.                
049600     MOVE 0 TO WS-TAM-ARG-NOME                                            
049700     PERFORM 0332-MEDE-ARGUMENTO THRU 0332-MEDE-ARG-FIM                   
049800             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 18.                
049900     IF WS-TAM-ARG-NOME = 0                                               
050000        GO TO 0330-FILTRA-NOME-FIM.                                       
050100                                                                          
050200     MOVE 'N' TO WS-ACHOU-NOME                                            
050300     PERFORM 0334-COMPARA-POSICAO THRU 0334-COMPARA-POS-FIM               
050400             VARYING WS-POS-VARRE FROM 1 BY 1                             
050500             UNTIL WS-POS-VARRE > 31 - WS-TAM-ARG-NOME                    
050600             OR ACHOU-NOME.                                               
050700     IF ACHOU-NOME                                                        
050800        MOVE 'S' TO WS-COINCIDE.                                          
050900 0330-FILTRA-NOME-FIM.                                                    
051000     EXIT.                                                                
051100                                                                          
051200 0332-MEDE-ARGUMENTO.                                                     
051300     MOVE WS-ARG-NOME-MAIUSC(WS-IDX:1) TO WS-CHAR                         
051400     IF WS-CHAR NOT = SPACE                                               
051500        MOVE WS-IDX TO WS-TAM-ARG-NOME.                                   
051600 0332-MEDE-ARG-FIM.                                                       
051700     EXIT.                                                                
051800                                                                          
051900 0334-COMPARA-POSICAO.                                                    
052000     IF WS-NOME-MAIUSC(WS-POS-VARRE:WS-TAM-ARG-NOME)                      
052100        = WS-ARG-NOME-MAIUSC(1:WS-TAM-ARG-NOME)                           
052200        MOVE 'S' TO WS-ACHOU-NOME.                                        
052300 0334-COMPARA-POS-FIM.                                                    
052400     EXIT.                                                                
052500                                                                          
052600 0900-PARA-MAIUSCULAS.                                                    
052700     INSPECT WS-NOME-MAIUSC(WS-IDX:1)                                     
052800             REPLACING ALL 'a' BY 'A' ALL 'b' BY 'B'                      
052900                       ALL 'c' BY 'C' ALL 'd' BY 'D'                      
053000                       ALL 'e' BY 'E' ALL 'f' BY 'F'                      
053100                       ALL 'g' BY 'G' ALL 'h' BY 'H'                      
053200                       ALL 'i' BY 'I' ALL 'j' BY 'J'                      
053300                       ALL 'k' BY 'K' ALL 'l' BY 'L'                      
053400                       ALL 'm' BY 'M' ALL 'n' BY 'N'                      
053500                       ALL 'o' BY 'O' ALL 'p' BY 'P'                      
053600                       ALL 'q' BY 'Q' ALL 'r' BY 'R'                      
053700                       ALL 's' BY 'S' ALL 't' BY 'T'                      
053800                       ALL 'u' BY 'U' ALL 'v' BY 'V'                      
053900                       ALL 'w' BY 'W' ALL 'x' BY 'X'                      
054000                       ALL 'y' BY 'Y' ALL 'z' BY 'Z'.                     
054100 0900-MAIUSCULAS-FIM.                                                     
054200     EXIT.                                                                
054300                                                                          
054400 0901-ARG-MAIUSCULAS.                                                     
054500     INSPECT WS-ARG-NOME-MAIUSC(WS-IDX:1)                                 
054600             REPLACING ALL 'a' BY 'A' ALL 'b' BY 'B'                      
054700                       ALL 'c' BY 'C' ALL 'd' BY 'D'                      
054800                       ALL 'e' BY 'E' ALL 'f' BY 'F'                      
054900                       ALL 'g' BY 'G' ALL 'h' BY 'H'                      
055000                       ALL 'i' BY 'I' ALL 'j' BY 'J'                      
055100                       ALL 'k' BY 'K' ALL 'l' BY 'L'                      
055200                       ALL 'm' BY 'M' ALL 'n' BY 'N'                      
055300                       ALL 'o' BY 'O' ALL 'p' BY 'P'                      
055400                       ALL 'q' BY 'Q' ALL 'r' BY 'R'                      
055500                       ALL 's' BY 'S' ALL 't' BY 'T'                      
055600                       ALL 'u' BY 'U' ALL 'v' BY 'V'                      
055700                       ALL 'w' BY 'W' ALL 'x' BY 'X'                      
055800                       ALL 'y' BY 'Y' ALL 'z' BY 'Z'.                     
055900 0901-ARG-MAIUSC-FIM.                                                     
056000     EXIT.                                                                
056100                                                                          
056200*    CRITERIO 5 - POR PERIODO DE INCLUSAO (DATA-INICIO E                  
056300*    DATA-FIM, TOMADAS DO CARTAO NO FORMATO AAAAMMDD - VER                
056400*    HISTORICO, VERSAO 1.4, AJUSTE DE VIRADA DE SECULO).                  
056500*    LISTAGEM RESTRITA A ATIVAS EM 0200-LE-CHAVE - VER NOTA               
056600*    EM 0200. A DATA E REMONTADA A PARTIR DE CL-INCL-ANO/MES/             
056700*    DIA - OS HIFENS DO TIMESTAMP NAO ENTRAM NO CONFRONTO                 
056800*    NUMERICO (VER HISTORICO, VERSAO 1.9).                                
056900 0340-FILTRA-POR-PERIODO.                                         REL11   
057000     MOVE CL-INCL-ANO TO WS-INCL-ANO                                      
057100     MOVE CL-INCL-MES TO WS-INCL-MES                                      
057200     MOVE CL-INCL-DIA TO WS-INCL-DIA                                      
057300     IF WS-INCL-AAAAMMDD >= CRI-ARG-PERIODO-INI                           
057400        AND WS-INCL-AAAAMMDD <= CRI-ARG-PERIODO-FIM                       
057500        MOVE 'S' TO WS-COINCIDE.                                          
057600 0340-FILTRA-PERIODO-FIM.                                                 
057700     EXIT.                                                                
057800                                                                          
057900*    CRITERIO 6 - TODAS AS CHAVES ATIVAS.                                 
058000 0350-FILTRA-ATIVAS.                                                      
058100     IF CHAVE-ATIVA                                                       
058200        MOVE 'S' TO WS-COINCIDE.                                          
058300 0350-FILTRA-ATIV-FIM.                                                    
058400     EXIT.                                                                
058500                                                                          
058600*    CRITERIO 7 - TODAS AS CHAVES INATIVAS.                               
058700 0360-FILTRA-INATIVAS.                                                    
058800     IF NOT CHAVE-ATIVA                                                   
058900        MOVE 'S' TO WS-COINCIDE.                                          
059000 0360-FILTRA-INAT-FIM.                                                    
059100     EXIT.                                                                
059200                                                                          
059300*    IMPRIME UMA LINHA DE DETALHE PARA A CHAVE CORRENTE, COM              
059400*    QUEBRA DE PAGINA A CADA 14 LINHAS (NOS MOLDES DO                     
059500*    RELCURSO/RELNOT).                                                    
059600 0400-IMPRIME-DETALHE.                                            REL06   
059700     IF WS-CONTLIN > 14                                                   
059800        PERFORM 0150-CABECALHO THRU 0150-CABECALHO.                       
059900     IF CRI-TIPO-CRITERIO = '1' AND NOT CHAVE-ATIVA                       
060000        PERFORM 0405-IMPRIME-INATIVA THRU 0405-IMPRIME-INAT-FIM           
060100     ELSE                                                                 
060200        PERFORM 0406-IMPRIME-NORMAL THRU 0406-IMPRIME-NORM-FIM.           
060300     ADD 1 TO WS-CONTLIN.                                                 
060400 0400-IMPRIME-FIM.                                                        
060500     EXIT.                                                                
060600                                                                          
060700*    CRITERIO 1, CHAVE INATIVA - EM VEZ DO REGISTRO NORMAL,               
060800*    IMPRIME A DATA/HORA DA INATIVACAO NA COLUNA SITUACAO                 
060900*    (REQ. 0198/01).                                                      
061000 0405-IMPRIME-INATIVA.                                            REL06   
061100     MOVE SPACES TO DET1                                                  
061200     MOVE CL-KEY-ID               TO DET-KEY-ID                           
061300     MOVE 'INACTIVATED SINCE'     TO DET-TITULAR(1:18)                    
061400     MOVE CL-INACTIVATION-TIMESTAMP TO DET-KEY-VALUE(1:19)                
061500     MOVE 'INACTIVE'              TO DET-SITUACAO                         
061600     WRITE REG-RELATORI FROM DET1 AFTER 1.                                
061700 0405-IMPRIME-INAT-FIM.                                                   
061800     EXIT.                                                                
061900                                                                          
062000 0406-IMPRIME-NORMAL.                                             REL13   
062100     MOVE CL-KEY-ID         TO DET-KEY-ID                                 
062200     MOVE CL-KEY-TYPE       TO DET-KEY-TYPE                               
062300     MOVE CL-KEY-VALUE(1:30) TO DET-KEY-VALUE                             
062400     MOVE CL-AGENCY-NUMBER  TO DET-AGENCIA                                
062500     MOVE CL-ACCOUNT-NUMBER TO DET-CONTA                                  
062600     MOVE CL-HOLDER-FIRST-NAME(1:30) TO DET-TITULAR                       
062700     IF CHAVE-ATIVA                                                       
062800        MOVE 'ACTIVE'       TO DET-SITUACAO                               
062900     ELSE                                                                 
063000        MOVE 'INACTIVE'     TO DET-SITUACAO.                              
063100     WRITE REG-RELATORI FROM DET1 AFTER 1.                                
063200 0406-IMPRIME-NORM-FIM.                                                   
063300     EXIT.                                                                
063400                                                                          
063500*    MENSAGEM FINAL - DISTINGUE NENHUMA CHAVE ENCONTRADA DE               
063600*    TODAS AS CHAVES ENCONTRADAS ESTAREM INATIVAS, E EMITE O              
063700*    TOTAL LISTADO. (VER HISTORICO, VERSAO 1.3.)                          
063800 0900-MENSAGEM-FINAL.                                             REL09   
063900     MOVE SPACES TO REG-RELATORI                                          
064000     WRITE REG-RELATORI AFTER 2.                                          
064100                                                                          
064200     IF WS-TOT-ENCONTRADAS = 0                                            
064300        MOVE 'NO PIX KEY MATCHES THE CRITERIA INFORMED'                   
064400                                  TO LF-MENSAGEM                          
064500        WRITE REG-RELATORI FROM LINHA-FINAL AFTER 1                       
064600        GO TO 0900-MENSAGEM-FIM.                                          
064700                                                                          
064800     IF WS-TOT-LISTADAS = 0                                               
064900        MOVE 'ALL MATCHING PIX KEYS ARE INACTIVE'                         
065000                                  TO LF-MENSAGEM                          
065100        WRITE REG-RELATORI FROM LINHA-FINAL AFTER 1.                      
065200                                                                          
065300     MOVE 'TOTAL KEYS LISTED' TO LF-MENSAGEM(1:20)                        
065400     MOVE WS-TOT-LISTADAS TO WS-TOT-LISTADAS-ED                           
065500     MOVE WS-TOT-LISTADAS-ED TO LF-MENSAGEM(22:7)                         
065600     WRITE REG-RELATORI FROM LINHA-FINAL AFTER 1.                         
065700 0900-MENSAGEM-FIM.                                                       
065800     EXIT.                                                                
065900                                                                          
066000*    FECHA TODOS OS ARQUIVOS E TERMINA - NAO HA NADA A                    
066100*    DESFAZER, A LISTAGEM SO LE, NUNCA GRAVA NO CADASTRO.                 
066200 9999-ENCERRA.                                                            
066300     CLOSE CHAVEENT.                                                      
066400     CLOSE CRITERIO.                                                      
066500     CLOSE RELATORI.                                                      
066600     STOP RUN.                                                            
066700 9999-ENCERRA-FIM.                                                        
066800     EXIT.                                                                
