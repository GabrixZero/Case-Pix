       IDENTIFICATION DIVISION.
       PROGRAM-ID. PXLISTA.
       AUTHOR. FABIO SOARES.
       INSTALLATION. SISTEMAS DE COMPUTACAO.
       DATE-WRITTEN. 22/03/94.
       DATE-COMPILED.
       SECURITY. USO INTERNO - CONFIDENCIAL.
      *                EMPRESA S / A
      *    ANALISTA         : FABIO
      *    PROGRAMADOR(A)   : FABIO
      *    FINALIDADE : LISTAGEM E CONSULTA DO CADASTRO DE CHAVES
      *                 PIX, A PARTIR DO CARTAO DE CRITERIO (7
      *                 CRITERIOS DE BUSCA) E DO CADASTRO MESTRE
      *                 ATUALIZADO.
      *    DATA             : 22/03/1994
      *    VRS         DATA           DESCRICAO
      *    1.0         22/03/1994     IMPLANTACAO - FABIO
      *    1.0         25/03/1994     INCLUIDO CABECALHO DE PAGINA
      *                               NOS MOLDES DO RELCURSO - FABIO
      *    1.1         14/07/1994     INCLUIDOS OS CRITERIOS POR
      *                               TIPO DE CHAVE E POR CONTA -
      *                               JAMILE
      *    1.1         20/09/1994     INCLUIDO CRITERIO POR NOME DO
      *                               TITULAR (BUSCA PARCIAL) - ENZO
      *    1.2         11/02/1995     INCLUIDO CRITERIO POR PERIODO
      *                               DE INCLUSAO - JORGE KOIKE
      *    1.2         30/06/1995     INCLUIDOS CRITERIOS DE CHAVES
      *                               ATIVAS E INATIVAS - JORGE KOIKE
      *    1.3         17/10/1996     AJUSTE NA MENSAGEM DE NENHUM
      *                               REGISTRO ENCONTRADO - FABIO
      *    1.4         02/03/1998     AJUSTE DE VIRADA DE SECULO NO
      *                               CONFRONTO DO PERIODO DE
      *                               INCLUSAO (ANO COM 4 DIGITOS) -
      *                               JAMILE - REQ. 0112/98 - BUG DO
      *                               ANO 2000
      *    1.4         02/10/1998     TESTADO CRITERIO DE PERIODO
      *                               COM DATAS DE 1999 E DE 2000 -
      *                               JAMILE
      *    1.5         19/08/2002     AJUSTE NA COMPARACAO DE NOME
      *                               PARCIAL - INSPECT EM VEZ DE
      *                               UNSTRING - ENZO
      *    1.6         14/05/2004     INCLUIDA DATA-FIM NO CRITERIO
      *                               DE PERIODO - ANTES SO HAVIA
      *                               LIMITE INFERIOR - JORGE KOIKE
      *                               - REQ. 0240/04
      *    1.7         03/11/2006     CRITERIO POR CHAVE-ID PASSA A
      *                               EXIBIR A DATA/HORA DE
      *                               INATIVACAO NO LUGAR DO REGISTRO
      *                               QUANDO A CHAVE ESTA INATIVA -
      *                               FABIO - REQ. 0198/01
      *    1.8         22/02/2009     CORRIGIDA A CONTAGEM DOS
      *                               CRITERIOS 2 A 5 - SEPARA
      *                               "NENHUM ENCONTRADO" DE "TODOS
      *                               ENCONTRADOS ESTAO INATIVOS" -
      *                               ENZO - REQ. 0077/09
      *    1.9         30/06/2011     CORRIGIDO O CONFRONTO DO
      *                               CRITERIO DE PERIODO - A VISAO
      *                               NUMERICA ANTIGA PEGAVA OS
      *                               HIFENS DO TIMESTAMP EM VEZ DO
      *                               DIA; PASSA A REMONTAR A DATA A
      *                               PARTIR DE ANO/MES/DIA - JAMILE
      *                               - REQ. 0301/11
      *    2.0         18/04/2013     COLUNA VALOR DA CHAVE PASSA A
      *                               30 POSICOES (ANTES TRUNCAVA EM
      *                               25); AGENCIA E CONTA GANHAM
      *                               COLUNAS PROPRIAS NO RELATORIO -
      *                               FABIO - REQ. 0188/13
      *    2.1         02/09/2015     O GO TO DO AT END EM 0200-LE-
      *                               CHAVE IA PARA 0290-LE-CHAVE-FIM,
      *                               UM EXIT SEM DESVIO - CAIA DIRETO
      *                               NOS FILTROS E EM 0400-IMPRIME-
      *                               DETALHE COM O ULTIMO REGISTRO
      *                               LIDO, DUPLICANDO A ULTIMA LINHA
      *                               DE TODA LISTAGEM; PASSA A IR
      *                               DIRETO PARA 0900-MENSAGEM-FINAL,
      *                               NO MESMO PADRAO DO PXMANUT -
      *                               AUDITORIA DE CODIGO INTERNA -
      *                               JORGE KOIKE - REQ. 0312/15

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-PC.
       OBJECT-COMPUTER. IBM-PC.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

      *    CHAVEENT - CADASTRO MESTRE DE CHAVES PIX JA ATUALIZADO
      *    PELO LOTE DE MANUTENCAO (O CHAVESAI GRAVADO PELO
      *    PXMANUT) - LIDO DO INICIO AO FIM, UMA UNICA VEZ, SEM
      *    ACESSO DIRETO (ESTE PROGRAMA NAO ALTERA NADA).
           SELECT CHAVEENT ASSIGN TO DISK
                       ORGANIZATION IS SEQUENTIAL
                       ACCESS MODE IS SEQUENTIAL
                       FILE STATUS IS STATUS-ENT.

      *    CRITERIO - CARTAO COM O CRITERIO DE BUSCA DESTA EXECUCAO
      *    (UM SO REGISTRO POR RODADA, NOS MOLDES DO CARTAO-PARAMETRO
      *    DAS ROTINAS DE LISTAGEM DA CASA).
           SELECT CRITERIO ASSIGN TO DISK
                       ORGANIZATION IS SEQUENTIAL
                       ACCESS MODE IS SEQUENTIAL
                       FILE STATUS IS STATUS-CRI.

      *    RELATORI - RELATORIO IMPRESSO DA LISTAGEM/CONSULTA, COM
      *    CABECALHO POR PAGINA E MENSAGEM FINAL DE TOTAIS.
           SELECT RELATORI ASSIGN TO PRINTER
                       ORGANIZATION IS SEQUENTIAL
                       FILE STATUS IS STATUS-REL.

       DATA DIVISION.
       FILE SECTION.

      *    CADASTRO MESTRE DE CHAVES PIX, JA ATUALIZADO PELO LOTE
      *    DE MANUTENCAO (358 POSICOES).
       FD  CHAVEENT
           LABEL RECORD STANDARD
           VALUE OF FILE-ID 'CHAVESAI.DAT'
           RECORD CONTAINS 358 CHARACTERS.

      *    MESMO LAYOUT DO REG-CHAVEWK DO PXMANUT (PREFIXO CL- EM
      *    VEZ DE CM-, POIS AQUI O ARQUIVO E SO DE LEITURA) - VER
      *    PXMANUT PARA O SIGNIFICADO DE CADA CAMPO.
       01  REG-CHAVEENT.
           05  CL-KEY-ID                PIC X(36).
           05  CL-KEY-TYPE               PIC X(09).
           05  CL-KEY-VALUE              PIC X(77).
           05  CL-PERSON-TYPE            PIC X(08).
           05  CL-ACCOUNT-TYPE           PIC X(10).
           05  CL-AGENCIA-CONTA.
               10  CL-AGENCY-NUMBER      PIC 9(04).
               10  CL-ACCOUNT-NUMBER     PIC 9(08).
           05  CL-HOLDER-FIRST-NAME      PIC X(30).
           05  CL-HOLDER-LAST-NAME       PIC X(45).
           05  CL-INCLUSION-TIMESTAMP    PIC X(19).
           05  CL-INACTIVATION-TIMESTAMP PIC X(19).
           05  FILLER                    PIC X(93).

      *    VISAO NUMERICA UNICA DE AGENCIA+CONTA, USADA NO CRITERIO
      *    3 (0320-FILTRA-POR-CONTA) PARA COMPARAR OS DOIS CAMPOS
      *    DE UMA SO VEZ.
       01  CL-AGCTA-NUM REDEFINES CL-AGENCIA-CONTA PIC 9(12).

      *    VISAO DA DATA DE INCLUSAO POR CAMPO NUMERICO VERDADEIRO
      *    (ANO/MES/DIA), USADA NO CRITERIO 5 (0340-FILTRA-POR-
      *    PERIODO) PARA REMONTAR A DATA SEM OS HIFENS DO TIMESTAMP
      *    (VER HISTORICO, VERSAO 1.9).
       01  CL-INCLUSAO-TS-VIEW REDEFINES CL-INCLUSION-TIMESTAMP.
           05  CL-INCL-ANO               PIC 9(04).
           05  CL-INCL-HIFEN1            PIC X(01).
           05  CL-INCL-MES               PIC 9(02).
           05  CL-INCL-HIFEN2            PIC X(01).
           05  CL-INCL-DIA               PIC 9(02).
           05  FILLER                    PIC X(09).

      *    CARTAO DE CRITERIO DE BUSCA - UM UNICO REGISTRO POR
      *    EXECUCAO, INFORMANDO QUAL DOS 7 CRITERIOS DEVE SER
      *    APLICADO E O(S) ARGUMENTO(S) DO CRITERIO (95 POSICOES).
       FD  CRITERIO
           LABEL RECORD STANDARD
           VALUE OF FILE-ID 'CRITERIO.DAT'
           RECORD CONTAINS 95 CHARACTERS.

       01  REG-CRITERIO.
      *        '1' A '7' - QUAL DOS SETE CRITERIOS DE BUSCA ESTA
      *        RODADA VAI APLICAR (VER 0200-LE-CHAVE E OS
      *        PARAGRAFOS 0300 A 0360, UM POR CRITERIO).
           05  CRI-TIPO-CRITERIO         PIC X(01).
      *        ARGUMENTO DO CRITERIO 1 (CHAVE-ID EXATA).
           05  CRI-ARG-KEY-ID            PIC X(36).
      *        ARGUMENTO DO CRITERIO 2 (TIPO DE CHAVE EXATO).
           05  CRI-ARG-KEY-TYPE          PIC X(09).
      *        ARGUMENTO DO CRITERIO 3 (AGENCIA+CONTA EXATAS) -
      *        REDEFINIDO NUMERICO EM CRI-ARG-AGCTA-NUM ABAIXO.
           05  CRI-ARG-AGENCIA-CONTA.
               10  CRI-ARG-AGENCY-NUMBER  PIC 9(04).
               10  CRI-ARG-ACCOUNT-NUMBER PIC 9(08).
      *        ARGUMENTO DO CRITERIO 4 (TRECHO DO NOME DO
      *        TITULAR - BUSCA PARCIAL, SEM DISTINGUIR CAIXA).
           05  CRI-ARG-NOME              PIC X(18).
      *        LIMITES INFERIOR E SUPERIOR DO CRITERIO 5 (PERIODO
      *        DE INCLUSAO), FORMATO AAAAMMDD. OS CRITERIOS 6 E 7
      *        (ATIVAS/INATIVAS) NAO USAM ARGUMENTO ALGUM.
           05  CRI-ARG-PERIODO-INI       PIC 9(08).
           05  CRI-ARG-PERIODO-FIM       PIC 9(08).
           05  FILLER                    PIC X(03).

      *    VISAO NUMERICA UNICA DO ARGUMENTO DE AGENCIA+CONTA DO
      *    CRITERIO 3, PARA COMPARAR CONTRA CL-AGCTA-NUM DE UMA
      *    SO VEZ EM 0320-FILTRA-POR-CONTA.
       01  CRI-ARG-AGCTA-NUM REDEFINES CRI-ARG-AGENCIA-CONTA PIC 9(12).

      *    RELATORIO DE LISTAGEM/CONSULTA (132 COLUNAS).
       FD  RELATORI
           LABEL RECORD OMITTED.
       01  REG-RELATORI                  PIC X(132).

       WORKING-STORAGE SECTION.
      *    FILE STATUS DE CADA SELECT, CONFERIDO APOS ABERTURA E
      *    LEITURA (VER 0100-ABRE-ARQUIVOS).
       77  STATUS-ENT                    PIC X(02) VALUE SPACES.
       77  STATUS-CRI                    PIC X(02) VALUE SPACES.
       77  STATUS-REL                    PIC X(02) VALUE SPACES.

      *    FIM DO CADASTRO MESTRE - MARCADA NO AT END DA LEITURA
      *    PRINCIPAL (0200-LE-CHAVE) PARA REGISTRO; O LACO EM SI
      *    TERMINA POR GO TO DIRETO A 0900-MENSAGEM-FINAL, NO MESMO
      *    PADRAO DO PXMANUT (0200-LE-PEDIDO/WS-FIM-PED).
       77  WS-FIM-ENT                    PIC X(01) VALUE 'N'.
           88  FIM-ENT                    VALUE 'S'.

      *    WS-IDX - INDICE GENERICO DOS LACOS CARACTER A CARACTER
      *    (MAIUSCULIZACAO DO NOME, MEDIDA DO ARGUMENTO). WS-CONTLIN
      *    CONTA AS LINHAS IMPRESSAS NA PAGINA ATUAL (QUEBRA A CADA
      *    14 - VER 0400-IMPRIME-DETALHE); WS-CONTPAG E O NUMERO DA
      *    PAGINA, IMPRESSO NO CABECALHO (0150-CABECALHO).
       77  WS-IDX                        PIC S9(04) COMP VALUE ZERO.
       77  WS-CONTLIN                    PIC S9(04) COMP VALUE 99.
       77  WS-CONTPAG                    PIC S9(05) COMP VALUE ZERO.
      *    TOTAIS DA MENSAGEM FINAL (0900-MENSAGEM-FINAL) - VER A
      *    DISTINCAO ENTRE "ENCONTRADAS" E "LISTADAS" NA NOTA DE
      *    0200-LE-CHAVE (HISTORICO, VERSAO 1.8).
       77  WS-TOT-ENCONTRADAS            PIC S9(07) COMP VALUE ZERO.
       77  WS-TOT-LISTADAS               PIC S9(07) COMP VALUE ZERO.
       77  WS-TOT-LISTADAS-ED             PIC ZZZZZZ9.
       77  WS-TOT-ATIVAS                 PIC S9(07) COMP VALUE ZERO.
       77  WS-TOT-INATIVAS               PIC S9(07) COMP VALUE ZERO.

      *    AREA DE TRABALHO DO CRITERIO 4 (BUSCA PARCIAL DE NOME):
      *    WS-CHAR E O CARACTER CORRENTE NOS LACOS DE MAIUSCULIZACAO
      *    (0900/0901); WS-NOME-MAIUSC/WS-ARG-NOME-MAIUSC SAO COPIAS
      *    MAIUSCULIZADAS DO NOME DO TITULAR E DO ARGUMENTO;
      *    WS-TAM-ARG-NOME E O TAMANHO REAL DO ARGUMENTO (SEM OS
      *    BRANCOS A DIREITA); WS-ACHOU-NOME/WS-POS-VARRE CONTROLAM
      *    A VARREDURA POSICAO A POSICAO EM 0334-COMPARA-POSICAO.
       77  WS-CHAR                       PIC X(01) VALUE SPACE.
       77  WS-NOME-MAIUSC                PIC X(30) VALUE SPACES.
       77  WS-ARG-NOME-MAIUSC            PIC X(18) VALUE SPACES.
       77  WS-TAM-ARG-NOME                PIC S9(04) COMP VALUE ZERO.
       77  WS-ACHOU-NOME                  PIC X(01) VALUE 'N'.
           88  ACHOU-NOME                  VALUE 'S'.
       77  WS-POS-VARRE                   PIC S9(04) COMP VALUE ZERO.

      *    SITUACAO DA CHAVE CORRENTE - 'S' QUANDO A DATA-HORA DE
      *    INATIVACAO ESTA EM BRANCO (VER 0200-LE-CHAVE).
       77  WS-ATIVA                       PIC X(01) VALUE 'N'.
           88  CHAVE-ATIVA                  VALUE 'S'.

      *    ARMADO PELO PARAGRAFO DO CRITERIO ESCOLHIDO (0300 A 0360)
      *    QUANDO A CHAVE CORRENTE SATISFAZ O CRITERIO - CONFERIDO
      *    EM 0200-LE-CHAVE PARA DECIDIR SE IMPRIME E CONTABILIZA.
       77  WS-COINCIDE                    PIC X(01) VALUE 'N'.
           88  LINHA-COINCIDE                VALUE 'S'.

      *---------------- ACCEPT FROM DATE (VIRADA DE SECULO) -------
       01  WS-DATA-SISTEMA.
           05  WS-DTS-ANO                  PIC 9(04).
           05  WS-DTS-MES                  PIC 9(02).
           05  WS-DTS-DIA                  PIC 9(02).
       01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA PIC 9(08).

      *---------------- DATA DE INCLUSAO REMONTADA PARA CONFRONTO -
      *    (CL-INCL-ANO/MES/DIA SAO OS CAMPOS NUMERICOS VERDADEIROS
      *    DO TIMESTAMP - OS HIFENS DO FORMATO AAAA-MM-DDTHH:MM:SS
      *    FICAM DE FORA, CORRIGINDO O CONFRONTO DO CRITERIO 5.)
       01  WS-INCL-DATA.
           05  WS-INCL-ANO                 PIC 9(04).
           05  WS-INCL-MES                 PIC 9(02).
           05  WS-INCL-DIA                 PIC 9(02).
       01  WS-INCL-AAAAMMDD REDEFINES WS-INCL-DATA PIC 9(08).

      *---------------- LINHAS DE RELATORIO ------------------------
      *    CAB1/CAB2/CAB3 SAO AS TRES LINHAS DE CABECALHO, REPETIDAS
      *    A CADA QUEBRA DE PAGINA POR 0150-CABECALHO: NOME DO
      *    SISTEMA E NUMERO DE PAGINA, O TITULO DO CRITERIO ESCOLHIDO
      *    (CAB2-TITULO, MONTADO CONFORME CRI-TIPO-CRITERIO) E OS
      *    ROTULOS DAS COLUNAS DO DETALHE.
       01  CAB1.
           05  FILLER                      PIC X(08) VALUE SPACES.
           05  FILLER                      PIC X(45) VALUE
               'SISTEMA DE CHAVES PIX'.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  FILLER                      PIC X(04) VALUE 'PAG.'.
           05  PAG-CAB1                    PIC ZZ.ZZ9.
           05  FILLER                      PIC X(64) VALUE SPACES.

       01  CAB2.
           05  FILLER                      PIC X(24) VALUE SPACES.
           05  CAB2-TITULO                 PIC X(84) VALUE SPACES.
           05  FILLER                      PIC X(24) VALUE SPACES.

      *    ROTULOS DAS COLUNAS DO DETALHE (DET1 ABAIXO) - CHAVE-ID,
      *    TIPO, VALOR, AGENCIA, CONTA, TITULAR E SITUACAO.
       01  CAB3.
           05  FILLER                      PIC X(04) VALUE SPACES.
           05  FILLER                      PIC X(36) VALUE 'CHAVE-ID'.
           05  FILLER                      PIC X(01) VALUE SPACES.
           05  FILLER                      PIC X(09) VALUE 'TIPO'.
           05  FILLER                      PIC X(01) VALUE SPACES.
           05  FILLER                      PIC X(30) VALUE 'VALOR'.
           05  FILLER                      PIC X(01) VALUE SPACES.
           05  FILLER                      PIC X(04) VALUE 'AGEN'.
           05  FILLER                      PIC X(01) VALUE SPACES.
           05  FILLER                      PIC X(08) VALUE 'CONTA'.
           05  FILLER                      PIC X(01) VALUE SPACES.
           05  FILLER                      PIC X(30) VALUE 'TITULAR'.
           05  FILLER                      PIC X(01) VALUE SPACES.
           05  FILLER                      PIC X(08) VALUE
               'SITUACAO'.
           05  FILLER                      PIC X(01) VALUE SPACES.

      *    LISTAGEM COM VALOR DA CHAVE (30 POSICOES) E AGENCIA/CONTA
      *    EM COLUNAS SEPARADAS - VER HISTORICO, VERSAO 2.0.
       01  DET1.
           05  FILLER                      PIC X(04) VALUE SPACES.
      *        CHAVE-ID DA CHAVE LISTADA.
           05  DET-KEY-ID                  PIC X(36).
           05  FILLER                      PIC X(01) VALUE SPACES.
      *        TIPO DA CHAVE.
           05  DET-KEY-TYPE                 PIC X(09).
           05  FILLER                      PIC X(01) VALUE SPACES.
      *        VALOR DA CHAVE (0406) OU, NO CRITERIO 1 COM A CHAVE
      *        INATIVA, O CARIMBO DE DATA-HORA DA INATIVACAO (0405).
           05  DET-KEY-VALUE                PIC X(30).
           05  FILLER                      PIC X(01) VALUE SPACES.
      *        AGENCIA E CONTA VINCULADAS A CHAVE.
           05  DET-AGENCIA                  PIC 9(04).
           05  FILLER                      PIC X(01) VALUE SPACES.
           05  DET-CONTA                    PIC 9(08).
           05  FILLER                      PIC X(01) VALUE SPACES.
      *        PRIMEIRO NOME DO TITULAR (0406) OU O ROTULO FIXO
      *        'INACTIVATED SINCE' (0405, CRITERIO 1 INATIVO).
           05  DET-TITULAR                  PIC X(30).
           05  FILLER                      PIC X(01) VALUE SPACES.
      *        'ACTIVE' OU 'INACTIVE'.
           05  DET-SITUACAO                 PIC X(08).
           05  FILLER                      PIC X(01) VALUE SPACES.

      *    LINHA DE MENSAGEM FINAL (0900-MENSAGEM-FINAL) - NENHUMA
      *    CORRESPONDENCIA, TODAS INATIVAS, OU O TOTAL LISTADO.
       01  LINHA-FINAL.
           05  FILLER                      PIC X(10) VALUE SPACES.
           05  LF-MENSAGEM                  PIC X(110) VALUE SPACES.
           05  FILLER                      PIC X(12) VALUE SPACES.

       PROCEDURE DIVISION.

      *    ABERTURA DOS ARQUIVOS DA RODADA. O CARTAO DE CRITERIO E
      *    LIDO AQUI MESMO (UM SO REGISTRO, VALIDO PARA TODA A
      *    EXECUCAO) - SE VIER VAZIO, NAO HA CRITERIO A APLICAR E
      *    O PROGRAMA PARA SEM GERAR RELATORIO.
       0100-ABRE-ARQUIVOS.
           OPEN INPUT CHAVEENT.
           IF STATUS-ENT NOT = '00'
              DISPLAY 'CHAVESAI.DAT - ERRO DE ABERTURA ' STATUS-ENT
              STOP RUN.
           OPEN INPUT CRITERIO.
           IF STATUS-CRI NOT = '00'
              DISPLAY 'CRITERIO.DAT - ERRO DE ABERTURA ' STATUS-CRI
              STOP RUN.
           READ CRITERIO
                AT END
                   DISPLAY 'CRITERIO.DAT - CARTAO DE CRITERIO VAZIO'
                   STOP RUN.
           OPEN OUTPUT RELATORI.
           MOVE 'N' TO WS-FIM-ENT.

      *    CABECALHO DE PAGINA - CHAMADO UMA VEZ NO INICIO DA
      *    LISTAGEM E DE NOVO A CADA QUEBRA DE PAGINA (VER 0400-
      *    IMPRIME-DETALHE). O TITULO EM CAB2-TITULO DEPENDE DO
      *    CRITERIO ESCOLHIDO NO CARTAO, PARA O USUARIO SABER QUE
      *    TIPO DE CONSULTA GEROU O RELATORIO.
       0150-CABECALHO.
           IF CRI-TIPO-CRITERIO = '1'
              MOVE 'LISTAGEM POR CHAVE-ID' TO CAB2-TITULO.
           IF CRI-TIPO-CRITERIO = '2'
              MOVE 'LISTAGEM POR TIPO DE CHAVE' TO CAB2-TITULO.
           IF CRI-TIPO-CRITERIO = '3'
              MOVE 'LISTAGEM POR AGENCIA E CONTA' TO CAB2-TITULO.
           IF CRI-TIPO-CRITERIO = '4'
              MOVE 'LISTAGEM POR NOME DO TITULAR' TO CAB2-TITULO.
           IF CRI-TIPO-CRITERIO = '5'
              MOVE 'LISTAGEM POR PERIODO DE INCLUSAO'
                                          TO CAB2-TITULO.
           IF CRI-TIPO-CRITERIO = '6'
              MOVE 'LISTAGEM DE CHAVES ATIVAS' TO CAB2-TITULO.
           IF CRI-TIPO-CRITERIO = '7'
              MOVE 'LISTAGEM DE CHAVES INATIVAS'
                                          TO CAB2-TITULO.
           ADD 1 TO WS-CONTPAG
           MOVE WS-CONTPAG TO PAG-CAB1
           WRITE REG-RELATORI FROM CAB1 AFTER PAGE.
           WRITE REG-RELATORI FROM CAB2 AFTER 2.
           WRITE REG-RELATORI FROM CAB3 AFTER 2.
           MOVE SPACES TO REG-RELATORI
           WRITE REG-RELATORI AFTER 1.
      *    SEIS LINHAS JA OCUPADAS (CAB1, CAB2, CAB3, BRANCO) -
      *    WS-CONTLIN VOLTA A CONTAR A PARTIR DAQUI.
           MOVE 6 TO WS-CONTLIN.

      *    LACO PRINCIPAL - PERCORRE O CADASTRO MESTRE DO INICIO AO
      *    FIM, UMA UNICA VEZ, APLICANDO O CRITERIO ESCOLHIDO NO
      *    CARTAO DE CRITERIO.
       0200-LE-CHAVE.
           READ CHAVEENT
                AT END
                   MOVE 'S' TO WS-FIM-ENT
                   GO TO 0900-MENSAGEM-FINAL.
           MOVE 'N' TO WS-COINCIDE
           IF CL-INACTIVATION-TIMESTAMP = SPACES
              MOVE 'S' TO WS-ATIVA
           ELSE
              MOVE 'N' TO WS-ATIVA.

           IF CRI-TIPO-CRITERIO = '1'
              PERFORM 0300-FILTRA-POR-ID THRU 0300-FILTRA-ID-FIM.
           IF CRI-TIPO-CRITERIO = '2'
              PERFORM 0310-FILTRA-POR-TIPO THRU 0310-FILTRA-TIPO-FIM.
           IF CRI-TIPO-CRITERIO = '3'
              PERFORM 0320-FILTRA-POR-CONTA THRU 0320-FILTRA-CTA-FIM.
           IF CRI-TIPO-CRITERIO = '4'
              PERFORM 0330-FILTRA-POR-NOME THRU 0330-FILTRA-NOME-FIM.
           IF CRI-TIPO-CRITERIO = '5'
              PERFORM 0340-FILTRA-POR-PERIODO
                      THRU 0340-FILTRA-PERIODO-FIM.
           IF CRI-TIPO-CRITERIO = '6'
              PERFORM 0350-FILTRA-ATIVAS THRU 0350-FILTRA-ATIV-FIM.
           IF CRI-TIPO-CRITERIO = '7'
              PERFORM 0360-FILTRA-INATIVAS THRU 0360-FILTRA-INAT-FIM.

      *    NOS CRITERIOS 2 A 5, A CORRESPONDENCIA E APURADA SOBRE OS
      *    CAMPOS DO CRITERIO, INDEPENDENTE DA SITUACAO DA CHAVE, MAS
      *    SO E IMPRESSA (E CONTADA EM WS-TOT-LISTADAS) QUANDO ATIVA
      *    - PRESERVANDO EM WS-TOT-ENCONTRADAS A DISTINCAO ENTRE
      *    "NENHUMA CORRESPONDENCIA" E "CORRESPONDENCIAS, PORTANTO
      *    TODAS INATIVAS" EXIGIDA NA MENSAGEM FINAL (VER HISTORICO,
      *    VERSAO 1.3, E 0900-MENSAGEM-FINAL).
           IF LINHA-COINCIDE
              ADD 1 TO WS-TOT-ENCONTRADAS
              IF CRI-TIPO-CRITERIO = '2' OR CRI-TIPO-CRITERIO = '3'
                 OR CRI-TIPO-CRITERIO = '4' OR CRI-TIPO-CRITERIO = '5'
                 IF CHAVE-ATIVA
                    PERFORM 0400-IMPRIME-DETALHE THRU 0400-IMPRIME-FIM
                    ADD 1 TO WS-TOT-LISTADAS
                    ADD 1 TO WS-TOT-ATIVAS
                 ELSE
                    ADD 1 TO WS-TOT-INATIVAS
              ELSE
                 PERFORM 0400-IMPRIME-DETALHE THRU 0400-IMPRIME-FIM
                 ADD 1 TO WS-TOT-LISTADAS
                 IF CHAVE-ATIVA
                    ADD 1 TO WS-TOT-ATIVAS
                 ELSE
                    ADD 1 TO WS-TOT-INATIVAS.

           GO TO 0200-LE-CHAVE.

      *    CRITERIO 1 - POR CHAVE-ID (LISTA MESMO SE INATIVA, COM A
      *    DATA/HORA DE INATIVACAO NA COLUNA SITUACAO).
       0300-FILTRA-POR-ID.
           IF CL-KEY-ID = CRI-ARG-KEY-ID
              MOVE 'S' TO WS-COINCIDE.
       0300-FILTRA-ID-FIM.
           EXIT.

      *    CRITERIO 2 - POR TIPO DE CHAVE (LISTAGEM RESTRITA A ATIVAS
      *    EM 0200-LE-CHAVE, MAS A CORRESPONDENCIA AQUI NAO OLHA A
      *    SITUACAO - VER NOTA ACIMA).
       0310-FILTRA-POR-TIPO.
           IF CL-KEY-TYPE = CRI-ARG-KEY-TYPE
              MOVE 'S' TO WS-COINCIDE.
       0310-FILTRA-TIPO-FIM.
           EXIT.

      *    CRITERIO 3 - POR AGENCIA E CONTA (LISTAGEM RESTRITA A
      *    ATIVAS EM 0200-LE-CHAVE - VER NOTA ACIMA).
       0320-FILTRA-POR-CONTA.
           IF CL-AGCTA-NUM = CRI-ARG-AGCTA-NUM
              MOVE 'S' TO WS-COINCIDE.
       0320-FILTRA-CTA-FIM.
           EXIT.

      *    CRITERIO 4 - POR NOME DO TITULAR, BUSCA PARCIAL SEM
      *    DISTINGUIR MAIUSCULAS/MINUSCULAS (LISTAGEM RESTRITA A
      *    ATIVAS EM 0200-LE-CHAVE - VER NOTA EM 0200). (VER
      *    HISTORICO, VERSAO 1.5.)
       0330-FILTRA-POR-NOME.
           MOVE CL-HOLDER-FIRST-NAME TO WS-NOME-MAIUSC
           MOVE CRI-ARG-NOME TO WS-ARG-NOME-MAIUSC
           PERFORM 0900-PARA-MAIUSCULAS THRU 0900-MAIUSCULAS-FIM
                   VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 30.
           PERFORM 0901-ARG-MAIUSCULAS THRU 0901-ARG-MAIUSC-FIM
                   VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 18.
           MOVE 0 TO WS-TAM-ARG-NOME
           PERFORM 0332-MEDE-ARGUMENTO THRU 0332-MEDE-ARG-FIM
                   VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 18.
           IF WS-TAM-ARG-NOME = 0
              GO TO 0330-FILTRA-NOME-FIM.

           MOVE 'N' TO WS-ACHOU-NOME
           PERFORM 0334-COMPARA-POSICAO THRU 0334-COMPARA-POS-FIM
                   VARYING WS-POS-VARRE FROM 1 BY 1
                   UNTIL WS-POS-VARRE > 31 - WS-TAM-ARG-NOME
                   OR ACHOU-NOME.
           IF ACHOU-NOME
              MOVE 'S' TO WS-COINCIDE.
       0330-FILTRA-NOME-FIM.
           EXIT.

       0332-MEDE-ARGUMENTO.
           MOVE WS-ARG-NOME-MAIUSC(WS-IDX:1) TO WS-CHAR
           IF WS-CHAR NOT = SPACE
              MOVE WS-IDX TO WS-TAM-ARG-NOME.
       0332-MEDE-ARG-FIM.
           EXIT.

       0334-COMPARA-POSICAO.
           IF WS-NOME-MAIUSC(WS-POS-VARRE:WS-TAM-ARG-NOME)
              = WS-ARG-NOME-MAIUSC(1:WS-TAM-ARG-NOME)
              MOVE 'S' TO WS-ACHOU-NOME.
       0334-COMPARA-POS-FIM.
           EXIT.

       0900-PARA-MAIUSCULAS.
           INSPECT WS-NOME-MAIUSC(WS-IDX:1)
                   REPLACING ALL 'a' BY 'A' ALL 'b' BY 'B'
                             ALL 'c' BY 'C' ALL 'd' BY 'D'
                             ALL 'e' BY 'E' ALL 'f' BY 'F'
                             ALL 'g' BY 'G' ALL 'h' BY 'H'
                             ALL 'i' BY 'I' ALL 'j' BY 'J'
                             ALL 'k' BY 'K' ALL 'l' BY 'L'
                             ALL 'm' BY 'M' ALL 'n' BY 'N'
                             ALL 'o' BY 'O' ALL 'p' BY 'P'
                             ALL 'q' BY 'Q' ALL 'r' BY 'R'
                             ALL 's' BY 'S' ALL 't' BY 'T'
                             ALL 'u' BY 'U' ALL 'v' BY 'V'
                             ALL 'w' BY 'W' ALL 'x' BY 'X'
                             ALL 'y' BY 'Y' ALL 'z' BY 'Z'.
       0900-MAIUSCULAS-FIM.
           EXIT.

       0901-ARG-MAIUSCULAS.
           INSPECT WS-ARG-NOME-MAIUSC(WS-IDX:1)
                   REPLACING ALL 'a' BY 'A' ALL 'b' BY 'B'
                             ALL 'c' BY 'C' ALL 'd' BY 'D'
                             ALL 'e' BY 'E' ALL 'f' BY 'F'
                             ALL 'g' BY 'G' ALL 'h' BY 'H'
                             ALL 'i' BY 'I' ALL 'j' BY 'J'
                             ALL 'k' BY 'K' ALL 'l' BY 'L'
                             ALL 'm' BY 'M' ALL 'n' BY 'N'
                             ALL 'o' BY 'O' ALL 'p' BY 'P'
                             ALL 'q' BY 'Q' ALL 'r' BY 'R'
                             ALL 's' BY 'S' ALL 't' BY 'T'
                             ALL 'u' BY 'U' ALL 'v' BY 'V'
                             ALL 'w' BY 'W' ALL 'x' BY 'X'
                             ALL 'y' BY 'Y' ALL 'z' BY 'Z'.
       0901-ARG-MAIUSC-FIM.
           EXIT.

      *    CRITERIO 5 - POR PERIODO DE INCLUSAO (DATA-INICIO E
      *    DATA-FIM, TOMADAS DO CARTAO NO FORMATO AAAAMMDD - VER
      *    HISTORICO, VERSAO 1.4, AJUSTE DE VIRADA DE SECULO).
      *    LISTAGEM RESTRITA A ATIVAS EM 0200-LE-CHAVE - VER NOTA
      *    EM 0200. A DATA E REMONTADA A PARTIR DE CL-INCL-ANO/MES/
      *    DIA - OS HIFENS DO TIMESTAMP NAO ENTRAM NO CONFRONTO
      *    NUMERICO (VER HISTORICO, VERSAO 1.9).
       0340-FILTRA-POR-PERIODO.
           MOVE CL-INCL-ANO TO WS-INCL-ANO
           MOVE CL-INCL-MES TO WS-INCL-MES
           MOVE CL-INCL-DIA TO WS-INCL-DIA
           IF WS-INCL-AAAAMMDD >= CRI-ARG-PERIODO-INI
              AND WS-INCL-AAAAMMDD <= CRI-ARG-PERIODO-FIM
              MOVE 'S' TO WS-COINCIDE.
       0340-FILTRA-PERIODO-FIM.
           EXIT.

      *    CRITERIO 6 - TODAS AS CHAVES ATIVAS.
       0350-FILTRA-ATIVAS.
           IF CHAVE-ATIVA
              MOVE 'S' TO WS-COINCIDE.
       0350-FILTRA-ATIV-FIM.
           EXIT.

      *    CRITERIO 7 - TODAS AS CHAVES INATIVAS.
       0360-FILTRA-INATIVAS.
           IF NOT CHAVE-ATIVA
              MOVE 'S' TO WS-COINCIDE.
       0360-FILTRA-INAT-FIM.
           EXIT.

      *    IMPRIME UMA LINHA DE DETALHE PARA A CHAVE CORRENTE, COM
      *    QUEBRA DE PAGINA A CADA 14 LINHAS (NOS MOLDES DO
      *    RELCURSO/RELNOT).
       0400-IMPRIME-DETALHE.
           IF WS-CONTLIN > 14
              PERFORM 0150-CABECALHO THRU 0150-CABECALHO.
           IF CRI-TIPO-CRITERIO = '1' AND NOT CHAVE-ATIVA
              PERFORM 0405-IMPRIME-INATIVA THRU 0405-IMPRIME-INAT-FIM
           ELSE
              PERFORM 0406-IMPRIME-NORMAL THRU 0406-IMPRIME-NORM-FIM.
           ADD 1 TO WS-CONTLIN.
       0400-IMPRIME-FIM.
           EXIT.

      *    CRITERIO 1, CHAVE INATIVA - EM VEZ DO REGISTRO NORMAL,
      *    IMPRIME A DATA/HORA DA INATIVACAO NA COLUNA SITUACAO
      *    (REQ. 0198/01).
       0405-IMPRIME-INATIVA.
           MOVE SPACES TO DET1
           MOVE CL-KEY-ID               TO DET-KEY-ID
           MOVE 'INACTIVATED SINCE'     TO DET-TITULAR(1:18)
           MOVE CL-INACTIVATION-TIMESTAMP TO DET-KEY-VALUE(1:19)
           MOVE 'INACTIVE'              TO DET-SITUACAO
           WRITE REG-RELATORI FROM DET1 AFTER 1.
       0405-IMPRIME-INAT-FIM.
           EXIT.

       0406-IMPRIME-NORMAL.
           MOVE CL-KEY-ID         TO DET-KEY-ID
           MOVE CL-KEY-TYPE       TO DET-KEY-TYPE
           MOVE CL-KEY-VALUE(1:30) TO DET-KEY-VALUE
           MOVE CL-AGENCY-NUMBER  TO DET-AGENCIA
           MOVE CL-ACCOUNT-NUMBER TO DET-CONTA
           MOVE CL-HOLDER-FIRST-NAME(1:30) TO DET-TITULAR
           IF CHAVE-ATIVA
              MOVE 'ACTIVE'       TO DET-SITUACAO
           ELSE
              MOVE 'INACTIVE'     TO DET-SITUACAO.
           WRITE REG-RELATORI FROM DET1 AFTER 1.
       0406-IMPRIME-NORM-FIM.
           EXIT.

      *    MENSAGEM FINAL - DISTINGUE NENHUMA CHAVE ENCONTRADA DE
      *    TODAS AS CHAVES ENCONTRADAS ESTAREM INATIVAS, E EMITE O
      *    TOTAL LISTADO. (VER HISTORICO, VERSAO 1.3.)
       0900-MENSAGEM-FINAL.
           MOVE SPACES TO REG-RELATORI
           WRITE REG-RELATORI AFTER 2.

           IF WS-TOT-ENCONTRADAS = 0
              MOVE 'NO PIX KEY MATCHES THE CRITERIA INFORMED'
                                        TO LF-MENSAGEM
              WRITE REG-RELATORI FROM LINHA-FINAL AFTER 1
              GO TO 0900-MENSAGEM-FIM.

           IF WS-TOT-LISTADAS = 0
              MOVE 'ALL MATCHING PIX KEYS ARE INACTIVE'
                                        TO LF-MENSAGEM
              WRITE REG-RELATORI FROM LINHA-FINAL AFTER 1.

           MOVE 'TOTAL KEYS LISTED' TO LF-MENSAGEM(1:20)
           MOVE WS-TOT-LISTADAS TO WS-TOT-LISTADAS-ED
           MOVE WS-TOT-LISTADAS-ED TO LF-MENSAGEM(22:7)
           WRITE REG-RELATORI FROM LINHA-FINAL AFTER 1.
       0900-MENSAGEM-FIM.
           EXIT.

      *    FECHA TODOS OS ARQUIVOS E TERMINA - NAO HA NADA A
      *    DESFAZER, A LISTAGEM SO LE, NUNCA GRAVA NO CADASTRO.
       9999-ENCERRA.
           CLOSE CHAVEENT.
           CLOSE CRITERIO.
           CLOSE RELATORI.
           STOP RUN.
       9999-ENCERRA-FIM.
           EXIT.
