       IDENTIFICATION DIVISION.
       PROGRAM-ID. PXMANUT.
       AUTHOR. ENZO BARROS.
       INSTALLATION. SISTEMAS DE COMPUTACAO.
       DATE-WRITTEN. 14/03/94.
       DATE-COMPILED.
       SECURITY. USO INTERNO - CONFIDENCIAL.
      *                EMPRESA S / A
      *    ANALISTA         : ENZO 19 - JAMILE 26
      *    PROGRAMADOR(A)   : ENZO 19 - JAMILE 26
      *    FINALIDADE : MANUTENCAO DO CADASTRO DE CHAVES PIX -
      *                 INCLUSAO, ALTERACAO E INATIVACAO DE CHAVES,
      *                 COM EMISSAO DO RELATORIO DE TOTAIS DE LOTE.
      *    DATA             : 14/03/1994
      *    VRS         DATA           DESCRICAO
      *    1.0         14/03/1994     IMPLANTACAO - ENZO/JAMILE
      *    1.0         16/03/1994     AJUSTE NA CARGA DO ARQUIVO
      *                               MESTRE PARA O CHAVEWK - ENZO
      *    1.1         02/05/1994     INCLUIDA VALIDACAO DE CPF/CNPJ
      *                               POR DIGITO VERIFICADOR - JAMILE
      *    1.1         19/05/1994     CORRIGIDO LIMITE DE CHAVES POR
      *                               CONTA (PESSOA FISICA/JURIDICA) -
      *                               JAMILE - REQ. 0041/94
      *    1.2         08/08/1994     INCLUIDA REGRA DE CONSISTENCIA
      *                               DE TIPO DE PESSOA NA ALTERACAO
      *                               DE AGENCIA/CONTA - FABIO
      *    1.2         30/11/1994     CORRECAO NORMALIZACAO DO CAMPO
      *                               TIPO DE CONTA (POUPANCA) - FABIO
      *    1.3         12/04/1995     AJUSTE CONTADORES DO RELATORIO
      *                               DE TOTAIS DE LOTE - JORGE KOIKE
      *    1.3         03/09/1996     ACERTO NO STATUS DE ARQUIVO 24
      *                               (CHAVEWK CHEIO) NA ROTINA DE
      *                               GRAVACAO - ENZO
      *    1.4         06/02/1997     REVISAO GERAL DAS MENSAGENS DE
      *                               REJEICAO PARA PADRAO UNICO - JM
      *    1.4         14/10/1997     INCLUIDA VALIDACAO DO TAMANHO
      *                               MAXIMO DO CAMPO CHAVE-VALOR
      *                               PARA E-MAIL (77 POSICOES) - FABIO
      *    1.5         03/03/1998     AJUSTE DE VIRADA DE SECULO NA
      *                               DATA-HORA DE SISTEMA (ACCEPT
      *                               FROM DATE YYYYMMDD) - JAMILE
      *                               REQ. 0112/98 - BUG DO ANO 2000
      *    1.5         28/09/1998     TESTADA ROTINA DE CARIMBO DE
      *                               DATA-HORA COM ANO 2000 - ENZO
      *    1.5         11/01/1999     CONFIRMADA COMPATIBILIDADE AAAA
      *                               EM TODOS OS CAMPOS DE DATA - JM
      *    1.6         25/06/2001     INCLUIDA REGRA DE NENHUM CAMPO
      *                               ALTERADO CANCELA A OPERACAO -
      *                               FABIO - REQ. 0187/01
      *    1.7         09/09/2003     AJUSTE NA BUSCA SEQUENCIAL DE
      *                               DUPLICIDADE DE CHAVE - ENZO
      *    1.8         17/03/2005     NORMALIZACAO DE TIPO DE PESSOA
      *                               E TIPO DE CONTA PASSA A RETIRAR
      *                               ACENTOS (FISICA/JURIDICA,
      *                               POUPANCA) ANTES DE GRAVAR -
      *                               JAMILE - REQ. 0153/05
      *    1.9         14/09/2007     CORRIGIDO O TEXTO DA MENSAGEM
      *                               DE REJEICAO POR DIVERGENCIA DE
      *                               TIPO DE PESSOA NA INCLUSAO E NA
      *                               ALTERACAO (REDACAO E, NA
      *                               ALTERACAO, UM TRECHO EM BRANCO
      *                               QUE SOBRAVA ENTRE AS DUAS
      *                               PARTES DA FRASE) - FABIO -
      *                               REQ. 0199/07
      *    2.0         22/11/2010     RETIRADO DE 0440-VALIDA-CAMPOS-
      *                               ALT O TESTE DE NOME/SOBRENOME DO
      *                               TITULAR QUE NUNCA PODIA REJEITAR
      *                               NADA (O IF DE DENTRO CONTRADIZIA
      *                               O IF DE FORA) - AUDITORIA DE
      *                               CODIGO INTERNA - JORGE KOIKE -
      *                               REQ. 0241/10
      *    2.0         22/11/2010     REESCRITA 0610-VALIDA-EMAIL E
      *                               0612-MEDE-EMAIL PARA TAMBEM
      *                               CLASSIFICAR CADA CARACTER DA
      *                               CHAVE-VALOR; ANTES SO CONTAVA
      *                               POSICOES-CHAVE E DEIXAVA PASSAR
      *                               ESPACO OU PONTUACAO INVALIDA NA
      *                               PARTE LOCAL/DOMINIO DO E-MAIL -
      *                               JORGE KOIKE - REQ. 0241/10
      *    2.1         09/03/2011     AJUSTE FINO EM 0610-VALIDA-EMAIL/
      *                               0612-MEDE-EMAIL - TLD NUMERICO
      *                               (TIPO '.C1') PASSAVA NA CONTAGEM
      *                               DE TAMANHO SEM SER LETRA, E DOIS
      *                               PONTOS COLADOS OU A CHAVE
      *                               COMECANDO POR PONTO NAO ERAM
      *                               PEGOS - NOVA ROTINA 0614-VALIDA-
      *                               TLD E USO DE WS-CHAR-ANT EM 0612
      *                               - MARINALVA - REQ. 0255/11

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-PC.
       OBJECT-COMPUTER. IBM-PC.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

      *    CHAVEENT - ARQUIVO MESTRE DE CHAVES PIX, SEQUENCIAL, NO
      *    FORMATO EM QUE VEM DO LOTE ANTERIOR (OU VAZIO NA PRIMEIRA
      *    CARGA); SO E LIDO NO INICIO DO LOTE PARA MONTAR O CHAVEWK.
           SELECT CHAVEENT ASSIGN TO DISK
                       ORGANIZATION IS SEQUENTIAL
                       ACCESS MODE IS SEQUENTIAL
                       FILE STATUS IS STATUS-ENT.

      *    CHAVEWK - COPIA DE TRABALHO DO MESTRE, INDEXADA POR
      *    CM-KEY-ID, PARA PERMITIR LEITURA DIRETA (DUPLICIDADE,
      *    ALTERACAO E INATIVACAO PRECISAM ACHAR A CHAVE SEM VARRER
      *    O ARQUIVO TODO); NO FIM DO LOTE E DESCARREGADA DE VOLTA
      *    PARA SEQUENCIAL EM CHAVESAI.
           SELECT CHAVEWK ASSIGN TO DISK
                       ORGANIZATION IS INDEXED
                       ACCESS MODE IS DYNAMIC
                       RECORD KEY IS CM-KEY-ID
                       FILE STATUS IS STATUS-WK.

      *    PEDIDOS - ENTRADA DO LOTE: UM REGISTRO POR SOLICITACAO DE
      *    INCLUSAO, ALTERACAO OU INATIVACAO DE CHAVE PIX, NA ORDEM
      *    EM QUE CHEGOU (VER RECEBE-PEDIDO/REG-PEDIDO MAIS ABAIXO).
           SELECT PEDIDOS ASSIGN TO DISK
                       ORGANIZATION IS SEQUENTIAL
                       ACCESS MODE IS SEQUENTIAL
                       FILE STATUS IS STATUS-PED.

      *    RESULTAD - SAIDA DE PROTOCOLO: UM REGISTRO PARA CADA
      *    PEDIDO PROCESSADO, COM A CHAVE ACEITA/REJEITADA E O
      *    MOTIVO QUANDO FOR O CASO (REG-RESULTADO MAIS ABAIXO).
           SELECT RESULTAD ASSIGN TO DISK
                       ORGANIZATION IS SEQUENTIAL
                       ACCESS MODE IS SEQUENTIAL
                       FILE STATUS IS STATUS-RES.

      *    CHAVESAI - MESTRE DE CHAVES PIX ATUALIZADO, GRAVADO NO
      *    ENCERRAMENTO DO LOTE A PARTIR DO CHAVEWK; VIRA O CHAVEENT
      *    DO PROXIMO LOTE.
           SELECT CHAVESAI ASSIGN TO DISK
                       ORGANIZATION IS SEQUENTIAL
                       ACCESS MODE IS SEQUENTIAL
                       FILE STATUS IS STATUS-SAI.

      *    RELATORI - RELATORIO DE TOTAIS DO LOTE (QUANTIDADE DE
      *    INCLUSOES, ALTERACOES, INATIVACOES E REJEICOES), IMPRESSO
      *    AO FINAL DO PROCESSAMENTO EM 0900-RELATORIO-TOTAIS.
           SELECT RELATORI ASSIGN TO PRINTER
                       ORGANIZATION IS SEQUENTIAL
                       FILE STATUS IS STATUS-REL.

       DATA DIVISION.
       FILE SECTION.

      *    ARQUIVO DE ENTRADA - CADASTRO MESTRE DE CHAVES, NA
      *    SITUACAO RECEBIDA DO PROCESSAMENTO ANTERIOR, EM ORDEM
      *    DE CHAVE-ID (358 POSICOES).
       FD  CHAVEENT
           LABEL RECORD STANDARD
           VALUE OF FILE-ID 'CHAVEENT.DAT'
           RECORD CONTAINS 358 CHARACTERS.

      *    CE-KEY-ID E O IDENTIFICADOR UNICO DA CHAVE (36 POSICOES,
      *    PADRAO DE REGISTRO UUID, GERADO POR ESTE PROGRAMA NA
      *    INCLUSAO - VER 0362-GERA-KEY-ID). CE-KEY-TYPE E UM DOS
      *    CINCO TIPOS ACEITOS ('CELULAR','EMAIL','CPF','CNPJ',
      *    'ALEATORIA'). CE-PERSON-TYPE/CE-ACCOUNT-TYPE VEM JA
      *    NORMALIZADOS (MINUSCULAS, SEM ACENTO) DO LOTE ANTERIOR.
      *    OS 93 BYTES DE FILLER NO FINAL SAO RESERVA DE EXPANSAO
      *    DO LAYOUT, DEIXADA DESDE A IMPLANTACAO (VERSAO 1.0).
       01  REG-CHAVEENT.
      *        IDENTIFICADOR UNICO DA CHAVE, FORMATO UUID.
           05  CE-KEY-ID               PIC X(36).
      *        TIPO DA CHAVE - 'CPF','CNPJ','EMAIL','CELULAR' OU
      *        'ALEATORIA'.
           05  CE-KEY-TYPE              PIC X(09).
      *        VALOR DA CHAVE PIX, JA NORMALIZADO.
           05  CE-KEY-VALUE             PIC X(77).
      *        TIPO DO TITULAR - 'FISICA' OU 'JURIDICA'.
           05  CE-PERSON-TYPE           PIC X(08).
      *        TIPO DA CONTA - 'CORRENTE' OU 'POUPANCA'.
           05  CE-ACCOUNT-TYPE          PIC X(10).
      *        AGENCIA DA CONTA VINCULADA A CHAVE.
           05  CE-AGENCY-NUMBER         PIC 9(04).
      *        NUMERO DA CONTA VINCULADA A CHAVE.
           05  CE-ACCOUNT-NUMBER        PIC 9(08).
      *        PRIMEIRO NOME DO TITULAR DA CONTA.
           05  CE-HOLDER-FIRST-NAME     PIC X(30).
      *        SOBRENOME DO TITULAR DA CONTA.
           05  CE-HOLDER-LAST-NAME      PIC X(45).
      *        DATA-HORA EM QUE A CHAVE FOI INCLUIDA.
           05  CE-INCLUSION-TIMESTAMP   PIC X(19).
      *        DATA-HORA DA INATIVACAO; EM BRANCO SE A CHAVE
      *        CONTINUA ATIVA.
           05  CE-INACTIVATION-TIMESTAMP PIC X(19).
      *        RESERVA DE EXPANSAO DO LAYOUT.
           05  FILLER                   PIC X(93).

      *    COPIA DE TRABALHO DO CADASTRO MESTRE, ORGANIZADA COMO
      *    ARQUIVO INDEXADO PELA CHAVE-ID, PARA PERMITIR ACESSO
      *    DIRETO DURANTE O PROCESSAMENTO DOS PEDIDOS DE MANUTENCAO.
       FD  CHAVEWK
           LABEL RECORD STANDARD
           VALUE OF FILE-ID 'CHAVEWK.DAT'
           RECORD CONTAINS 358 CHARACTERS.

      *    MESMO LAYOUT DE REG-CHAVEENT, SO QUE ORGANIZADO COMO
      *    ARQUIVO INDEXADO (RECORD KEY CM-KEY-ID) PARA PERMITIR
      *    LEITURA DIRETA POR CHAVE-ID DURANTE A ALTERACAO/
      *    INATIVACAO E VARREDURA SEQUENCIAL (START/READ NEXT)
      *    DURANTE AS CONFERENCIAS DE DUPLICIDADE, CONSISTENCIA DE
      *    TIPO DE PESSOA E LIMITE DE CHAVES POR CONTA.
       01  REG-CHAVEWK.
      *        MESMO SIGNIFICADO DE CE-KEY-ID EM REG-CHAVEENT.
           05  CM-KEY-ID                PIC X(36).
      *        MESMO SIGNIFICADO DE CE-KEY-TYPE.
           05  CM-KEY-TYPE               PIC X(09).
      *        MESMO SIGNIFICADO DE CE-KEY-VALUE.
           05  CM-KEY-VALUE              PIC X(77).
      *        MESMO SIGNIFICADO DE CE-PERSON-TYPE.
           05  CM-PERSON-TYPE            PIC X(08).
      *        MESMO SIGNIFICADO DE CE-ACCOUNT-TYPE.
           05  CM-ACCOUNT-TYPE           PIC X(10).
      *        GRUPO AGENCIA+CONTA, REDEFINIDO NUMERICO ABAIXO
      *        EM CM-AGCTA-NUM PARA COMPARACAO EM BLOCO UNICO.
           05  CM-AGENCIA-CONTA.
               10  CM-AGENCY-NUMBER      PIC 9(04).
               10  CM-ACCOUNT-NUMBER     PIC 9(08).
      *        MESMO SIGNIFICADO DE CE-HOLDER-FIRST-NAME.
           05  CM-HOLDER-FIRST-NAME      PIC X(30).
      *        MESMO SIGNIFICADO DE CE-HOLDER-LAST-NAME.
           05  CM-HOLDER-LAST-NAME       PIC X(45).
      *        MESMO SIGNIFICADO DE CE-INCLUSION-TIMESTAMP.
           05  CM-INCLUSION-TIMESTAMP    PIC X(19).
      *        MESMO SIGNIFICADO DE CE-INACTIVATION-TIMESTAMP.
           05  CM-INACTIVATION-TIMESTAMP PIC X(19).
      *        RESERVA DE EXPANSAO DO LAYOUT.
           05  FILLER                    PIC X(93).

      *    VISAO NUMERICA UNICA DE AGENCIA+CONTA (12 DIGITOS), USADA
      *    NAS COMPARACOES DE 0330/0340/0350/0450 PARA SABER SE DUAS
      *    CHAVES PERTENCEM A MESMA COMBINACAO AGENCIA/CONTA SEM
      *    COMPARAR OS DOIS CAMPOS SEPARADAMENTE A CADA VEZ.
       01  CM-AGCTA-NUM REDEFINES CM-AGENCIA-CONTA PIC 9(12).

      *    VISAO DO CARIMBO DE INCLUSAO (FORMATO AAAA-MM-DDTHH:MM:SS,
      *    19 POSICOES) SEPARANDO A PARTE DE DATA DA PARTE DE HORA -
      *    USADA SO PARA EXIBICAO; A COMPARACAO NUMERICA DE PERIODO
      *    NO PXLISTA TEM VISAO PROPRIA, MAIS GRANULAR (ANO/MES/DIA).
       01  CM-INCLUSAO-TS-VIEW REDEFINES CM-INCLUSION-TIMESTAMP.
           05  CM-INCL-DATA              PIC X(10).
           05  CM-INCL-SEP               PIC X(01).
           05  CM-INCL-HORA              PIC X(08).

       01  CM-INATIV-TS-VIEW REDEFINES CM-INACTIVATION-TIMESTAMP.
           05  CM-INAT-DATA              PIC X(10).
           05  CM-INAT-SEP               PIC X(01).
           05  CM-INAT-HORA              PIC X(08).

      *    ARQUIVO DE ENTRADA - PEDIDOS DE MANUTENCAO EM LOTE, NA
      *    ORDEM DE CHEGADA (229 POSICOES).
       FD  PEDIDOS
           LABEL RECORD STANDARD
           VALUE OF FILE-ID 'PEDIDOS.DAT'
           RECORD CONTAINS 229 CHARACTERS.

      *    REQ-ACTION E 'I'/'A'/'X' (INCLUSAO/ALTERACAO/INATIVACAO -
      *    VER 0200-LE-PEDIDO). NA ALTERACAO, OS CAMPOS REQ- QUE NAO
      *    ESTAO SENDO MODIFICADOS CHEGAM EM BRANCO (CONVENCAO DE
      *    'CAMPO NAO INFORMADO = NAO MUDAR', USADA EM 0420/0430/
      *    0440/0450/0460); NA INCLUSAO, TODOS DEVEM VIR PREENCHIDOS.
       01  REG-PEDIDO.
      *        'I' = INCLUSAO, 'A' = ALTERACAO, 'X' = INATIVACAO.
           05  REQ-ACTION                PIC X(01).
      *        KEY-ID DA CHAVE-ALVO (ALTERACAO/INATIVACAO); EM
      *        BRANCO NA INCLUSAO, A NAO SER QUE O LOTE JA TRAGA
      *        O IDENTIFICADOR PRONTO (VER 0362-GERA-KEY-ID).
           05  REQ-KEY-ID                 PIC X(36).
      *        TIPO DA CHAVE, SO NA INCLUSAO.
           05  REQ-KEY-TYPE               PIC X(09).
      *        VALOR DA CHAVE, SO NA INCLUSAO.
           05  REQ-KEY-VALUE              PIC X(77).
      *        TIPO DE PESSOA DO TITULAR - INFORMADO NA INCLUSAO;
      *        NA ALTERACAO NAO E CAMPO MODIFICAVEL.
           05  REQ-PERSON-TYPE            PIC X(08).
      *        TIPO DE CONTA NOVO - PREENCHIDO QUANDO O PEDIDO
      *        QUER TROCAR O TIPO DE CONTA NA ALTERACAO.
           05  REQ-ACCOUNT-TYPE           PIC X(10).
      *        AGENCIA/CONTA NOVA - PREENCHIDAS QUANDO O PEDIDO
      *        QUER TROCAR A AGENCIA E/OU A CONTA NA ALTERACAO.
           05  REQ-AGENCIA-CONTA.
               10  REQ-AGENCY-NUMBER      PIC 9(04).
               10  REQ-ACCOUNT-NUMBER     PIC 9(08).
      *        NOME/SOBRENOME NOVOS DO TITULAR - PREENCHIDOS
      *        QUANDO O PEDIDO QUER TROCAR O TITULAR NA ALTERACAO.
           05  REQ-HOLDER-FIRST-NAME      PIC X(30).
           05  REQ-HOLDER-LAST-NAME       PIC X(45).
           05  FILLER                     PIC X(01).

       01  REQ-AGCTA-NUM REDEFINES REQ-AGENCIA-CONTA PIC 9(12).

      *    ARQUIVO DE SAIDA - RESULTADO DE CADA PEDIDO (ACEITO OU
      *    REJEITADO, COM O MOTIVO), NA MESMA ORDEM DOS PEDIDOS
      *    (125 POSICOES).
       FD  RESULTAD
           LABEL RECORD STANDARD
           VALUE OF FILE-ID 'RESULTAD.DAT'
           RECORD CONTAINS 125 CHARACTERS.

      *    UM REGISTRO DE SAIDA PARA CADA PEDIDO LIDO, NA MESMA
      *    ORDEM - RES-STATUS E SEMPRE 'ACCEPTED' OU 'REJECTED';
      *    RES-REASON SO E PREENCHIDO NA REJEICAO, COM O TEXTO
      *    PADRONIZADO DO MOTIVO (VER HISTORICO, VERSAO 1.4).
       01  REG-RESULTADO.
      *        COPIA DE REQ-ACTION, PARA QUEM LE O PROTOCOLO SABER
      *        A QUE PEDIDO ESTE RESULTADO SE REFERE.
           05  RES-ACTION                 PIC X(01).
      *        KEY-ID DA CHAVE (A INFORMADA NO PEDIDO, OU A GERADA
      *        POR 0362-GERA-KEY-ID QUANDO FOR INCLUSAO ACEITA).
           05  RES-KEY-ID                  PIC X(36).
      *        'ACCEPTED' OU 'REJECTED' - NUNCA OUTRO VALOR.
           05  RES-STATUS                  PIC X(08).
      *        MOTIVO DA REJEICAO, TEXTO PADRONIZADO EM INGLES;
      *        EM BRANCO QUANDO RES-STATUS = 'ACCEPTED'.
           05  RES-REASON                  PIC X(80).

      *    ARQUIVO DE SAIDA - CADASTRO MESTRE ATUALIZADO AO FINAL
      *    DO LOTE, NA ORDEM DE CHAVE-ID (358 POSICOES).
       FD  CHAVESAI
           LABEL RECORD STANDARD
           VALUE OF FILE-ID 'CHAVESAI.DAT'
           RECORD CONTAINS 358 CHARACTERS.

       01  REG-CHAVESAI                    PIC X(358).

      *    RELATORIO DE TOTAIS DE CONTROLE DO LOTE (132 COLUNAS).
       FD  RELATORI
           LABEL RECORD OMITTED.
       01  REG-RELATORI                    PIC X(132).

       WORKING-STORAGE SECTION.
      *---------------- STATUS DE ARQUIVO -----------------------
      *    GUARDA O FILE STATUS DE CADA SELECT, CONFERIDO LOGO
      *    DEPOIS DE CADA OPEN/READ/WRITE/REWRITE/CLOSE; '00' E
      *    SUCESSO, '10' E FIM DE ARQUIVO, OS DEMAIS SAO ERRO E
      *    ENCERRAM O LOTE VIA 9999-ENCERRA (VER 0100-ABRE-ARQUIVOS).
       77  STATUS-ENT                 PIC X(02) VALUE SPACES.
       77  STATUS-WK                  PIC X(02) VALUE SPACES.
       77  STATUS-PED                 PIC X(02) VALUE SPACES.
       77  STATUS-RES                 PIC X(02) VALUE SPACES.
       77  STATUS-SAI                 PIC X(02) VALUE SPACES.
       77  STATUS-REL                 PIC X(02) VALUE SPACES.

      *---------------- CHAVES/FLAGS DE FIM DE ARQUIVO -----------
      *    WS-FIM-ENT MARCA QUE O MESTRE ACABOU DE SER CARREGADO NO
      *    CHAVEWK; WS-FIM-PED MARCA QUE O ARQUIVO DE PEDIDOS DO
      *    LOTE TERMINOU (CONTROLA O PERFORM ... UNTIL PRINCIPAL);
      *    WS-FIM-VARRE E USADA NAS BUSCAS SEQUENCIAIS DO CHAVEWK
      *    (DUPLICIDADE POR TITULAR, CONTAGEM DE CHAVES ATIVAS).
       77  WS-FIM-ENT                 PIC X(01) VALUE 'N'.
           88  FIM-ENT                 VALUE 'S'.
       77  WS-FIM-PED                 PIC X(01) VALUE 'N'.
           88  FIM-PED                 VALUE 'S'.
       77  WS-FIM-VARRE                PIC X(01) VALUE 'N'.
           88  FIM-VARRE                VALUE 'S'.

      *---------------- CONTADORES DE CONTROLE (COMP) ------------
      *    ACUMULADORES DO RELATORIO DE TOTAIS DE LOTE (0900-
      *    RELATORIO-TOTAIS) E INDICES/CONTADORES AUXILIARES DAS
      *    ROTINAS DE VALIDACAO; TODOS COMP PARA NAO PESAR NA
      *    ARITMETICA DE LACO DO LOTE.
       77  WS-TOT-LIDOS                PIC S9(07) COMP VALUE ZERO.
       77  WS-TOT-INCL-ACEITAS         PIC S9(07) COMP VALUE ZERO.
       77  WS-TOT-INCL-REJEITADAS      PIC S9(07) COMP VALUE ZERO.
       77  WS-TOT-ALT-ACEITAS          PIC S9(07) COMP VALUE ZERO.
       77  WS-TOT-ALT-REJEITADAS       PIC S9(07) COMP VALUE ZERO.
       77  WS-TOT-INAT-ACEITAS         PIC S9(07) COMP VALUE ZERO.
       77  WS-TOT-INAT-REJEITADAS      PIC S9(07) COMP VALUE ZERO.
       77  WS-TOT-ACEITAS              PIC S9(07) COMP VALUE ZERO.
       77  WS-TOT-REJEITADAS           PIC S9(07) COMP VALUE ZERO.
       77  WS-SEQ-CHAVE                PIC S9(09) COMP VALUE ZERO.
       77  WS-IDX                      PIC S9(04) COMP VALUE ZERO.
       77  WS-QTD-DIG                  PIC S9(04) COMP VALUE ZERO.
       77  WS-QTD-GRUPOS               PIC S9(04) COMP VALUE ZERO.
       77  WS-TAM-VALOR                PIC S9(04) COMP VALUE ZERO.
       77  WS-CONT-ATIVAS              PIC S9(04) COMP VALUE ZERO.
       77  WS-LIMITE-TIPO              PIC S9(04) COMP VALUE ZERO.

      *---------------- DATA-HORA DE SISTEMA (GRAVADA NA CHAVE) ---
      *    CAPTURADA UMA UNICA VEZ NO INICIO DO LOTE (0110-ABRE-
      *    ARQUIVOS-FIM) E USADA EM TODA CHAVE INCLUIDA, ALTERADA OU
      *    INATIVADA NESTE LOTE - POR ISSO AS QUATRO POSICOES DE ANO
      *    (WS-DHA-ANO), NUNCA REDUZIDAS A DOIS DIGITOS, CONFORME
      *    AJUSTE DE VIRADA DE SECULO DA VERSAO 1.5 DO CABECALHO.
       01  WS-DATA-HORA-ATUAL.
           05  WS-DHA-ANO               PIC 9(04).
           05  WS-DHA-MES               PIC 9(02).
           05  WS-DHA-DIA               PIC 9(02).
           05  WS-DHA-HORA              PIC 9(02).
           05  WS-DHA-MIN               PIC 9(02).
           05  WS-DHA-SEG               PIC 9(02).
           05  WS-DHA-CENT              PIC 9(02).
       01  WS-DHA-NUMERICA REDEFINES WS-DATA-HORA-ATUAL PIC 9(16).

      *    MESMA DATA-HORA, SO QUE JA MONTADA NO FORMATO DE TEXTO
      *    AAAA-MM-DDTHH:MM:SS EXIGIDO NO CAMPO CM-INCLUSAO-TS DO
      *    CHAVEWK (VER CM-INCLUSAO-TS-VIEW REDEFINES MAIS ABAIXO);
      *    MONTADA JUNTO COM WS-DATA-HORA-ATUAL, NUNCA SEPARADAMENTE.
       01  WS-TIMESTAMP-ATUAL.
           05  WS-TS-ANO                PIC 9(04).
           05  WS-TS-HIFEN1             PIC X(01) VALUE '-'.
           05  WS-TS-MES                PIC 9(02).
           05  WS-TS-HIFEN2             PIC X(01) VALUE '-'.
           05  WS-TS-DIA                PIC 9(02).
           05  WS-TS-T                  PIC X(01) VALUE 'T'.
           05  WS-TS-HORA               PIC 9(02).
           05  WS-TS-DOISP1             PIC X(01) VALUE ':'.
           05  WS-TS-MIN                PIC 9(02).
           05  WS-TS-DOISP2             PIC X(01) VALUE ':'.
           05  WS-TS-SEG                PIC 9(02).
       01  WS-TIMESTAMP-R REDEFINES WS-TIMESTAMP-ATUAL PIC X(19).

      *---------------- AREA DE NORMALIZACAO / VALIDACAO ----------
      *    WS-CHAR/WS-CHAR-ANT - CARACTER CORRENTE E ANTERIOR NAS
      *    ROTINAS QUE PERCORREM O VALOR DA CHAVE POSICAO A POSICAO;
      *    WS-CHAR-ANT SO E USADO EM 0612-MEDE-EMAIL, PARA PEGAR
      *    PONTO COLADO EM PONTO OU EM ARROBA (FIX DA VERSAO 2.1).
       77  WS-CHAR                     PIC X(01) VALUE SPACE.
       77  WS-CHAR-ANT                 PIC X(01) VALUE SPACE.
      *    RESULTADO DA ULTIMA VALIDACAO DE CAMPO CHAMADA (0600 A
      *    0642) - CADA ROTINA DE VALIDACAO ARMA ESTE FLAG ANTES DE
      *    VOLTAR PARA QUEM CHAMOU.
       77  WS-RESULTADO-VALIDO         PIC X(01) VALUE 'N'.
           88  VALOR-VALIDO             VALUE 'S'.
      *    ARMADO POR 0330-VERIFICA-DUPLICADO QUANDO A CHAVE JA
      *    EXISTE NO CADASTRO (ATIVA OU INATIVA).
       77  WS-DUPLICADO                PIC X(01) VALUE 'N'.
           88  CHAVE-DUPLICADA          VALUE 'S'.
      *    ARMADO POR 0340/0450 QUANDO A AGENCIA/CONTA JA TEM CHAVE
      *    DE TIPO DE PESSOA DIFERENTE DA DO PEDIDO.
       77  WS-PESSOA-DIVERGE           PIC X(01) VALUE 'N'.
           88  PESSOA-DIVERGENTE        VALUE 'S'.
      *    ARMADO POR 0430-VERIFICA-MUDANCA QUANDO PELO MENOS UM
      *    CAMPO DO PEDIDO DE ALTERACAO DIFERE DO QUE ESTA GRAVADO.
       77  WS-ALGUM-CAMPO-MUDOU        PIC X(01) VALUE 'N'.
           88  CAMPO-MUDOU              VALUE 'S'.
      *    RESERVADO PARA ROTINAS DE BUSCA QUE PRECISAM DISTINGUIR
      *    "NAO ACHOU" DE "AINDA NAO TERMINOU DE PROCURAR".
       77  WS-CHAVE-ACHADA             PIC X(01) VALUE 'N'.
           88  CHAVE-ACHADA             VALUE 'S'.
      *    ARMADO POR 0420-NORMALIZA-ALTERACAO QUANDO A ALTERACAO
      *    PEDIU TROCA DE AGENCIA E/OU CONTA (DISPARA A CONFERENCIA
      *    DE CONSISTENCIA DE TIPO DE PESSOA EM 0450).
       77  WS-CONTA-MUDOU              PIC X(01) VALUE 'N'.
           88  CONTA-MUDOU              VALUE 'S'.

      *    VALORES GRAVADOS DE PESSOA/CONTA/AGENCIA, GUARDADOS NO
      *    INICIO DE 0400-ALTERA-CHAVE ANTES DE QUALQUER MUDANCA -
      *    USADOS POR 0430 PARA COMPARAR "MUDOU OU NAO MUDOU".
       77  WS-TIPO-PESSOA-ORIG         PIC X(08) VALUE SPACES.
       77  WS-TIPO-CONTA-ORIG          PIC X(10) VALUE SPACES.
       77  WS-AGENCIA-ORIG             PIC 9(04) VALUE ZERO.
       77  WS-CONTA-ORIG               PIC 9(08) VALUE ZERO.

      *---------------- AREA DA NOVA CHAVE (CANDIDATA) ------------
      *    CAMPOS DA INCLUSAO/ALTERACAO JA NORMALIZADOS, MANTIDOS
      *    SEPARADOS DO REGISTRO CM- ATE A GRAVACAO FINAL, POIS AS
      *    VARREDURAS DE DUPLICIDADE/LIMITE/CONSISTENCIA REUTILIZAM
      *    A AREA DO REGISTRO CM- A CADA LEITURA. (VER HISTORICO,
      *    VERSAO 1.7.)
       01  NV-CANDIDATA.
           05  NV-KEY-TYPE               PIC X(09).
           05  NV-KEY-VALUE              PIC X(77).
           05  NV-PERSON-TYPE            PIC X(08).
           05  NV-ACCOUNT-TYPE           PIC X(10).
           05  NV-AGENCIA-CONTA.
               10  NV-AGENCY-NUMBER      PIC 9(04).
               10  NV-ACCOUNT-NUMBER     PIC 9(08).
           05  NV-HOLDER-FIRST-NAME      PIC X(30).
           05  NV-HOLDER-LAST-NAME       PIC X(45).
           05  FILLER                    PIC X(01).

       01  NV-AGCTA-NUM REDEFINES NV-AGENCIA-CONTA PIC 9(12).

      *---------------- CPF - DIGITO VERIFICADOR -------------------
      *    WS-CPF-NUM RECEBE OS 11 DIGITOS DO CPF EXTRAIDOS POR
      *    0622-EXTRAI-DIG-CPF; A REDEFINICAO POR DIGITO ABAIXO
      *    PERMITE PESAR CADA POSICAO SEPARADAMENTE NO COMPUTE DE
      *    0620-VALIDA-CPF, SEM PRECISAR DE SUBSCRITO.
       77  WS-CPF-NUM                  PIC 9(11) VALUE ZERO.
       01  WS-CPF-DIGITOS REDEFINES WS-CPF-NUM.
           05  WS-CPF-D1                PIC 9.
           05  WS-CPF-D2                PIC 9.
           05  WS-CPF-D3                PIC 9.
           05  WS-CPF-D4                PIC 9.
           05  WS-CPF-D5                PIC 9.
           05  WS-CPF-D6                PIC 9.
           05  WS-CPF-D7                PIC 9.
           05  WS-CPF-D8                PIC 9.
           05  WS-CPF-D9                PIC 9.
           05  WS-CPF-D10               PIC 9.
           05  WS-CPF-D11               PIC 9.
       77  WS-CPF-SOMA1                 PIC S9(05) COMP VALUE ZERO.
       77  WS-CPF-SOMA2                 PIC S9(05) COMP VALUE ZERO.
       77  WS-CPF-QUOC                  PIC S9(05) COMP VALUE ZERO.
       77  WS-CPF-RESTO                 PIC S9(05) COMP VALUE ZERO.
       77  WS-CPF-DV1                   PIC 9(01) VALUE ZERO.
       77  WS-CPF-DV2                   PIC 9(01) VALUE ZERO.

      *---------------- CNPJ - DIGITO VERIFICADOR ------------------
      *    MESMA IDEIA DA AREA DE CPF ACIMA, SO QUE PARA OS 14
      *    DIGITOS DO CNPJ (0632-EXTRAI-DIG-CNPJ/0630-VALIDA-CNPJ).
       77  WS-CNPJ-NUM                  PIC 9(14) VALUE ZERO.
       01  WS-CNPJ-DIGITOS REDEFINES WS-CNPJ-NUM.
           05  WS-CNPJ-D1                PIC 9.
           05  WS-CNPJ-D2                PIC 9.
           05  WS-CNPJ-D3                PIC 9.
           05  WS-CNPJ-D4                PIC 9.
           05  WS-CNPJ-D5                PIC 9.
           05  WS-CNPJ-D6                PIC 9.
           05  WS-CNPJ-D7                PIC 9.
           05  WS-CNPJ-D8                PIC 9.
           05  WS-CNPJ-D9                PIC 9.
           05  WS-CNPJ-D10               PIC 9.
           05  WS-CNPJ-D11               PIC 9.
           05  WS-CNPJ-D12               PIC 9.
           05  WS-CNPJ-D13               PIC 9.
           05  WS-CNPJ-D14               PIC 9.
       77  WS-CNPJ-SOMA1                 PIC S9(05) COMP VALUE ZERO.
       77  WS-CNPJ-SOMA2                 PIC S9(05) COMP VALUE ZERO.
       77  WS-CNPJ-QUOC                  PIC S9(05) COMP VALUE ZERO.
       77  WS-CNPJ-RESTO                 PIC S9(05) COMP VALUE ZERO.
       77  WS-CNPJ-DV1                   PIC 9(01) VALUE ZERO.
       77  WS-CNPJ-DV2                   PIC 9(01) VALUE ZERO.

      *    AREA INTERMEDIARIA ONDE 0622/0632 VAO DEPOSITANDO, UM A
      *    UM, OS DIGITOS ENCONTRADOS NO VALOR DA CHAVE CPF/CNPJ,
      *    NA ORDEM EM QUE APARECEM (IGNORANDO PONTUACAO); SO OS
      *    PRIMEIROS 11/14 SAO USADOS - O RESTO DA AREA (14 BYTES
      *    NO TOTAL) SOBRA EM BRANCO QUANDO O VALOR E CPF.
       77  WS-BUFFER-DIG                 PIC X(14) VALUE SPACES.

      *---------------- CELULAR / EMAIL / ALEATORIA -----------------
       77  WS-TAM-LOCAL                  PIC S9(04) COMP VALUE ZERO.
       77  WS-TAM-DOMINIO                PIC S9(04) COMP VALUE ZERO.
       77  WS-POS-ARROBA                 PIC S9(04) COMP VALUE ZERO.
       77  WS-POS-PONTO                  PIC S9(04) COMP VALUE ZERO.
       77  WS-QTD-ARROBA                 PIC S9(04) COMP VALUE ZERO.
       77  WS-EMAIL-CAR-INVALIDO         PIC X(01) VALUE 'N'.
           88  CARACTER-INVALIDO             VALUE 'S'.
      *    ARMADO POR 0614 QUANDO O TLD (APOS O ULTIMO '.') TEM
      *    ALGUM CARACTER QUE NAO SEJA LETRA - UM TLD NUMERICO COMO
      *    'C1' PASSAVA NA CONTAGEM DE TAMANHO MAS NAO E VALIDO
      *    (FIX DA VERSAO 2.1, REQ. 0255/11).
       77  WS-TLD-INVALIDA               PIC X(01) VALUE 'N'.
           88  TLD-INVALIDA                  VALUE 'S'.

      *---------------- LINHAS DE RELATORIO DE TOTAIS ---------------
      *    CABE-REL1/CABE-REL2 SAO AS DUAS LINHAS DE TITULO DO
      *    RELATORIO DE TOTAIS, IMPRESSAS UMA SO VEZ NO TOPO DA
      *    PAGINA POR 0900-RELATORIO-TOTAIS (WRITE ... AFTER PAGE).
       01  CABE-REL1.
           05  FILLER                    PIC X(45) VALUE SPACES.
           05  FILLER                    PIC X(40) VALUE
               'SISTEMA DE CHAVES PIX - LOTE DE MANUT.'.
           05  FILLER                    PIC X(47) VALUE SPACES.

       01  CABE-REL2.
           05  FILLER                    PIC X(45) VALUE SPACES.
           05  FILLER                    PIC X(42) VALUE
               'RELATORIO DE TOTAIS DE CONTROLE'.
           05  FILLER                    PIC X(45) VALUE SPACES.

      *    LINHA DE DETALHE, REUTILIZADA PARA CADA UM DOS NOVE
      *    TOTAIS DO RELATORIO - DR-ROTULO RECEBE O NOME DO TOTAL
      *    (EM INGLES, MESMO PADRAO DO RES-REASON) E DR-VALOR A
      *    QUANTIDADE, EDITADA COM PONTO DE MILHAR.
       01  DET-REL.
           05  FILLER                    PIC X(10) VALUE SPACES.
           05  DR-ROTULO                 PIC X(40) VALUE SPACES.
           05  DR-VALOR                  PIC ZZZ.ZZ9.
           05  FILLER                    PIC X(75) VALUE SPACES.

       PROCEDURE DIVISION.

      *    ABERTURA DE TODOS OS ARQUIVOS DO LOTE. QUALQUER ERRO DE
      *    ABERTURA (FILE STATUS DIFERENTE DE '00') ENCERRA O
      *    PROGRAMA IMEDIATAMENTE - NAO HA COMO PROCESSAR PEDIDOS
      *    DE MANUTENCAO SEM O CADASTRO MESTRE, E NAO HA SENTIDO EM
      *    GERAR RESULTADO/RELATORIO PARCIAL NESSA SITUACAO.
       0100-ABRE-ARQUIVOS.
           OPEN INPUT CHAVEENT.
           IF STATUS-ENT NOT = '00'
              DISPLAY 'CHAVEENT.DAT - ERRO DE ABERTURA ' STATUS-ENT
              STOP RUN.
           OPEN OUTPUT CHAVEWK.
           IF STATUS-WK NOT = '00'
              DISPLAY 'CHAVEWK.DAT - ERRO DE CRIACAO ' STATUS-WK
              CLOSE CHAVEENT
              STOP RUN.
           PERFORM 0150-CARGA-CHAVEWK THRU 0150-CARGA-CHAVEWK-FIM.
           CLOSE CHAVEWK.
           OPEN I-O CHAVEWK.
           IF STATUS-WK NOT = '00'
              DISPLAY 'CHAVEWK.DAT - ERRO DE REABERTURA ' STATUS-WK
              STOP RUN.
           OPEN INPUT PEDIDOS.
           IF STATUS-PED NOT = '00'
              DISPLAY 'PEDIDOS.DAT - ERRO DE ABERTURA ' STATUS-PED
              STOP RUN.
           OPEN OUTPUT RESULTAD.
           OPEN OUTPUT RELATORI.
           MOVE 'N' TO WS-FIM-ENT
           MOVE 'N' TO WS-FIM-PED.
           PERFORM 0190-OBTEM-DATA-HORA THRU 0190-OBTEM-DATA-HORA-FIM.

      *    CARGA SEQUENCIAL DO CADASTRO MESTRE RECEBIDO (CHAVEENT)
      *    PARA A COPIA DE TRABALHO INDEXADA (CHAVEWK), NOS MOLDES
      *    DA ROTINA DE CARGA DO OWORK A PARTIR DO CADASTRO.
       0150-CARGA-CHAVEWK.
           READ CHAVEENT
                AT END
                   MOVE 'S' TO WS-FIM-ENT
                   GO TO 0150-CARGA-CHAVEWK-FIM.
           MOVE CE-KEY-ID               TO CM-KEY-ID
           MOVE CE-KEY-TYPE             TO CM-KEY-TYPE
           MOVE CE-KEY-VALUE            TO CM-KEY-VALUE
           MOVE CE-PERSON-TYPE          TO CM-PERSON-TYPE
           MOVE CE-ACCOUNT-TYPE         TO CM-ACCOUNT-TYPE
           MOVE CE-AGENCY-NUMBER        TO CM-AGENCY-NUMBER
           MOVE CE-ACCOUNT-NUMBER       TO CM-ACCOUNT-NUMBER
           MOVE CE-HOLDER-FIRST-NAME    TO CM-HOLDER-FIRST-NAME
           MOVE CE-HOLDER-LAST-NAME     TO CM-HOLDER-LAST-NAME
           MOVE CE-INCLUSION-TIMESTAMP  TO CM-INCLUSION-TIMESTAMP
           MOVE CE-INACTIVATION-TIMESTAMP
                                        TO CM-INACTIVATION-TIMESTAMP
           WRITE REG-CHAVEWK.
           GO TO 0150-CARGA-CHAVEWK.
       0150-CARGA-CHAVEWK-FIM.
           EXIT.

      *    OBTEM A DATA-HORA CORRENTE DO SISTEMA, NO FORMATO
      *    AAAA-MM-DDTHH:MM:SS, PARA CARIMBAR INCLUSOES E
      *    INATIVACOES. O CAMPO ANO E TRATADO COM 4 DIGITOS DESDE
      *    A REVISAO DO ANO 2000 (VER HISTORICO ACIMA).
       0190-OBTEM-DATA-HORA.
           ACCEPT WS-DHA-NUMERICA FROM DATE YYYYMMDD.
           ACCEPT WS-DHA-HORA FROM TIME.
           MOVE WS-DHA-ANO  TO WS-TS-ANO
           MOVE WS-DHA-MES  TO WS-TS-MES
           MOVE WS-DHA-DIA  TO WS-TS-DIA
           MOVE WS-DHA-HORA TO WS-TS-HORA
           MOVE WS-DHA-MIN  TO WS-TS-MIN
           MOVE WS-DHA-SEG  TO WS-TS-SEG.
       0190-OBTEM-DATA-HORA-FIM.
           EXIT.

      *    LACO PRINCIPAL - LE OS PEDIDOS DE MANUTENCAO NA ORDEM DE
      *    CHEGADA E DESPACHA PARA A ROTINA DA ACAO SOLICITADA.
       0200-LE-PEDIDO.
           READ PEDIDOS
                AT END
                   MOVE 'S' TO WS-FIM-PED
                   GO TO 0999-FIM-LOTE.
           ADD 1 TO WS-TOT-LIDOS
           MOVE SPACES TO REG-RESULTADO
           MOVE REQ-ACTION TO RES-ACTION
           MOVE REQ-KEY-ID  TO RES-KEY-ID

           IF REQ-ACTION = 'I'
              PERFORM 0300-INCLUI-CHAVE THRU 0390-INCLUI-FIM
              GO TO 0700-GRAVA-RESULTADO.
           IF REQ-ACTION = 'A'
              PERFORM 0400-ALTERA-CHAVE THRU 0490-ALTERA-FIM
              GO TO 0700-GRAVA-RESULTADO.
           IF REQ-ACTION = 'D'
              PERFORM 0500-INATIVA-CHAVE THRU 0590-INATIVA-FIM
              GO TO 0700-GRAVA-RESULTADO.

           MOVE 'REJECTED' TO RES-STATUS
           MOVE 'invalid request action' TO RES-REASON
           GO TO 0700-GRAVA-RESULTADO.

      *===========================================================
      *    INCLUSAO DE CHAVE (ACAO 'I')
      *===========================================================
       0300-INCLUI-CHAVE.
      *    NORMALIZA OS CAMPOS RECEBIDOS (MAIUSCULA/MINUSCULA, ACENTO)
      *    E CONFERE AS REGRAS 1 A 8 DE CAMPO (TIPO, VALOR, PESSOA,
      *    CONTA, AGENCIA, NUMERO DA CONTA, NOME, SOBRENOME).
           PERFORM 0310-NORMALIZA-INCLUSAO THRU 0310-NORM-INC-FIM.
           PERFORM 0320-VALIDA-CAMPOS-INC THRU 0320-VALIDA-INC-FIM.
           IF NOT VALOR-VALIDO
              GO TO 0390-INCLUI-FIM.

      *    REGRA DE CADASTRO - O VALOR DA CHAVE E UNICO EM TODO O
      *    CADASTRO, NAO SO DENTRO DO TIPO.
           PERFORM 0330-VERIFICA-DUPLICADO THRU 0330-DUPLIC-FIM.
           IF CHAVE-DUPLICADA
              MOVE 'REJECTED' TO RES-STATUS
              MOVE 'a PIX key with this value already exists'
                                        TO RES-REASON
              GO TO 0390-INCLUI-FIM.

      *    REGRA DE CADASTRO - TODA CHAVE DE UMA MESMA AGENCIA/CONTA
      *    TEM QUE SER DO MESMO TIPO DE PESSOA (FISICA OU JURIDICA).
           PERFORM 0340-VERIFICA-TIPO-PESSOA THRU 0340-TIPOPES-FIM.
           IF PESSOA-DIVERGENTE
              MOVE 'REJECTED' TO RES-STATUS
              MOVE 'account already registered with a different '
                                        TO RES-REASON(1:44)
              MOVE 'person type' TO RES-REASON(45:11)
              GO TO 0390-INCLUI-FIM.

      *    REGRA DE CADASTRO - NO MAXIMO 5 CHAVES ATIVAS POR CONTA SE
      *    O TITULAR E PESSOA FISICA, 20 SE E PESSOA JURIDICA (VER
      *    0350-VERIFICA-LIMITE).
           PERFORM 0350-VERIFICA-LIMITE THRU 0350-LIMITE-FIM.
           IF WS-CONT-ATIVAS >= WS-LIMITE-TIPO
              MOVE 'REJECTED' TO RES-STATUS
              MOVE 'key limit per account exceeded' TO RES-REASON
              GO TO 0390-INCLUI-FIM.

           PERFORM 0360-GRAVA-INCLUSAO THRU 0360-GRAVA-INC-FIM.
           MOVE 'ACCEPTED' TO RES-STATUS
           MOVE SPACES TO RES-REASON
           MOVE CM-KEY-ID TO RES-KEY-ID
           ADD 1 TO WS-TOT-INCL-ACEITAS
           GO TO 0390-INCLUI-FIM.
      *    SAIDA COMUM DA INCLUSAO, ACEITA OU REJEITADA (GO TO DE
      *    QUALQUER PONTO DE 0300 EM DIANTE); QUEM CHAMOU CONTINUA
      *    EM 0200-LE-PEDIDO PARA GRAVAR O RESULTADO E CONTABILIZAR.
       0390-INCLUI-FIM.
           IF RES-STATUS = 'REJECTED'
              ADD 1 TO WS-TOT-INCL-REJEITADAS.
           EXIT.

      *    NORMALIZACAO DOS CAMPOS DE INCLUSAO (ANTES DA VALIDACAO).
      *    OS CAMPOS NORMALIZADOS FICAM EM NV-CANDIDATA, NAO NO
      *    REGISTRO CM-, ATE A GRAVACAO FINAL EM 0360 (VER HISTORICO,
      *    VERSAO 1.7).
       0310-NORMALIZA-INCLUSAO.
           MOVE REQ-KEY-TYPE     TO NV-KEY-TYPE
           MOVE REQ-KEY-VALUE    TO NV-KEY-VALUE
           MOVE REQ-PERSON-TYPE  TO NV-PERSON-TYPE
           MOVE REQ-ACCOUNT-TYPE TO NV-ACCOUNT-TYPE
           MOVE REQ-AGENCY-NUMBER  TO NV-AGENCY-NUMBER
           MOVE REQ-ACCOUNT-NUMBER TO NV-ACCOUNT-NUMBER
           MOVE REQ-HOLDER-FIRST-NAME TO NV-HOLDER-FIRST-NAME
           MOVE REQ-HOLDER-LAST-NAME  TO NV-HOLDER-LAST-NAME
           PERFORM 0312-NORM-KEY-TYPE THRU 0312-NORM-KEY-TYPE-FIM
           PERFORM 0314-NORM-PERSON-TYPE THRU 0314-NORM-PESSOA-FIM
           PERFORM 0316-NORM-ACCOUNT-TYPE THRU 0316-NORM-CONTA-FIM.
       0310-NORM-INC-FIM.
           EXIT.

      *    KEY-TYPE: MINUSCULAS, SEM HIFEN ('E-MAIL' => 'EMAIL').
       0312-NORM-KEY-TYPE.
           PERFORM 0900-PARA-MINUSCULAS THRU 0900-MINUSCULAS-FIM
                   VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 9.
           MOVE SPACES TO WS-BUFFER-DIG
           MOVE 0 TO WS-QTD-DIG
           PERFORM 0313-RETIRA-HIFEN THRU 0313-RETIRA-HIFEN-FIM
                   VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 9.
           MOVE WS-BUFFER-DIG(1:9) TO NV-KEY-TYPE.
       0312-NORM-KEY-TYPE-FIM.
           EXIT.

      *    USADA PELA NORMALIZACAO DO TIPO DE CONTA (0316) PARA
      *    TIRAR O HIFEN DE 'POUPANCA' QUANDO O PEDIDO CHEGA COM
      *    'POUPAN-CA' DE UM SISTEMA ANTERIOR QUE QUEBRAVA A PALAVRA
      *    NA TROCA DE LINHA DO FORMULARIO DE ORIGEM. NAO HA OUTRO
      *    CASO DE HIFEN EMBUTIDO NOS CAMPOS DE TIPO.
       0313-RETIRA-HIFEN.
           MOVE NV-KEY-TYPE(WS-IDX:1) TO WS-CHAR
           IF WS-CHAR NOT = '-'
              ADD 1 TO WS-QTD-DIG
              MOVE WS-CHAR TO WS-BUFFER-DIG(WS-QTD-DIG:1).
       0313-RETIRA-HIFEN-FIM.
           EXIT.

      *    PERSON-TYPE: MINUSCULAS E RETIRA ACENTOS (FISICA/JURIDICA -
      *    REQ. 0041/94, "FISICA" CHEGA ACENTUADO DE ALGUMAS ORIGENS).
       0314-NORM-PERSON-TYPE.
           PERFORM 0902-PARA-MINUSC-PESSOA THRU 0902-MINUSC-PES-FIM
                   VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 8.
           INSPECT NV-PERSON-TYPE REPLACING ALL 'í' BY 'i'
                                            ALL 'é' BY 'e'
                                            ALL 'ç' BY 'c'.
       0314-NORM-PESSOA-FIM.
           EXIT.

      *    ACCOUNT-TYPE: MINUSCULAS E RETIRA ACENTOS (CORRENTE/
      *    POUPANCA - "POUPANCA" CHEGA COM CEDILHA DE ALGUMAS
      *    ORIGENS).
       0316-NORM-ACCOUNT-TYPE.
           PERFORM 0901-PARA-MINUSC-CONTA THRU 0901-MINUSC-CTA-FIM
                   VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 10.
           INSPECT NV-ACCOUNT-TYPE REPLACING ALL 'ç' BY 'c'.
       0316-NORM-CONTA-FIM.
           EXIT.

      *    CONVERTE O CARACTERE WS-IDX DO NV-KEY-TYPE PARA
      *    MINUSCULAS (TABELA DIRETA A-Z).
       0900-PARA-MINUSCULAS.
           INSPECT NV-KEY-TYPE(WS-IDX:1)
                   REPLACING ALL 'A' BY 'a' ALL 'B' BY 'b'
                             ALL 'C' BY 'c' ALL 'D' BY 'd'
                             ALL 'E' BY 'e' ALL 'F' BY 'f'
                             ALL 'G' BY 'g' ALL 'H' BY 'h'
                             ALL 'I' BY 'i' ALL 'J' BY 'j'
                             ALL 'K' BY 'k' ALL 'L' BY 'l'
                             ALL 'M' BY 'm' ALL 'N' BY 'n'
                             ALL 'O' BY 'o' ALL 'P' BY 'p'
                             ALL 'Q' BY 'q' ALL 'R' BY 'r'
                             ALL 'S' BY 's' ALL 'T' BY 't'
                             ALL 'U' BY 'u' ALL 'V' BY 'v'
                             ALL 'W' BY 'w' ALL 'X' BY 'x'
                             ALL 'Y' BY 'y' ALL 'Z' BY 'z'.
       0900-MINUSCULAS-FIM.
           EXIT.

      *    CONVERTE O CARACTERE WS-IDX DO NV-ACCOUNT-TYPE PARA
      *    MINUSCULAS. USADA TANTO NA INCLUSAO (0316) COMO NA
      *    ALTERACAO (0420), POIS AMBAS MONTAM O TIPO DE CONTA
      *    NOVO EM NV-ACCOUNT-TYPE.
       0901-PARA-MINUSC-CONTA.
           INSPECT NV-ACCOUNT-TYPE(WS-IDX:1)
                   REPLACING ALL 'A' BY 'a' ALL 'B' BY 'b'
                             ALL 'C' BY 'c' ALL 'D' BY 'd'
                             ALL 'E' BY 'e' ALL 'F' BY 'f'
                             ALL 'G' BY 'g' ALL 'H' BY 'h'
                             ALL 'I' BY 'i' ALL 'J' BY 'j'
                             ALL 'K' BY 'k' ALL 'L' BY 'l'
                             ALL 'M' BY 'm' ALL 'N' BY 'n'
                             ALL 'O' BY 'o' ALL 'P' BY 'p'
                             ALL 'Q' BY 'q' ALL 'R' BY 'r'
                             ALL 'S' BY 's' ALL 'T' BY 't'
                             ALL 'U' BY 'u' ALL 'V' BY 'v'
                             ALL 'W' BY 'w' ALL 'X' BY 'x'
                             ALL 'Y' BY 'y' ALL 'Z' BY 'z'.
       0901-MINUSC-CTA-FIM.
           EXIT.

      *    CONVERTE O CARACTERE WS-IDX DO NV-PERSON-TYPE PARA
      *    MINUSCULAS.
       0902-PARA-MINUSC-PESSOA.
           INSPECT NV-PERSON-TYPE(WS-IDX:1)
                   REPLACING ALL 'A' BY 'a' ALL 'B' BY 'b'
                             ALL 'C' BY 'c' ALL 'D' BY 'd'
                             ALL 'E' BY 'e' ALL 'F' BY 'f'
                             ALL 'G' BY 'g' ALL 'H' BY 'h'
                             ALL 'I' BY 'i' ALL 'J' BY 'j'
                             ALL 'K' BY 'k' ALL 'L' BY 'l'
                             ALL 'M' BY 'm' ALL 'N' BY 'n'
                             ALL 'O' BY 'o' ALL 'P' BY 'p'
                             ALL 'Q' BY 'q' ALL 'R' BY 'r'
                             ALL 'S' BY 's' ALL 'T' BY 't'
                             ALL 'U' BY 'u' ALL 'V' BY 'v'
                             ALL 'W' BY 'w' ALL 'X' BY 'x'
                             ALL 'Y' BY 'y' ALL 'Z' BY 'z'.
       0902-MINUSC-PES-FIM.
           EXIT.

      *    VALIDACAO DE CAMPOS DE INCLUSAO (REGRAS 1 A 8). TODA
      *    REJEICAO DE CAMPO NA INCLUSAO USA O MOTIVO UNICO.
       0320-VALIDA-CAMPOS-INC.
           MOVE 'S' TO WS-RESULTADO-VALIDO

           IF NV-KEY-TYPE NOT = 'celular' AND NOT = 'email'
              AND NOT = 'cpf' AND NOT = 'cnpj' AND NOT = 'aleatoria'
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0320-REJEITA.

           IF NV-KEY-VALUE = SPACES
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0320-REJEITA.

           IF NV-KEY-TYPE = 'celular'
              PERFORM 0600-VALIDA-CELULAR THRU 0600-CELULAR-FIM.
           IF NV-KEY-TYPE = 'email'
              PERFORM 0610-VALIDA-EMAIL THRU 0610-EMAIL-FIM.
           IF NV-KEY-TYPE = 'cpf'
              PERFORM 0620-VALIDA-CPF THRU 0620-CPF-FIM.
           IF NV-KEY-TYPE = 'cnpj'
              PERFORM 0630-VALIDA-CNPJ THRU 0630-CNPJ-FIM.
           IF NV-KEY-TYPE = 'aleatoria'
              PERFORM 0640-VALIDA-ALEATORIA THRU 0640-ALEAT-FIM.
           IF NOT VALOR-VALIDO
              GO TO 0320-REJEITA.

           IF NV-PERSON-TYPE NOT = 'fisica' AND NOT = 'juridica'
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0320-REJEITA.

           IF NV-ACCOUNT-TYPE NOT = 'corrente' AND NOT = 'poupanca'
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0320-REJEITA.

           IF NV-AGENCY-NUMBER = ZERO OR NV-AGENCY-NUMBER > 9999
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0320-REJEITA.

           IF NV-ACCOUNT-NUMBER = ZERO OR NV-ACCOUNT-NUMBER > 99999999
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0320-REJEITA.

           IF NV-HOLDER-FIRST-NAME = SPACES
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0320-REJEITA.

           GO TO 0320-VALIDA-INC-FIM.

      *    TODA REJEICAO DE CAMPO NA INCLUSAO SAI POR AQUI COM O
      *    MESMO TEXTO GENERICO 'INVALID PIX KEY DATA' - A INCLUSAO
      *    NAO DISTINGUE QUAL CAMPO FALHOU (REGRA DO NEGOCIO, VER
      *    HISTORICO VERSAO 1.4); SO NA ALTERACAO (0440) O MOTIVO E
      *    ESPECIFICO POR CAMPO, POIS LA CADA CAMPO E VALIDADO
      *    ISOLADAMENTE CONTRA O QUE JA ESTAVA GRAVADO.
       0320-REJEITA.
           MOVE 'REJECTED' TO RES-STATUS
           MOVE 'invalid PIX key data' TO RES-REASON.
       0320-VALIDA-INC-FIM.
           EXIT.

      *    DUPLICIDADE: NENHUM REGISTRO (ATIVO OU INATIVO) PODE TER
      *    O MESMO KEY-TYPE/KEY-VALUE DA NOVA CHAVE (NV-KEY-TYPE/
      *    NV-KEY-VALUE, JA NORMALIZADOS EM 0310). VARREDURA
      *    SEQUENCIAL DO CHAVEWK COMPLETO, NOS MOLDES DA ROTINA DE
      *    DEDUP DO CLASSIF (0200-LE-CAD / READ ... INVALID KEY).
      *    A COMPARACAO E CONTRA NV-, NAO CONTRA CM-, POIS O READ
      *    NEXT ABAIXO REAPROVEITA A AREA DO REGISTRO CM- A CADA
      *    ITERACAO. (VER REQ. 0187/01 NO HISTORICO, VERSAO 1.7.)
       0330-VERIFICA-DUPLICADO.
           MOVE 'N' TO WS-DUPLICADO
           MOVE 'N' TO WS-FIM-VARRE
           MOVE LOW-VALUES TO CM-KEY-ID
           START CHAVEWK KEY IS NOT LESS THAN CM-KEY-ID
                 INVALID KEY
                    MOVE 'S' TO WS-FIM-VARRE.
      *    PERCORRE O CHAVEWK INTEIRO A PARTIR DO INICIO, CHAVE POR
      *    CHAVE, COMPARANDO TIPO+VALOR COM O CANDIDATO - NAO HA
      *    INDICE SECUNDARIO POR TIPO+VALOR NESTE LOTE, ENTAO A
      *    VARREDURA SEQUENCIAL E O UNICO JEITO DE GARANTIR QUE A
      *    CHAVE AINDA NAO EXISTE (REGRA: CHAVE-VALOR E UNICA NO
      *    CADASTRO INTEIRO, INDEPENDENTE DE QUEM E O TITULAR).
       0330-LOOP.
           IF FIM-VARRE
              GO TO 0330-DUPLIC-FIM.
           READ CHAVEWK NEXT RECORD
                AT END
                   MOVE 'S' TO WS-FIM-VARRE
                   GO TO 0330-LOOP.
           IF CM-KEY-TYPE = NV-KEY-TYPE AND CM-KEY-VALUE = NV-KEY-VALUE
              MOVE 'S' TO WS-DUPLICADO
              MOVE 'S' TO WS-FIM-VARRE
              GO TO 0330-LOOP.
           GO TO 0330-LOOP.
       0330-DUPLIC-FIM.
           EXIT.

      *    REGRA DE CONSISTENCIA DE TIPO DE PESSOA: NENHUM REGISTRO
      *    (ATIVO OU INATIVO) DA MESMA AGENCIA+CONTA PODE TER
      *    PERSON-TYPE DIFERENTE DO INFORMADO NA INCLUSAO.
       0340-VERIFICA-TIPO-PESSOA.
           MOVE 'N' TO WS-PESSOA-DIVERGE
           MOVE 'N' TO WS-FIM-VARRE
           MOVE LOW-VALUES TO CM-KEY-ID
           START CHAVEWK KEY IS NOT LESS THAN CM-KEY-ID
                 INVALID KEY
                    MOVE 'S' TO WS-FIM-VARRE.
      *    PERCORRE O CHAVEWK PROCURANDO QUALQUER CHAVE JA EXISTENTE
      *    DA MESMA AGENCIA+CONTA DO CANDIDATO; SE ACHAR E O TIPO DE
      *    PESSOA FOR DIFERENTE, A CONTA JA ESTA LIGADA A OUTRO TIPO
      *    DE PESSOA E A INCLUSAO NAO PODE SEGUIR (REGRA: UMA CONTA
      *    SO TEM CHAVES DE UM UNICO TIPO DE PESSOA).
       0340-LOOP.
           IF FIM-VARRE
              GO TO 0340-TIPOPES-FIM.
           READ CHAVEWK NEXT RECORD
                AT END
                   MOVE 'S' TO WS-FIM-VARRE
                   GO TO 0340-LOOP.
           IF CM-AGCTA-NUM NOT = NV-AGCTA-NUM
              GO TO 0340-LOOP.
           IF CM-PERSON-TYPE NOT = NV-PERSON-TYPE
              MOVE 'S' TO WS-PESSOA-DIVERGE
              MOVE 'S' TO WS-FIM-VARRE.
           GO TO 0340-LOOP.
       0340-TIPOPES-FIM.
           EXIT.

      *    LIMITE DE CHAVES ATIVAS POR CONTA (5 PARA PESSOA FISICA,
      *    20 PARA PESSOA JURIDICA). CONTAGEM POR VARREDURA
      *    SEQUENCIAL DO CHAVEWK, SOMANDO AS CHAVES ATIVAS DA MESMA
      *    AGENCIA+CONTA. (VER REQ. 0041/94.)
       0350-VERIFICA-LIMITE.
           MOVE 0 TO WS-CONT-ATIVAS
           IF NV-PERSON-TYPE = 'fisica'
              MOVE 5 TO WS-LIMITE-TIPO
           ELSE
              MOVE 20 TO WS-LIMITE-TIPO.
           MOVE 'N' TO WS-FIM-VARRE
           MOVE LOW-VALUES TO CM-KEY-ID
           START CHAVEWK KEY IS NOT LESS THAN CM-KEY-ID
                 INVALID KEY
                    MOVE 'S' TO WS-FIM-VARRE.
      *    CONTA AS CHAVES ATIVAS JA CADASTRADAS NA MESMA AGENCIA+
      *    CONTA DO CANDIDATO, PARA CONFERIR CONTRA O TETO (5 CHAVES
      *    SE PESSOA FISICA, 20 SE JURIDICA - VER 0350-VERIFICA-
      *    LIMITE). CHAVES INATIVAS NAO ENTRAM NA CONTAGEM, POIS JA
      *    NAO OCUPAM MAIS VAGA NO LIMITE DA CONTA.
       0350-LOOP.
           IF FIM-VARRE
              GO TO 0350-LIMITE-FIM.
           READ CHAVEWK NEXT RECORD
                AT END
                   MOVE 'S' TO WS-FIM-VARRE
                   GO TO 0350-LOOP.
           IF CM-AGCTA-NUM = NV-AGCTA-NUM
              AND CM-INACTIVATION-TIMESTAMP = SPACES
              ADD 1 TO WS-CONT-ATIVAS.
           GO TO 0350-LOOP.
       0350-LIMITE-FIM.
           EXIT.

      *    APLICA OS CAMPOS JA NORMALIZADOS (NV-) NO REGISTRO CM-,
      *    MONTA O KEY-ID QUANDO NAO INFORMADO, CARIMBA A DATA-HORA
      *    DE INCLUSAO E GRAVA O NOVO REGISTRO NO CHAVEWK.
       0360-GRAVA-INCLUSAO.
           MOVE NV-KEY-TYPE            TO CM-KEY-TYPE
           MOVE NV-KEY-VALUE           TO CM-KEY-VALUE
           MOVE NV-PERSON-TYPE         TO CM-PERSON-TYPE
           MOVE NV-ACCOUNT-TYPE        TO CM-ACCOUNT-TYPE
           MOVE NV-AGENCY-NUMBER       TO CM-AGENCY-NUMBER
           MOVE NV-ACCOUNT-NUMBER      TO CM-ACCOUNT-NUMBER
           MOVE NV-HOLDER-FIRST-NAME   TO CM-HOLDER-FIRST-NAME
           MOVE NV-HOLDER-LAST-NAME    TO CM-HOLDER-LAST-NAME
           IF REQ-KEY-ID = SPACES
              PERFORM 0362-GERA-KEY-ID THRU 0362-GERA-KEY-ID-FIM
           ELSE
              MOVE REQ-KEY-ID TO CM-KEY-ID.
           MOVE WS-TIMESTAMP-R TO CM-INCLUSION-TIMESTAMP
           MOVE SPACES TO CM-INACTIVATION-TIMESTAMP
           WRITE REG-CHAVEWK
                 INVALID KEY
                    MOVE 'REJECTED' TO RES-STATUS
                    MOVE 'invalid PIX key data' TO RES-REASON.
       0360-GRAVA-INC-FIM.
           EXIT.

      *    GERACAO DE IDENTIFICADOR UNICO. O ENUNCIADO NAO EXIGE UM
      *    ALGORITMO ESPECIFICO DE UUID - USAMOS UM ESQUEMA
      *    DETERMINISTICO COM A DATA-HORA DO LOTE MAIS UM SEQUENCIAL
      *    DE 9 DIGITOS, PREENCHIDO A 36 POSICOES.
      *    A CHAVE-ID E MONTADA A PARTIR DO CARIMBO DE DATA-HORA DE
      *    SISTEMA (16 DIGITOS, ATE CENTESIMOS) MAIS UM SUFIXO
      *    SEQUENCIAL DE 4 DIGITOS (WS-SEQ-CHAVE, ZERADO NO INICIO
      *    DO LOTE) - SUFICIENTE PARA NAO REPETIR DENTRO DE UM MESMO
      *    LOTE, JA QUE OS PEDIDOS SAO PROCESSADOS UM A UM EM
      *    SEQUENCIA E O CARIMBO SO MUDA DE CENTESIMO EM CENTESIMO.
       0362-GERA-KEY-ID.
           ADD 1 TO WS-SEQ-CHAVE
           MOVE SPACES TO CM-KEY-ID
           STRING WS-DHA-NUMERICA DELIMITED BY SIZE
                  '-PX-'          DELIMITED BY SIZE
                  WS-SEQ-CHAVE    DELIMITED BY SIZE
                  INTO CM-KEY-ID.
       0362-GERA-KEY-ID-FIM.
           EXIT.

      *===========================================================
      *    ALTERACAO DE CHAVE (ACAO 'A')
      *===========================================================
       0400-ALTERA-CHAVE.
      *    LOCALIZA A CHAVE PELO KEY-ID INFORMADO NO PEDIDO - LEITURA
      *    DIRETA, NAO HA VARREDURA (O CHAVEWK E INDEXADO POR KEY-ID).
           MOVE REQ-KEY-ID TO CM-KEY-ID
           READ CHAVEWK
                INVALID KEY
                   MOVE 'REJECTED' TO RES-STATUS
                   MOVE 'PIX key not found' TO RES-REASON
                   GO TO 0490-ALTERA-FIM.

      *    REGRA DE CADASTRO - CHAVE INATIVADA NAO PODE SER ALTERADA.
           IF CM-INACTIVATION-TIMESTAMP NOT = SPACES
              MOVE 'REJECTED' TO RES-STATUS
              MOVE 'cannot alter an inactivated key' TO RES-REASON
              GO TO 0490-ALTERA-FIM.

      *    GUARDA OS VALORES ORIGINAIS DE PESSOA/CONTA/AGENCIA ANTES
      *    DE NORMALIZAR, PARA A COMPARACAO DE 0430 (CAMPO MUDOU?) E
      *    PARA SABER, EM 0450, SE A NOVA AGENCIA/CONTA E REALMENTE
      *    DIFERENTE DA ORIGINAL.
           MOVE CM-PERSON-TYPE    TO WS-TIPO-PESSOA-ORIG
           MOVE CM-ACCOUNT-TYPE   TO WS-TIPO-CONTA-ORIG
           MOVE CM-AGENCY-NUMBER  TO WS-AGENCIA-ORIG
           MOVE CM-ACCOUNT-NUMBER TO WS-CONTA-ORIG

           PERFORM 0420-NORMALIZA-ALTERACAO THRU 0420-NORM-ALT-FIM.
      *    REGRA INCLUIDA NA VERSAO 1.6 - PEDIDO DE ALTERACAO SEM
      *    NENHUM CAMPO REALMENTE DIFERENTE DO GRAVADO E CANCELADO.
           PERFORM 0430-VERIFICA-MUDANCA THRU 0430-MUDANCA-FIM.
           IF NOT CAMPO-MUDOU
              MOVE 'REJECTED' TO RES-STATUS
              MOVE 'no field was changed; operation cancelled'
                                         TO RES-REASON
              GO TO 0490-ALTERA-FIM.

      *    VALIDA SO OS CAMPOS REALMENTE INFORMADOS NO PEDIDO, CADA
      *    UM COM SEU PROPRIO MOTIVO DE REJEICAO (VER 0440).
           PERFORM 0440-VALIDA-CAMPOS-ALT THRU 0440-VALIDA-ALT-FIM.
           IF NOT VALOR-VALIDO
              GO TO 0490-ALTERA-FIM.

      *    SO PRECISA CONFERIR DIVERGENCIA DE TIPO DE PESSOA QUANDO A
      *    AGENCIA OU A CONTA ESTA MUDANDO (0450 VARRE O CHAVEWK, QUE
      *    REUTILIZA A AREA CM- - POR ISSO A CHAVE EM ALTERACAO E
      *    RELIDA PELO KEY-ID NO RAMO SEM DIVERGENCIA, ANTES DE
      *    GRAVAR A ALTERACAO EM 0460).
           IF CONTA-MUDOU
              PERFORM 0450-VERIFICA-TIPO-PESSOA-ALT
                      THRU 0450-TIPOPES-ALT-FIM
              IF PESSOA-DIVERGENTE
                 MOVE 'REJECTED' TO RES-STATUS
                 MOVE 'new agency/account combination already '
                       TO RES-REASON(1:39)
                 MOVE 'registered with a different person type'
                       TO RES-REASON(40:39)
                 GO TO 0490-ALTERA-FIM
              ELSE
                 MOVE REQ-KEY-ID TO CM-KEY-ID
                 READ CHAVEWK
                      INVALID KEY
                         MOVE 'REJECTED' TO RES-STATUS
                         MOVE 'PIX key not found' TO RES-REASON
                         GO TO 0490-ALTERA-FIM.

           PERFORM 0460-GRAVA-ALTERACAO THRU 0460-GRAVA-ALT-FIM.
           MOVE 'ACCEPTED' TO RES-STATUS
           MOVE SPACES TO RES-REASON
           ADD 1 TO WS-TOT-ALT-ACEITAS
           GO TO 0490-ALTERA-FIM.
      *    SAIDA COMUM DA ALTERACAO, ACEITA OU REJEITADA.
       0490-ALTERA-FIM.
           IF RES-STATUS = 'REJECTED'
              ADD 1 TO WS-TOT-ALT-REJEITADAS.
           EXIT.

      *    NORMALIZACAO DO TIPO DE CONTA, SE INFORMADO NA ALTERACAO.
      *    O RESULTADO FICA EM NV-ACCOUNT-TYPE, NAO EM CM-ACCOUNT-
      *    TYPE, POIS A VARREDURA DE CONSISTENCIA DE TIPO DE PESSOA
      *    (0450) REAPROVEITA A AREA DO REGISTRO CM- (VER HISTORICO,
      *    VERSAO 1.7). NV-AGENCIA-CONTA RECEBE A COMBINACAO
      *    AGENCIA+CONTA PROSPECTIVA (A INFORMADA, OU A GRAVADA
      *    QUANDO O CAMPO NAO FOI INFORMADO).
       0420-NORMALIZA-ALTERACAO.
           IF REQ-ACCOUNT-TYPE NOT = SPACES
              MOVE REQ-ACCOUNT-TYPE TO NV-ACCOUNT-TYPE
              PERFORM 0901-PARA-MINUSC-CONTA THRU 0901-MINUSC-CTA-FIM
                      VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 10
              INSPECT NV-ACCOUNT-TYPE REPLACING ALL 'ç' BY 'c'
           ELSE
              MOVE WS-TIPO-CONTA-ORIG TO NV-ACCOUNT-TYPE.
           MOVE WS-AGENCIA-ORIG TO NV-AGENCY-NUMBER
           MOVE WS-CONTA-ORIG   TO NV-ACCOUNT-NUMBER
           IF REQ-AGENCY-NUMBER NOT = ZERO
              MOVE REQ-AGENCY-NUMBER TO NV-AGENCY-NUMBER.
           IF REQ-ACCOUNT-NUMBER NOT = ZERO
              MOVE REQ-ACCOUNT-NUMBER TO NV-ACCOUNT-NUMBER.
       0420-NORM-ALT-FIM.
           EXIT.

      *    PELO MENOS UM CAMPO INFORMADO DEVE DIFERIR DO GRAVADO.
      *    (VER REQ. 0187/01 NO HISTORICO.)
      *    SE NENHUM CAMPO DO PEDIDO DIFERE DO QUE JA ESTA GRAVADO,
      *    A ALTERACAO E CANCELADA (REGRA INCLUIDA NA VERSAO 1.6 -
      *    ANTES DELA, UM PEDIDO DE ALTERACAO SEM NENHUMA MUDANCA
      *    REAL ERA ACEITO DO MESMO JEITO, GERANDO UMA REGRAVACAO
      *    INUTIL E UM TOTAL DE "ALTERADAS" INFLADO NO RELATORIO).
       0430-VERIFICA-MUDANCA.
           MOVE 'N' TO WS-ALGUM-CAMPO-MUDOU
           MOVE 'N' TO WS-CONTA-MUDOU

           IF REQ-ACCOUNT-TYPE NOT = SPACES
              IF NV-ACCOUNT-TYPE NOT = WS-TIPO-CONTA-ORIG
                 MOVE 'S' TO WS-ALGUM-CAMPO-MUDOU.

           IF REQ-AGENCY-NUMBER NOT = ZERO
              IF REQ-AGENCY-NUMBER NOT = WS-AGENCIA-ORIG
                 MOVE 'S' TO WS-ALGUM-CAMPO-MUDOU
                 MOVE 'S' TO WS-CONTA-MUDOU.

           IF REQ-ACCOUNT-NUMBER NOT = ZERO
              IF REQ-ACCOUNT-NUMBER NOT = WS-CONTA-ORIG
                 MOVE 'S' TO WS-ALGUM-CAMPO-MUDOU
                 MOVE 'S' TO WS-CONTA-MUDOU.

           IF REQ-HOLDER-FIRST-NAME NOT = SPACES
              IF REQ-HOLDER-FIRST-NAME NOT = CM-HOLDER-FIRST-NAME
                 MOVE 'S' TO WS-ALGUM-CAMPO-MUDOU.

           IF REQ-HOLDER-LAST-NAME NOT = SPACES
              IF REQ-HOLDER-LAST-NAME NOT = CM-HOLDER-LAST-NAME
                 MOVE 'S' TO WS-ALGUM-CAMPO-MUDOU.
       0430-MUDANCA-FIM.
           EXIT.

      *    VALIDACAO DOS CAMPOS INFORMADOS NA ALTERACAO, CADA UM
      *    COM SEU MOTIVO DE REJEICAO ESPECIFICO.
       0440-VALIDA-CAMPOS-ALT.
           MOVE 'S' TO WS-RESULTADO-VALIDO

           IF REQ-ACCOUNT-TYPE NOT = SPACES
              IF NV-ACCOUNT-TYPE NOT = 'corrente'
                 AND NOT = 'poupanca'
                 MOVE 'N' TO WS-RESULTADO-VALIDO
                 MOVE 'REJECTED' TO RES-STATUS
                 MOVE 'invalid account type' TO RES-REASON
                 GO TO 0440-VALIDA-ALT-FIM.

           IF REQ-AGENCY-NUMBER NOT = ZERO
              IF REQ-AGENCY-NUMBER > 9999
                 MOVE 'N' TO WS-RESULTADO-VALIDO
                 MOVE 'REJECTED' TO RES-STATUS
                 MOVE 'invalid agency number' TO RES-REASON
                 GO TO 0440-VALIDA-ALT-FIM.

           IF REQ-ACCOUNT-NUMBER NOT = ZERO
              IF REQ-ACCOUNT-NUMBER > 99999999
                 MOVE 'N' TO WS-RESULTADO-VALIDO
                 MOVE 'REJECTED' TO RES-STATUS
                 MOVE 'invalid account number' TO RES-REASON
                 GO TO 0440-VALIDA-ALT-FIM.

      *    OS MOTIVOS 'INVALID HOLDER FIRST NAME' E 'INVALID HOLDER
      *    LAST NAME' (REGRAS 7/8 DO CADASTRO) NAO TEM CAMINHO POR
      *    ONDE SAIR DAQUI: NA ALTERACAO, REQ-HOLDER-FIRST-NAME/
      *    REQ-HOLDER-LAST-NAME EM BRANCO SIGNIFICA "CAMPO NAO ESTA
      *    SENDO ALTERADO" (MESMA CONVENCAO DE 0430 E 0460 - VER
      *    REQ-ACCOUNT-TYPE/REQ-AGENCY-NUMBER/REQ-ACCOUNT-NUMBER
      *    ACIMA), E NAO HA VALOR DE REQUISICAO QUE REPRESENTE "LIMPAR
      *    O CAMPO"; SE O CAMPO VEM PREENCHIDO, JA ESTA DENTRO DOS
      *    30/45 CARACTERES DA PIC DE REQ-HOLDER-FIRST-NAME/REQ-
      *    HOLDER-LAST-NAME, LOGO NUNCA FICA MAIOR QUE O LIMITE.
      *    PORTANTO ESTE CAMPO NAO TEM REJEICAO POSSIVEL NA
      *    ALTERACAO - SO NA INCLUSAO (VER 0320-VALIDA-CAMPOS-INC).
      *    (VER HISTORICO, VERSAO 2.0 - RETIRADO RAMO MORTO QUE
      *    TESTAVA O CAMPO = SPACES DENTRO DE UM IF QUE JA EXIGIA
      *    O CAMPO NOT = SPACES.)
       0440-VALIDA-ALT-FIM.
           EXIT.

      *    SE AGENCIA/CONTA MUDAM, A NOVA COMBINACAO NAO PODE JA
      *    EXISTIR (EM OUTRA CHAVE) COM PERSON-TYPE DIFERENTE DO
      *    ORIGINAL DA CHAVE EM ALTERACAO. VARREDURA SEQUENCIAL DO
      *    CHAVEWK COMPLETO, EXCLUINDO O PROPRIO REGISTRO (KEY-ID =
      *    REQ-KEY-ID). A VARREDURA REAPROVEITA A AREA DO REGISTRO
      *    CM-, POR ISSO O REGISTRO EM ALTERACAO E RELIDO PELO
      *    CHAMADOR APOS ESTA ROTINA. (VER HISTORICO, VERSAO 1.2.)
       0450-VERIFICA-TIPO-PESSOA-ALT.
           MOVE 'N' TO WS-PESSOA-DIVERGE
           MOVE 'N' TO WS-FIM-VARRE
           MOVE LOW-VALUES TO CM-KEY-ID
           START CHAVEWK KEY IS NOT LESS THAN CM-KEY-ID
                 INVALID KEY
                    MOVE 'S' TO WS-FIM-VARRE.
      *    SO EXECUTADA QUANDO AGENCIA OU CONTA ESTAO MUDANDO
      *    (CONTA-MUDOU) - VARRE O CHAVEWK PROCURANDO OUTRA CHAVE
      *    JA NA NOVA COMBINACAO DE AGENCIA+CONTA, EXCLUINDO A
      *    PROPRIA CHAVE EM ALTERACAO, PARA GARANTIR QUE A NOVA
      *    CONTA NAO FICA COM DOIS TIPOS DE PESSOA DIFERENTES.
       0450-LOOP.
           IF FIM-VARRE
              GO TO 0450-TIPOPES-ALT-FIM.
           READ CHAVEWK NEXT RECORD
                AT END
                   MOVE 'S' TO WS-FIM-VARRE
                   GO TO 0450-LOOP.
           IF CM-KEY-ID = REQ-KEY-ID
              GO TO 0450-LOOP.
           IF CM-AGCTA-NUM NOT = NV-AGCTA-NUM
              GO TO 0450-LOOP.
           IF CM-PERSON-TYPE NOT = WS-TIPO-PESSOA-ORIG
              MOVE 'S' TO WS-PESSOA-DIVERGE
              MOVE 'S' TO WS-FIM-VARRE.
           GO TO 0450-LOOP.
       0450-TIPOPES-ALT-FIM.
           EXIT.

      *    APLICA SOMENTE OS CAMPOS INFORMADOS E REGRAVA O REGISTRO.
       0460-GRAVA-ALTERACAO.
           IF REQ-ACCOUNT-TYPE NOT = SPACES
              MOVE NV-ACCOUNT-TYPE TO CM-ACCOUNT-TYPE.
           IF REQ-AGENCY-NUMBER NOT = ZERO
              MOVE REQ-AGENCY-NUMBER TO CM-AGENCY-NUMBER.
           IF REQ-ACCOUNT-NUMBER NOT = ZERO
              MOVE REQ-ACCOUNT-NUMBER TO CM-ACCOUNT-NUMBER.
           IF REQ-HOLDER-FIRST-NAME NOT = SPACES
              MOVE REQ-HOLDER-FIRST-NAME TO CM-HOLDER-FIRST-NAME.
           IF REQ-HOLDER-LAST-NAME NOT = SPACES
              MOVE REQ-HOLDER-LAST-NAME TO CM-HOLDER-LAST-NAME.
           REWRITE REG-CHAVEWK.
       0460-GRAVA-ALT-FIM.
           EXIT.

      *===========================================================
      *    INATIVACAO DE CHAVE (ACAO 'D')
      *===========================================================
       0500-INATIVA-CHAVE.
      *    LOCALIZA A CHAVE PELO KEY-ID - LEITURA DIRETA, SEM VARRER
      *    O ARQUIVO. A INATIVACAO NAO VALIDA NENHUM OUTRO CAMPO DO
      *    PEDIDO, SO PRECISA DO KEY-ID.
           MOVE REQ-KEY-ID TO CM-KEY-ID
           READ CHAVEWK
                INVALID KEY
                   MOVE 'REJECTED' TO RES-STATUS
                   MOVE 'PIX key not found' TO RES-REASON
                   GO TO 0590-INATIVA-FIM.

      *    REGRA DE CADASTRO - CHAVE JA INATIVADA NAO PODE SER
      *    INATIVADA DE NOVO (A OPERACAO E IRREVERSIVEL NESTE LOTE -
      *    NAO EXISTE PEDIDO DE "REATIVAR").
           IF CM-INACTIVATION-TIMESTAMP NOT = SPACES
              MOVE 'REJECTED' TO RES-STATUS
              MOVE 'PIX key already inactivated' TO RES-REASON
              GO TO 0590-INATIVA-FIM.

      *    CARIMBA O INSTANTE DA INATIVACAO (DATA-HORA DE SISTEMA DO
      *    LOTE) E REGRAVA A CHAVE NO CHAVEWK; O DEMAIS CONTEUDO DA
      *    CHAVE NAO MUDA.
           MOVE WS-TIMESTAMP-R TO CM-INACTIVATION-TIMESTAMP
           REWRITE REG-CHAVEWK
           MOVE 'ACCEPTED' TO RES-STATUS
           MOVE SPACES TO RES-REASON
           ADD 1 TO WS-TOT-INAT-ACEITAS
           GO TO 0590-INATIVA-FIM.
      *    SAIDA COMUM DA INATIVACAO, ACEITA OU REJEITADA.
       0590-INATIVA-FIM.
           IF RES-STATUS = 'REJECTED'
              ADD 1 TO WS-TOT-INAT-REJEITADAS.
           EXIT.

      *===========================================================
      *    VALIDACAO DO VALOR DA CHAVE, POR TIPO
      *===========================================================

      *    CELULAR - '+' SEGUIDO DE 11 A 15 DIGITOS (DDI 1-3, DDD
      *    2-3, NUMERO 8-9), NADA MAIS.
       0600-VALIDA-CELULAR.
           MOVE 'S' TO WS-RESULTADO-VALIDO
           MOVE 0 TO WS-TAM-VALOR
           PERFORM 0602-MEDE-VALOR THRU 0602-MEDE-VALOR-FIM
                   VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 77.

           IF WS-TAM-VALOR < 12 OR > 16
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0600-CELULAR-FIM.

           MOVE NV-KEY-VALUE(1:1) TO WS-CHAR
           IF WS-CHAR NOT = '+'
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0600-CELULAR-FIM.

           MOVE 0 TO WS-QTD-DIG
           PERFORM 0604-CONTA-DIGITOS THRU 0604-CONTA-DIGITOS-FIM
                   VARYING WS-IDX FROM 2 BY 1
                   UNTIL WS-IDX > WS-TAM-VALOR.
           IF WS-QTD-DIG NOT = WS-TAM-VALOR - 1
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0600-CELULAR-FIM.
           IF WS-QTD-DIG < 11 OR > 15
              MOVE 'N' TO WS-RESULTADO-VALIDO.
       0600-CELULAR-FIM.
           EXIT.

      *    CHAMADA UMA VEZ POR POSICAO DO VALOR DA CHAVE (1 A 77) -
      *    GUARDA EM WS-TAM-VALOR A POSICAO DO ULTIMO CARACTER NAO
      *    BRANCO VISTO ATE AGORA, OU SEJA, AO FIM DO LACO FICA COM
      *    O TAMANHO REAL DO VALOR INFORMADO.
       0602-MEDE-VALOR.
           MOVE NV-KEY-VALUE(WS-IDX:1) TO WS-CHAR
           IF WS-CHAR NOT = SPACE
              MOVE WS-IDX TO WS-TAM-VALOR.
       0602-MEDE-VALOR-FIM.
           EXIT.

      *    CONTA QUANTAS DAS POSICOES 2 A WS-TAM-VALOR SAO DIGITO
      *    ('0' A '9'); SE O TOTAL NAO FOR EXATAMENTE WS-TAM-VALOR - 1
      *    (TODAS AS POSICOES APOS O '+') O VALOR TEM CARACTER
      *    ESTRANHO MISTURADO COM OS DIGITOS E E REJEITADO.
       0604-CONTA-DIGITOS.
           MOVE NV-KEY-VALUE(WS-IDX:1) TO WS-CHAR
           IF WS-CHAR >= '0' AND WS-CHAR <= '9'
              ADD 1 TO WS-QTD-DIG.
       0604-CONTA-DIGITOS-FIM.
           EXIT.

      *    EMAIL - CONTEM '@', NO MAXIMO 77 POSICOES, FORMATO
      *    LOCAL@DOMINIO.TLD (TLD DE 2 A 7 LETRAS, SO LETRA),
      *    CONTAGEM DE POSICOES-CHAVE ('@', '.', TAMANHO) MAIS A
      *    CLASSE DE CADA CARACTER E O ENCADEAMENTO DE PONTOS (VER
      *    0612, VERSOES 2.0/2.1 - ANTES A ROTINA SO MEDIA POSICOES
      *    E DEIXAVA PASSAR QUALQUER CARACTER, INCLUSIVE ESPACO
      *    EMBUTIDO, NA PARTE LOCAL OU NO DOMINIO, E UM TLD COM
      *    DIGITO OU DOIS PONTOS COLADOS).
       0610-VALIDA-EMAIL.
           MOVE 'S' TO WS-RESULTADO-VALIDO
           MOVE 0 TO WS-TAM-VALOR
           MOVE 0 TO WS-QTD-ARROBA
           MOVE 0 TO WS-POS-ARROBA
           MOVE 0 TO WS-POS-PONTO
           MOVE 'N' TO WS-EMAIL-CAR-INVALIDO
           MOVE SPACE TO WS-CHAR-ANT
           PERFORM 0612-MEDE-EMAIL THRU 0612-MEDE-EMAIL-FIM
                   VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 77.

      *    TAMANHO ZERO (CAMPO VAZIO) OU MAIOR QUE A PIC DE 77
      *    POSICOES NAO PASSA.
           IF WS-TAM-VALOR = 0 OR WS-TAM-VALOR > 77
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0610-EMAIL-FIM.
      *    0612 JA CLASSIFICOU TODOS OS CARACTERES E CONFERIU O
      *    ENCADEAMENTO DE PONTOS - SE ACHOU ALGO FORA DA CLASSE
      *    PERMITIDA, OU PONTO COLADO EM PONTO/ARROBA, OU A CHAVE
      *    COMECANDO POR PONTO, REJEITA (FIX DAS VERSOES 2.0/2.1).
           IF CARACTER-INVALIDO
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0610-EMAIL-FIM.
      *    TEM QUE TER EXATAMENTE UM '@' - NENHUM OU MAIS DE UM
      *    NAO E ENDERECO VALIDO.
           IF WS-QTD-ARROBA NOT = 1
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0610-EMAIL-FIM.
      *    O '@' NAO PODE SER A PRIMEIRA NEM A ULTIMA POSICAO -
      *    TEM QUE HAVER PARTE LOCAL E DOMINIO DOS DOIS LADOS.
           IF WS-POS-ARROBA = 1 OR WS-POS-ARROBA = WS-TAM-VALOR
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0610-EMAIL-FIM.
      *    TEM QUE HAVER UM '.' DEPOIS DO '@' (SEPARANDO O DOMINIO
      *    DO TLD).
           IF WS-POS-PONTO = 0 OR WS-POS-PONTO < WS-POS-ARROBA
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0610-EMAIL-FIM.
      *    O '.' NAO PODE SER A ULTIMA POSICAO - PRECISA HAVER TLD
      *    DEPOIS DELE.
           IF WS-POS-PONTO = WS-TAM-VALOR
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0610-EMAIL-FIM.
      *    TLD (TEXTO DEPOIS DO ULTIMO '.') TEM QUE TER DE 2 A 7
      *    POSICOES.
           IF WS-TAM-VALOR - WS-POS-PONTO < 2
              OR WS-TAM-VALOR - WS-POS-PONTO > 7
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0610-EMAIL-FIM.
      *    E AS POSICOES DO TLD TEM QUE SER TODAS LETRA - TLD
      *    NUMERICO, TIPO '.C1', NAO E VALIDO (FIX DA VERSAO 2.1,
      *    REQ. 0255/11).
           MOVE 'N' TO WS-TLD-INVALIDA
           PERFORM 0614-VALIDA-TLD THRU 0614-VALIDA-TLD-FIM
                   VARYING WS-IDX FROM WS-POS-PONTO BY 1
                   UNTIL WS-IDX > WS-TAM-VALOR.
           IF TLD-INVALIDA
              MOVE 'N' TO WS-RESULTADO-VALIDO.
       0610-EMAIL-FIM.
           EXIT.

      *    MEDE POSICOES-CHAVE E, AO MESMO TEMPO, CLASSIFICA CADA
      *    CARACTER QUE NAO SEJA '@', '.' OU ESPACO DE PREENCHIMENTO:
      *    NA PARTE LOCAL (ANTES DO '@') SO LETRA, DIGITO, '_', '+',
      *    '&', '*' OU '-'; NO DOMINIO (DEPOIS DO '@') SO LETRA,
      *    DIGITO OU '-'. TAMBEM CONFERE, USANDO WS-CHAR-ANT, QUE A
      *    CHAVE NAO COMECA POR '.' E QUE NENHUM '.' ESTA COLADO EM
      *    OUTRO '.' OU NO '@' - SEM ISSO 'A..B@X.COM' OU '.A@X.COM'
      *    PASSAVAM PELA CONTAGEM DE POSICOES (FIX DA VERSAO 2.1,
      *    REQ. 0255/11). QUALQUER CARACTER FORA DA CLASSE OU
      *    ENCADEAMENTO INVALIDO ARMA WS-EMAIL-CAR-INVALIDO,
      *    CONFERIDO PELO CHAMADOR.
       0612-MEDE-EMAIL.
           MOVE NV-KEY-VALUE(WS-IDX:1) TO WS-CHAR
           IF WS-CHAR NOT = SPACE
              MOVE WS-IDX TO WS-TAM-VALOR.
           IF WS-CHAR = '.' AND WS-IDX = 1
              MOVE 'S' TO WS-EMAIL-CAR-INVALIDO.
           IF WS-CHAR = '.' AND (WS-CHAR-ANT = '.' OR WS-CHAR-ANT = '@')
              MOVE 'S' TO WS-EMAIL-CAR-INVALIDO.
           IF WS-CHAR = '@' AND WS-CHAR-ANT = '.'
              MOVE 'S' TO WS-EMAIL-CAR-INVALIDO.
           MOVE WS-CHAR TO WS-CHAR-ANT
           IF WS-CHAR = '@'
              ADD 1 TO WS-QTD-ARROBA
              MOVE WS-IDX TO WS-POS-ARROBA
              GO TO 0612-MEDE-EMAIL-FIM.
           IF WS-CHAR = '.'
              MOVE WS-IDX TO WS-POS-PONTO
              GO TO 0612-MEDE-EMAIL-FIM.
           IF WS-CHAR = SPACE
              GO TO 0612-MEDE-EMAIL-FIM.
           IF (WS-CHAR >= 'A' AND WS-CHAR <= 'Z')
              OR (WS-CHAR >= 'a' AND WS-CHAR <= 'z')
              OR (WS-CHAR >= '0' AND WS-CHAR <= '9')
              GO TO 0612-MEDE-EMAIL-FIM.
           IF WS-QTD-ARROBA = 0 AND (WS-CHAR = '_' OR WS-CHAR = '+'
              OR WS-CHAR = '&' OR WS-CHAR = '*' OR WS-CHAR = '-')
              GO TO 0612-MEDE-EMAIL-FIM.
           IF WS-QTD-ARROBA > 0 AND WS-CHAR = '-'
              GO TO 0612-MEDE-EMAIL-FIM.
           MOVE 'S' TO WS-EMAIL-CAR-INVALIDO.
       0612-MEDE-EMAIL-FIM.
           EXIT.

      *    CONFERE QUE CADA POSICAO DO TLD (DEPOIS DO ULTIMO '.',
      *    JA LOCALIZADO EM WS-POS-PONTO) E LETRA - A PROPRIA
      *    POSICAO DO '.' ENTRA NA FAIXA DA VARYING SO PARA
      *    DELIMITAR O LACO E E IGNORADA AQUI (VERSAO 2.1).
       0614-VALIDA-TLD.
           IF WS-IDX = WS-POS-PONTO
              GO TO 0614-VALIDA-TLD-FIM.
           MOVE NV-KEY-VALUE(WS-IDX:1) TO WS-CHAR
           IF (WS-CHAR < 'A' OR WS-CHAR > 'Z')
              AND (WS-CHAR < 'a' OR WS-CHAR > 'z')
              MOVE 'S' TO WS-TLD-INVALIDA.
       0614-VALIDA-TLD-FIM.
           EXIT.

      *    CPF - SOMENTE DIGITOS, EXATAMENTE 11, NEM TODOS IGUAIS,
      *    DIGITOS VERIFICADORES DV1/DV2 CONFORME FORMULA DA
      *    RECEITA FEDERAL. (VER HISTORICO, VERSAO 1.1.)
       0620-VALIDA-CPF.
           MOVE 'S' TO WS-RESULTADO-VALIDO
           MOVE ZERO TO WS-CPF-NUM
           MOVE 0 TO WS-QTD-DIG
           PERFORM 0622-EXTRAI-DIG-CPF THRU 0622-EXTRAI-CPF-FIM
                   VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 77.

           IF WS-QTD-DIG NOT = 11
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0620-CPF-FIM.

           IF WS-CPF-D1 = WS-CPF-D2 AND WS-CPF-D1 = WS-CPF-D3
              AND WS-CPF-D1 = WS-CPF-D4 AND WS-CPF-D1 = WS-CPF-D5
              AND WS-CPF-D1 = WS-CPF-D6 AND WS-CPF-D1 = WS-CPF-D7
              AND WS-CPF-D1 = WS-CPF-D8 AND WS-CPF-D1 = WS-CPF-D9
              AND WS-CPF-D1 = WS-CPF-D10 AND WS-CPF-D1 = WS-CPF-D11
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0620-CPF-FIM.

      *    1O DIGITO VERIFICADOR - PESO 10 NO PRIMEIRO DIGITO,
      *    DECRESCENDO ATE PESO 2 NO NONO; RESTO DA DIVISAO POR 11
      *    MENOR QUE 2 DA DV=0, DO CONTRARIO DV = 11 - RESTO. O DV
      *    CALCULADO TEM QUE CASAR COM O 10O DIGITO DO VALOR.
           COMPUTE WS-CPF-SOMA1 =
               (WS-CPF-D1 * 10) + (WS-CPF-D2 * 9)
             + (WS-CPF-D3 * 8)  + (WS-CPF-D4 * 7)
             + (WS-CPF-D5 * 6)  + (WS-CPF-D6 * 5)
             + (WS-CPF-D7 * 4)  + (WS-CPF-D8 * 3)
             + (WS-CPF-D9 * 2).
           DIVIDE WS-CPF-SOMA1 BY 11 GIVING WS-CPF-QUOC
                  REMAINDER WS-CPF-RESTO.
           IF WS-CPF-RESTO < 2
              MOVE 0 TO WS-CPF-DV1
           ELSE
              COMPUTE WS-CPF-DV1 = 11 - WS-CPF-RESTO.
           IF WS-CPF-DV1 NOT = WS-CPF-D10
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0620-CPF-FIM.

      *    2O DIGITO VERIFICADOR - MESMA FORMULA, AGORA SOBRE OS DEZ
      *    PRIMEIROS DIGITOS (INCLUINDO O DV1 JA CONFERIDO), PESO 11
      *    DECRESCENDO ATE PESO 2; O DV CALCULADO TEM QUE CASAR COM
      *    O 11O E ULTIMO DIGITO DO VALOR.
           COMPUTE WS-CPF-SOMA2 =
               (WS-CPF-D1 * 11) + (WS-CPF-D2 * 10)
             + (WS-CPF-D3 * 9)  + (WS-CPF-D4 * 8)
             + (WS-CPF-D5 * 7)  + (WS-CPF-D6 * 6)
             + (WS-CPF-D7 * 5)  + (WS-CPF-D8 * 4)
             + (WS-CPF-D9 * 3)  + (WS-CPF-D10 * 2).
           DIVIDE WS-CPF-SOMA2 BY 11 GIVING WS-CPF-QUOC
                  REMAINDER WS-CPF-RESTO.
           IF WS-CPF-RESTO < 2
              MOVE 0 TO WS-CPF-DV2
           ELSE
              COMPUTE WS-CPF-DV2 = 11 - WS-CPF-RESTO.
           IF WS-CPF-DV2 NOT = WS-CPF-D11
              MOVE 'N' TO WS-RESULTADO-VALIDO.
       0620-CPF-FIM.
           EXIT.

      *    CHAMADA UMA VEZ POR POSICAO DO VALOR (1 A 77) - QUALQUER
      *    CARACTER QUE NAO SEJA DIGITO (PONTO, HIFEN) E IGNORADO;
      *    OS DIGITOS ENCONTRADOS SAO EMPILHADOS EM WS-BUFFER-DIG NA
      *    ORDEM EM QUE APARECEM. AO CHEGAR NA ULTIMA POSICAO (77),
      *    OS 11 PRIMEIROS DIGITOS EMPILHADOS SAO COPIADOS PARA O
      *    CAMPO NUMERICO WS-CPF-NUM, JA NA ORDEM DO CPF.
       0622-EXTRAI-DIG-CPF.
           MOVE NV-KEY-VALUE(WS-IDX:1) TO WS-CHAR
           IF WS-CHAR >= '0' AND WS-CHAR <= '9'
              ADD 1 TO WS-QTD-DIG
              IF WS-QTD-DIG <= 11
                 MOVE WS-CHAR TO WS-BUFFER-DIG(WS-QTD-DIG:1).
           IF WS-IDX = 77
              MOVE WS-BUFFER-DIG(1:11) TO WS-CPF-NUM.
       0622-EXTRAI-CPF-FIM.
           EXIT.

      *    CNPJ - SOMENTE DIGITOS, EXATAMENTE 14, NEM TODOS IGUAIS,
      *    DIGITOS VERIFICADORES DV1/DV2. (VER HISTORICO, V.1.1.)
       0630-VALIDA-CNPJ.
           MOVE 'S' TO WS-RESULTADO-VALIDO
           MOVE ZERO TO WS-CNPJ-NUM
           MOVE 0 TO WS-QTD-DIG
           MOVE SPACES TO WS-BUFFER-DIG
           PERFORM 0632-EXTRAI-DIG-CNPJ THRU 0632-EXTRAI-CNPJ-FIM
                   VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 77.

           IF WS-QTD-DIG NOT = 14
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0630-CNPJ-FIM.

           IF WS-CNPJ-D1 = WS-CNPJ-D2  AND WS-CNPJ-D1 = WS-CNPJ-D3
              AND WS-CNPJ-D1 = WS-CNPJ-D4  AND WS-CNPJ-D1 = WS-CNPJ-D5
              AND WS-CNPJ-D1 = WS-CNPJ-D6  AND WS-CNPJ-D1 = WS-CNPJ-D7
              AND WS-CNPJ-D1 = WS-CNPJ-D8  AND WS-CNPJ-D1 = WS-CNPJ-D9
              AND WS-CNPJ-D1 = WS-CNPJ-D10 AND WS-CNPJ-D1 = WS-CNPJ-D11
              AND WS-CNPJ-D1 = WS-CNPJ-D12 AND WS-CNPJ-D1 = WS-CNPJ-D13
              AND WS-CNPJ-D1 = WS-CNPJ-D14
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0630-CNPJ-FIM.

      *    1O DIGITO VERIFICADOR - PESOS 5,4,3,2,9,8,7,6,5,4,3,2 NOS
      *    DOZE PRIMEIROS DIGITOS (BASE DO CNPJ); RESTO DA DIVISAO
      *    POR 11 MENOR QUE 2 DA DV=0, DO CONTRARIO DV = 11 - RESTO.
      *    O DV CALCULADO TEM QUE CASAR COM O 13O DIGITO DO VALOR.
           COMPUTE WS-CNPJ-SOMA1 =
               (WS-CNPJ-D1 * 5)  + (WS-CNPJ-D2 * 4)
             + (WS-CNPJ-D3 * 3)  + (WS-CNPJ-D4 * 2)
             + (WS-CNPJ-D5 * 9)  + (WS-CNPJ-D6 * 8)
             + (WS-CNPJ-D7 * 7)  + (WS-CNPJ-D8 * 6)
             + (WS-CNPJ-D9 * 5)  + (WS-CNPJ-D10 * 4)
             + (WS-CNPJ-D11 * 3) + (WS-CNPJ-D12 * 2).
           DIVIDE WS-CNPJ-SOMA1 BY 11 GIVING WS-CNPJ-QUOC
                  REMAINDER WS-CNPJ-RESTO.
           IF WS-CNPJ-RESTO < 2
              MOVE 0 TO WS-CNPJ-DV1
           ELSE
              COMPUTE WS-CNPJ-DV1 = 11 - WS-CNPJ-RESTO.
           IF WS-CNPJ-DV1 NOT = WS-CNPJ-D13
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0630-CNPJ-FIM.

      *    2O DIGITO VERIFICADOR - MESMA FORMULA, AGORA SOBRE OS
      *    TREZE PRIMEIROS DIGITOS (INCLUINDO O DV1 JA CONFERIDO),
      *    PESOS 6,5,4,3,2,9,8,7,6,5,4,3,2; O DV CALCULADO TEM QUE
      *    CASAR COM O 14O E ULTIMO DIGITO DO VALOR.
           COMPUTE WS-CNPJ-SOMA2 =
               (WS-CNPJ-D1 * 6)  + (WS-CNPJ-D2 * 5)
             + (WS-CNPJ-D3 * 4)  + (WS-CNPJ-D4 * 3)
             + (WS-CNPJ-D5 * 2)  + (WS-CNPJ-D6 * 9)
             + (WS-CNPJ-D7 * 8)  + (WS-CNPJ-D8 * 7)
             + (WS-CNPJ-D9 * 6)  + (WS-CNPJ-D10 * 5)
             + (WS-CNPJ-D11 * 4) + (WS-CNPJ-D12 * 3)
             + (WS-CNPJ-D13 * 2).
           DIVIDE WS-CNPJ-SOMA2 BY 11 GIVING WS-CNPJ-QUOC
                  REMAINDER WS-CNPJ-RESTO.
           IF WS-CNPJ-RESTO < 2
              MOVE 0 TO WS-CNPJ-DV2
           ELSE
              COMPUTE WS-CNPJ-DV2 = 11 - WS-CNPJ-RESTO.
           IF WS-CNPJ-DV2 NOT = WS-CNPJ-D14
              MOVE 'N' TO WS-RESULTADO-VALIDO.
       0630-CNPJ-FIM.
           EXIT.

      *    MESMA LOGICA DE 0622-EXTRAI-DIG-CPF, SO QUE EMPILHANDO 14
      *    DIGITOS EM VEZ DE 11 (CNPJ TEM 14 POSICOES NUMERICAS).
       0632-EXTRAI-DIG-CNPJ.
           MOVE NV-KEY-VALUE(WS-IDX:1) TO WS-CHAR
           IF WS-CHAR >= '0' AND WS-CHAR <= '9'
              ADD 1 TO WS-QTD-DIG
              IF WS-QTD-DIG <= 14
                 MOVE WS-CHAR TO WS-BUFFER-DIG(WS-QTD-DIG:1).
           IF WS-IDX = 77
              MOVE WS-BUFFER-DIG(1:14) TO WS-CNPJ-NUM.
       0632-EXTRAI-CNPJ-FIM.
           EXIT.

      *    ALEATORIA - EXATAMENTE 36 CARACTERES ALFANUMERICOS,
      *    SEM PONTUACAO.
       0640-VALIDA-ALEATORIA.
           MOVE 'S' TO WS-RESULTADO-VALIDO
           IF NV-KEY-VALUE(37:41) NOT = SPACES
              MOVE 'N' TO WS-RESULTADO-VALIDO
              GO TO 0640-ALEAT-FIM.
           PERFORM 0642-TESTA-ALFANUM THRU 0642-ALFANUM-FIM
                   VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 36.
       0640-ALEAT-FIM.
           EXIT.

      *    CHAMADA UMA VEZ POR POSICAO DO VALOR (1 A 77) - CONTA
      *    QUANTAS SAO LETRA OU DIGITO; UMA CHAVE ALEATORIA SO PODE
      *    TER LETRA/DIGITO, SEM ESPACO, PONTUACAO OU ACENTO (REGRA
      *    DE VALOR: 32 CARACTERES ALFANUMERICOS EXATOS).
       0642-TESTA-ALFANUM.
           MOVE NV-KEY-VALUE(WS-IDX:1) TO WS-CHAR
           IF (WS-CHAR >= '0' AND WS-CHAR <= '9')
              OR (WS-CHAR >= 'A' AND WS-CHAR <= 'Z')
              OR (WS-CHAR >= 'a' AND WS-CHAR <= 'z')
              CONTINUE
           ELSE
              MOVE 'N' TO WS-RESULTADO-VALIDO.
       0642-ALFANUM-FIM.
           EXIT.

      *===========================================================
      *    GRAVACAO DO RESULTADO E FIM DE LOTE
      *===========================================================
       0700-GRAVA-RESULTADO.
           WRITE REG-RESULTADO.
           IF RES-STATUS = 'ACCEPTED'
              ADD 1 TO WS-TOT-ACEITAS
           ELSE
              ADD 1 TO WS-TOT-REJEITADAS.
           GO TO 0200-LE-PEDIDO.

      *    FIM DO LOTE - DESCARREGA O CHAVEWK PARA O CHAVESAI E
      *    EMITE O RELATORIO DE TOTAIS.
       0999-FIM-LOTE.
           CLOSE PEDIDOS.
           OPEN OUTPUT CHAVESAI.
           CLOSE CHAVEWK.
           OPEN INPUT CHAVEWK.
           PERFORM 0800-DESCARREGA-CHAVEWK THRU 0800-DESCARREGA-FIM.
           CLOSE CHAVEWK.
           CLOSE CHAVESAI.
           PERFORM 0900-RELATORIO-TOTAIS THRU 0900-RELATORIO-FIM.
           PERFORM 9999-ENCERRA THRU 9999-ENCERRA-FIM.

      *    LE O CHAVEWK DO PRIMEIRO AO ULTIMO REGISTRO (EM ORDEM DE
      *    CHAVE-ID) E GRAVA O CHAVESAI SEQUENCIAL.
       0800-DESCARREGA-CHAVEWK.
           READ CHAVEWK NEXT RECORD
                AT END
                   GO TO 0800-DESCARREGA-FIM.
           MOVE REG-CHAVEWK TO REG-CHAVESAI
           WRITE REG-CHAVESAI.
           GO TO 0800-DESCARREGA-CHAVEWK.
      *    FIM DO DESCARREGAMENTO DO CADASTRO ATUALIZADO.
       0800-DESCARREGA-FIM.
           EXIT.

      *    RELATORIO DE TOTAIS DE CONTROLE DO LOTE - UMA LINHA POR
      *    ACAO/RESULTADO, NA ORDEM EM QUE O NEGOCIO QUER CONFERIR O
      *    LOTE (LIDOS, DEPOIS CADA ACAO SEPARADA EM ACEITA/REJEITADA,
      *    E SO NO FIM O TOTAL GERAL) - NAO HA SOMA NO PROPRIO
      *    RELATORIO, OS CONTADORES JA VEM SOMADOS DE 0700-GRAVA-
      *    RESULTADO E DE 0200-LE-PEDIDO.
       0900-RELATORIO-TOTAIS.
           WRITE REG-RELATORI FROM CABE-REL1 AFTER PAGE.
           WRITE REG-RELATORI FROM CABE-REL2 AFTER 2.
           MOVE SPACES TO REG-RELATORI
           WRITE REG-RELATORI AFTER 2.

      *    TOTAL DE PEDIDOS LIDOS DO ARQUIVO DE ENTRADA, QUALQUER
      *    QUE SEJA A ACAO - SOMADO EM 0200-LE-PEDIDO A CADA READ.
           MOVE 'REQUESTS READ'            TO DR-ROTULO
           MOVE WS-TOT-LIDOS               TO DR-VALOR
           WRITE REG-RELATORI FROM DET-REL AFTER 1.

      *    INCLUSOES (ACAO 'I') QUE PASSARAM POR TODAS AS REGRAS DE
      *    0300-INCLUI-CHAVE E FORAM GRAVADAS NO CHAVEWK.
           MOVE 'INCLUDES ACCEPTED'        TO DR-ROTULO
           MOVE WS-TOT-INCL-ACEITAS        TO DR-VALOR
           WRITE REG-RELATORI FROM DET-REL AFTER 1.

      *    INCLUSOES REJEITADAS - CAMPO INVALIDO, CHAVE DUPLICADA,
      *    TIPO DE PESSOA DIVERGENTE OU LIMITE DE CHAVES EXCEDIDO.
           MOVE 'INCLUDES REJECTED'        TO DR-ROTULO
           MOVE WS-TOT-INCL-REJEITADAS     TO DR-VALOR
           WRITE REG-RELATORI FROM DET-REL AFTER 1.

      *    ALTERACOES (ACAO 'A') ACEITAS - PELO MENOS UM CAMPO
      *    REALMENTE MUDOU E TODOS OS CAMPOS INFORMADOS PASSARAM.
           MOVE 'ALTERS ACCEPTED'          TO DR-ROTULO
           MOVE WS-TOT-ALT-ACEITAS         TO DR-VALOR
           WRITE REG-RELATORI FROM DET-REL AFTER 1.

      *    ALTERACOES REJEITADAS - CHAVE NAO ENCONTRADA OU INATIVA,
      *    CAMPO COM VALOR INVALIDO, CONSISTENCIA DE TIPO DE PESSOA
      *    FALHOU, OU NENHUM CAMPO MUDOU (REGRA DA VERSAO 1.6).
           MOVE 'ALTERS REJECTED'          TO DR-ROTULO
           MOVE WS-TOT-ALT-REJEITADAS      TO DR-VALOR
           WRITE REG-RELATORI FROM DET-REL AFTER 1.

      *    INATIVACOES (ACAO 'X') ACEITAS - CHAVE ENCONTRADA, AINDA
      *    ATIVA, E MARCADA INATIVA COM CARIMBO DE DATA-HORA.
           MOVE 'INACTIVATIONS ACCEPTED'   TO DR-ROTULO
           MOVE WS-TOT-INAT-ACEITAS        TO DR-VALOR
           WRITE REG-RELATORI FROM DET-REL AFTER 1.

      *    INATIVACOES REJEITADAS - CHAVE NAO ENCONTRADA OU JA
      *    ESTAVA INATIVA.
           MOVE 'INACTIVATIONS REJECTED'   TO DR-ROTULO
           MOVE WS-TOT-INAT-REJEITADAS     TO DR-VALOR
           WRITE REG-RELATORI FROM DET-REL AFTER 1.

           MOVE SPACES TO REG-RELATORI
           WRITE REG-RELATORI AFTER 1.

      *    TOTAL GERAL DE PEDIDOS ACEITOS, SOMADAS AS TRES ACOES -
      *    DEVE SER IGUAL A SOMA DAS TRES LINHAS DE 'ACCEPTED' ACIMA.
           MOVE 'TOTAL ACCEPTED'           TO DR-ROTULO
           MOVE WS-TOT-ACEITAS             TO DR-VALOR
           WRITE REG-RELATORI FROM DET-REL AFTER 1.

      *    TOTAL GERAL DE PEDIDOS REJEITADOS - SOMADO A 'TOTAL
      *    ACCEPTED' TEM QUE FECHAR COM 'REQUESTS READ' NO TOPO.
           MOVE 'TOTAL REJECTED'           TO DR-ROTULO
           MOVE WS-TOT-REJEITADAS          TO DR-VALOR
           WRITE REG-RELATORI FROM DET-REL AFTER 1.
      *    FIM DA IMPRESSAO DO RELATORIO DE TOTAIS DE LOTE.
       0900-RELATORIO-FIM.
           EXIT.

      *    FECHA TODOS OS ARQUIVOS ABERTOS E TERMINA O PROGRAMA. NAO
      *    HA ROTINA DE ABORTO PARCIAL - SE O LOTE CHEGOU ATE AQUI,
      *    TODOS OS PEDIDOS FORAM PROCESSADOS (ACEITOS OU
      *    REJEITADOS) E O CADASTRO ATUALIZADO JA FOI GRAVADO.
       9999-ENCERRA.
           CLOSE CHAVEENT.
           CLOSE RESULTAD.
           CLOSE RELATORI.
           STOP RUN.
       9999-ENCERRA-FIM.
           EXIT.
