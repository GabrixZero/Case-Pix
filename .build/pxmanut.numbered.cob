000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PXMANUT.                                                     
000300 AUTHOR. ENZO BARROS.                                                     
000400 INSTALLATION. SISTEMAS DE COMPUTACAO.                                    
000500 DATE-WRITTEN. 14/03/94.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - CONFIDENCIAL.                                    
000800*                EMPRESA S / A                                            
000900*    ANALISTA         : ENZO 19 - JAMILE 26                               
001000*    PROGRAMADOR(A)   : ENZO 19 - JAMILE 26                               
001100*    FINALIDADE : MANUTENCAO DO CADASTRO DE CHAVES PIX -                  
001200*                 INCLUSAO, ALTERACAO E INATIVACAO DE CHAVES,             
001300*                 COM EMISSAO DO RELATORIO DE TOTAIS DE LOTE.             
001400*    DATA             : 14/03/1994                                        
001500*    VRS         DATA           DESCRICAO                                 
001600*    1.0         14/03/1994     IMPLANTACAO - ENZO/JAMILE                 
001700*    1.0         16/03/1994     AJUSTE NA CARGA DO ARQUIVO                
001800*                               MESTRE PARA O CHAVEWK - ENZO              
001900*    1.1         02/05/1994     INCLUIDA VALIDACAO DE CPF/CNPJ            
002000*                               POR DIGITO VERIFICADOR - JAMILE           
002100*    1.1         19/05/1994     CORRIGIDO LIMITE DE CHAVES POR            
002200*                               CONTA (PESSOA FISICA/JURIDICA) -          
002300*                               JAMILE - REQ. 0041/94                     
002400*    1.2         08/08/1994     INCLUIDA REGRA DE CONSISTENCIA            
002500*                               DE TIPO DE PESSOA NA ALTERACAO            
002600*                               DE AGENCIA/CONTA - FABIO                  
002700*    1.2         30/11/1994     CORRECAO NORMALIZACAO DO CAMPO            
002800*                               TIPO DE CONTA (POUPANCA) - FABIO          
002900*    1.3         12/04/1995     AJUSTE CONTADORES DO RELATORIO            
003000*                               DE TOTAIS DE LOTE - JORGE KOIKE           
003100*    1.3         03/09/1996     ACERTO NO STATUS DE ARQUIVO 24            
003200*                               (CHAVEWK CHEIO) NA ROTINA DE              
003300*                               GRAVACAO - ENZO                           
003400*    1.4         06/02/1997     REVISAO GERAL DAS MENSAGENS DE            
003500*                               REJEICAO PARA PADRAO UNICO - JM           
003600*    1.4         14/10/1997     INCLUIDA VALIDACAO DO TAMANHO             
003700*                               MAXIMO DO CAMPO CHAVE-VALOR               
003800*                               PARA E-MAIL (77 POSICOES) - FABIO         
003900*    1.5         03/03/1998     AJUSTE DE VIRADA DE SECULO NA             
004000*                               DATA-HORA DE SISTEMA (ACCEPT              
004100*                               FROM DATE YYYYMMDD) - JAMILE              
004200*                               REQ. 0112/98 - BUG DO ANO 2000            
004300*    1.5         28/09/1998     TESTADA ROTINA DE CARIMBO DE              
004400*                               DATA-HORA COM ANO 2000 - ENZO             
004500*    1.5         11/01/1999     CONFIRMADA COMPATIBILIDADE AAAA           
004600*                               EM TODOS OS CAMPOS DE DATA - JM           
004700*    1.6         25/06/2001     INCLUIDA REGRA DE NENHUM CAMPO            
004800*                               ALTERADO CANCELA A OPERACAO -             
004900*                               FABIO - REQ. 0187/01                      
005000*    1.7         09/09/2003     AJUSTE NA BUSCA SEQUENCIAL DE             
005100*                               DUPLICIDADE DE CHAVE - ENZO               
005200*    1.8         17/03/2005     NORMALIZACAO DE TIPO DE PESSOA    REL05   
005300*                               E TIPO DE CONTA PASSA A RETIRAR           
005400*                               ACENTOS (FISICA/JURIDICA,                 
005500*                               POUPANCA) ANTES DE GRAVAR -               
005600*                               JAMILE - REQ. 0153/05                     
005700*    1.9         14/09/2007     CORRIGIDO O TEXTO DA MENSAGEM     REL07   
005800*                               DE REJEICAO POR DIVERGENCIA DE            
005900*                               TIPO DE PESSOA NA INCLUSAO E NA           
006000*                               ALTERACAO (REDACAO E, NA                  
006100*                               ALTERACAO, UM TRECHO EM BRANCO            
006200*                               QUE SOBRAVA ENTRE AS DUAS                 
006300*                               PARTES DA FRASE) - FABIO -                
006400*                               REQ. 0199/07                              
006500*    2.0         22/11/2010     RETIRADO DE 0440-VALIDA-CAMPOS-   REL10   
006600*                               ALT O TESTE DE NOME/SOBRENOME DO          
006700*                               TITULAR QUE NUNCA PODIA REJEITAR          
006800*                               NADA (O IF DE DENTRO CONTRADIZIA          
006900*                               O IF DE FORA) - AUDITORIA DE              
007000*                               CODIGO INTERNA - JORGE KOIKE -            
007100*                               REQ. 0241/10                              
007200*    2.0         22/11/2010     REESCRITA 0610-VALIDA-EMAIL E     REL10   
007300*                               0612-MEDE-EMAIL PARA TAMBEM               
007400*                               CLASSIFICAR CADA CARACTER DA              
007500*                               CHAVE-VALOR; ANTES SO CONTAVA             
007600*                               POSICOES-CHAVE E DEIXAVA PASSAR           
007700*                               ESPACO OU PONTUACAO INVALIDA NA           
007800*                               PARTE LOCAL/DOMINIO DO E-MAIL -           
007900*                               JORGE KOIKE - REQ. 0241/10                
008000*    2.1         09/03/2011     AJUSTE FINO EM 0610-VALIDA-EMAIL/ REL11   
008100*                               0612-MEDE-EMAIL - TLD NUMERICO            
008200*                               (TIPO '.C1') PASSAVA NA CONTAGEM          
008300*                               DE TAMANHO SEM SER LETRA, E DOIS          
008400*                               PONTOS COLADOS OU A CHAVE                 
008500*                               COMECANDO POR PONTO NAO ERAM              
008600*                               PEGOS - NOVA ROTINA 0614-VALIDA-          
008700*                               TLD E USO DE WS-CHAR-ANT EM 0612          
008800*                               - MARINALVA - REQ. 0255/11                
008900                                                                          
009000 ENVIRONMENT DIVISION.                                                    
009100 CONFIGURATION SECTION.                                                   
009200 SOURCE-COMPUTER. IBM-PC.                                                 
009300 OBJECT-COMPUTER. IBM-PC.                                                 
009400 SPECIAL-NAMES.                                                           
009500     C01 IS TOP-OF-FORM.                                                  
009600                                                                          
009700 INPUT-OUTPUT SECTION.                                                    
009800 FILE-CONTROL.                                                            
009900                                                                          
010000*    CHAVEENT - ARQUIVO MESTRE DE CHAVES PIX, SEQUENCIAL, NO              
010100*    FORMATO EM QUE VEM DO LOTE ANTERIOR (OU VAZIO NA PRIMEIRA            
010200*    CARGA); SO E LIDO NO INICIO DO LOTE PARA MONTAR O CHAVEWK.           
010300     SELECT CHAVEENT ASSIGN TO DISK                                       
010400                 ORGANIZATION IS SEQUENTIAL                               
010500                 ACCESS MODE IS SEQUENTIAL                                
010600                 FILE STATUS IS STATUS-ENT.                               
010700                                                                          
010800*    CHAVEWK - COPIA DE TRABALHO DO MESTRE, INDEXADA POR                  
010900*    CM-KEY-ID, PARA PERMITIR LEITURA DIRETA (DUPLICIDADE,                
011000*    ALTERACAO E INATIVACAO PRECISAM ACHAR A CHAVE SEM VARRER             
011100*    O ARQUIVO TODO); NO FIM DO LOTE E DESCARREGADA DE VOLTA              
011200*    PARA SEQUENCIAL EM CHAVESAI.                                         
011300     SELECT CHAVEWK ASSIGN TO DISK                                        
011400                 ORGANIZATION IS INDEXED                                  
011500                 ACCESS MODE IS DYNAMIC                                   
011600                 RECORD KEY IS CM-KEY-ID                                  
011700                 FILE STATUS IS STATUS-WK.                                
011800                                                                          
011900*    PEDIDOS - ENTRADA DO LOTE: UM REGISTRO POR SOLICITACAO DE            
012000*    INCLUSAO, ALTERACAO OU INATIVACAO DE CHAVE PIX, NA ORDEM             
012100*    EM QUE CHEGOU (VER RECEBE-PEDIDO/REG-PEDIDO MAIS ABAIXO).            
012200     SELECT PEDIDOS ASSIGN TO DISK                                        
012300                 ORGANIZATION IS SEQUENTIAL                               
012400                 ACCESS MODE IS SEQUENTIAL                                
012500                 FILE STATUS IS STATUS-PED.                               
012600                                                                          
012700*    RESULTAD - SAIDA DE PROTOCOLO: UM REGISTRO PARA CADA                 
012800*    PEDIDO PROCESSADO, COM A CHAVE ACEITA/REJEITADA E O                  
012900*    MOTIVO QUANDO FOR O CASO (REG-RESULTADO MAIS ABAIXO).                
013000     SELECT RESULTAD ASSIGN TO DISK                                       
013100                 ORGANIZATION IS SEQUENTIAL                               
013200                 ACCESS MODE IS SEQUENTIAL                                
013300                 FILE STATUS IS STATUS-RES.                               
013400                                                                          
013500*    CHAVESAI - MESTRE DE CHAVES PIX ATUALIZADO, GRAVADO NO               
013600*    ENCERRAMENTO DO LOTE A PARTIR DO CHAVEWK; VIRA O CHAVEENT            
013700*    DO PROXIMO LOTE.                                                     
013800     SELECT CHAVESAI ASSIGN TO DISK                                       
013900                 ORGANIZATION IS SEQUENTIAL                               
014000                 ACCESS MODE IS SEQUENTIAL                                
014100                 FILE STATUS IS STATUS-SAI.                               
014200                                                                          
014300*    RELATORI - RELATORIO DE TOTAIS DO LOTE (QUANTIDADE DE                
014400*    INCLUSOES, ALTERACOES, INATIVACOES E REJEICOES), IMPRESSO            
014500*    AO FINAL DO PROCESSAMENTO EM 0900-RELATORIO-TOTAIS.                  
014600     SELECT RELATORI ASSIGN TO PRINTER                                    
014700                 ORGANIZATION IS SEQUENTIAL                               
014800                 FILE STATUS IS STATUS-REL.                               
014900                                                                          
015000 DATA DIVISION.                                                           
015100 FILE SECTION.                                                            
015200                                                                          
015300*    ARQUIVO DE ENTRADA - CADASTRO MESTRE DE CHAVES, NA                   
015400*    SITUACAO RECEBIDA DO PROCESSAMENTO ANTERIOR, EM ORDEM                
015500*    DE CHAVE-ID (358 POSICOES).                                          
015600 FD  CHAVEENT                                                             
015700     LABEL RECORD STANDARD                                                
015800     VALUE OF FILE-ID 'CHAVEENT.DAT'                                      
015900     RECORD CONTAINS 358 CHARACTERS.                                      
016000                                                                          
016100*    CE-KEY-ID E O IDENTIFICADOR UNICO DA CHAVE (36 POSICOES,             
016200*    PADRAO DE REGISTRO UUID, GERADO POR ESTE PROGRAMA NA                 
016300*    INCLUSAO - VER 0362-GERA-KEY-ID). CE-KEY-TYPE E UM DOS               
016400*    CINCO TIPOS ACEITOS ('CELULAR','EMAIL','CPF','CNPJ',                 
016500*    'ALEATORIA'). CE-PERSON-TYPE/CE-ACCOUNT-TYPE VEM JA                  
016600*    NORMALIZADOS (MINUSCULAS, SEM ACENTO) DO LOTE ANTERIOR.              
016700*    OS 93 BYTES DE FILLER NO FINAL SAO RESERVA DE EXPANSAO               
016800*    DO LAYOUT, DEIXADA DESDE A IMPLANTACAO (VERSAO 1.0).                 
016900 01  REG-CHAVEENT.                                                        
017000*        IDENTIFICADOR UNICO DA CHAVE, FORMATO UUID.                      
017100     05  CE-KEY-ID               PIC X(36).                               
017200*        TIPO DA CHAVE - 'CPF','CNPJ','EMAIL','CELULAR' OU                
017300*        'ALEATORIA'.                                                     
017400     05  CE-KEY-TYPE              PIC X(09).                              
017500*        VALOR DA CHAVE PIX, JA NORMALIZADO.                              
017600     05  CE-KEY-VALUE             PIC X(77).                              
017700*        TIPO DO TITULAR - 'FISICA' OU 'JURIDICA'.                        
017800     05  CE-PERSON-TYPE           PIC X(08).                              
017900*        TIPO DA CONTA - 'CORRENTE' OU 'POUPANCA'.                        
018000     05  CE-ACCOUNT-TYPE          PIC X(10).                              
018100*        AGENCIA DA CONTA VINCULADA A CHAVE.                              
018200     05  CE-AGENCY-NUMBER         PIC 9(04).                              
018300*        NUMERO DA CONTA VINCULADA A CHAVE.                               
018400     05  CE-ACCOUNT-NUMBER        PIC 9(08).                              
018500*        PRIMEIRO NOME DO TITULAR DA CONTA.                               
018600     05  CE-HOLDER-FIRST-NAME     PIC X(30).                              
018700*        SOBRENOME DO TITULAR DA CONTA.                                   
018800     05  CE-HOLDER-LAST-NAME      PIC X(45).                              
018900*        DATA-HORA EM QUE A CHAVE FOI INCLUIDA.                           
019000     05  CE-INCLUSION-TIMESTAMP   PIC X(19).                              
019100*        DATA-HORA DA INATIVACAO; EM BRANCO SE A CHAVE                    
019200*        CONTINUA ATIVA.                                                  
019300     05  CE-INACTIVATION-TIMESTAMP PIC X(19).                             
019400*        RESERVA DE EXPANSAO DO LAYOUT.                                   
019500     05  FILLER                   PIC X(93).                              
019600                                                                          
019700*    COPIA DE TRABALHO DO CADASTRO MESTRE, ORGANIZADA COMO                
019800*    ARQUIVO INDEXADO PELA CHAVE-ID, PARA PERMITIR ACESSO                 
019900*    DIRETO DURANTE O PROCESSAMENTO DOS PEDIDOS DE MANUTENCAO.            
020000 FD  CHAVEWK                                                              
020100     LABEL RECORD STANDARD                                                
020200     VALUE OF FILE-ID 'CHAVEWK.DAT'                                       
020300     RECORD CONTAINS 358 CHARACTERS.                                      
020400                                                                          
020500*    MESMO LAYOUT DE REG-CHAVEENT, SO QUE ORGANIZADO COMO                 
020600*    ARQUIVO INDEXADO (RECORD KEY CM-KEY-ID) PARA PERMITIR                
020700*    LEITURA DIRETA POR CHAVE-ID DURANTE A ALTERACAO/                     
020800*    INATIVACAO E VARREDURA SEQUENCIAL (START/READ NEXT)                  
020900*    DURANTE AS CONFERENCIAS DE DUPLICIDADE, CONSISTENCIA DE              
021000*    TIPO DE PESSOA E LIMITE DE CHAVES POR CONTA.                         
021100 01  REG-CHAVEWK.                                                         
021200*        MESMO SIGNIFICADO DE CE-KEY-ID EM REG-CHAVEENT.                  
021300     05  CM-KEY-ID                PIC X(36).                              
021400*        MESMO SIGNIFICADO DE CE-KEY-TYPE.                                
021500     05  CM-KEY-TYPE               PIC X(09).                             
021600*        MESMO SIGNIFICADO DE CE-KEY-VALUE.                               
021700     05  CM-KEY-VALUE              PIC X(77).                             
021800*        MESMO SIGNIFICADO DE CE-PERSON-TYPE.                             
021900     05  CM-PERSON-TYPE            PIC X(08).                             
022000*        MESMO SIGNIFICADO DE CE-ACCOUNT-TYPE.                            
022100     05  CM-ACCOUNT-TYPE           PIC X(10).                             
022200*        GRUPO AGENCIA+CONTA, REDEFINIDO NUMERICO ABAIXO                  
022300*        EM CM-AGCTA-NUM PARA COMPARACAO EM BLOCO UNICO.                  
022400     05  CM-AGENCIA-CONTA.                                                
022500         10  CM-AGENCY-NUMBER      PIC 9(04).                             
022600         10  CM-ACCOUNT-NUMBER     PIC 9(08).                             
022700*        MESMO SIGNIFICADO DE CE-HOLDER-FIRST-NAME.                       
022800     05  CM-HOLDER-FIRST-NAME      PIC X(30).                             
022900*        MESMO SIGNIFICADO DE CE-HOLDER-LAST-NAME.                        
023000     05  CM-HOLDER-LAST-NAME       PIC X(45).                             
023100*        MESMO SIGNIFICADO DE CE-INCLUSION-TIMESTAMP.                     
023200     05  CM-INCLUSION-TIMESTAMP    PIC X(19).                             
023300*        MESMO SIGNIFICADO DE CE-INACTIVATION-TIMESTAMP.                  
023400     05  CM-INACTIVATION-TIMESTAMP PIC X(19).                             
023500*        RESERVA DE EXPANSAO DO LAYOUT.                                   
023600     05  FILLER                    PIC X(93).                             
023700                                                                          
023800*    VISAO NUMERICA UNICA DE AGENCIA+CONTA (12 DIGITOS), USADA            
023900*    NAS COMPARACOES DE 0330/0340/0350/0450 PARA SABER SE DUAS            
024000*    CHAVES PERTENCEM A MESMA COMBINACAO AGENCIA/CONTA SEM                
024100*    COMPARAR OS DOIS CAMPOS SEPARADAMENTE A CADA VEZ.                    
024200 01  CM-AGCTA-NUM REDEFINES CM-AGENCIA-CONTA PIC 9(12).                   
024300                                                                          
024400*    VISAO DO CARIMBO DE INCLUSAO (FORMATO AAAA-MM-DDTHH:MM:SS,           
024500*    19 POSICOES) SEPARANDO A PARTE DE DATA DA PARTE DE HORA -            
024600*    USADA SO PARA EXIBICAO; A COMPARACAO NUMERICA DE PERIODO             
024700*    NO PXLISTA TEM VISAO PROPRIA, MAIS GRANULAR (ANO/MES/DIA).           
024800 01  CM-INCLUSAO-TS-VIEW REDEFINES CM-INCLUSION-TIMESTAMP.                
024900     05  CM-INCL-DATA              PIC X(10).                             
025000     05  CM-INCL-SEP               PIC X(01).                             
025100     05  CM-INCL-HORA              PIC X(08).                             
025200                                                                          
025300 01  CM-INATIV-TS-VIEW REDEFINES CM-INACTIVATION-TIMESTAMP.               
025400     05  CM-INAT-DATA              PIC X(10).                             
025500     05  CM-INAT-SEP               PIC X(01).                             
025600     05  CM-INAT-HORA              PIC X(08).                             
025700                                                                          
025800*    ARQUIVO DE ENTRADA - PEDIDOS DE MANUTENCAO EM LOTE, NA               
025900*    ORDEM DE CHEGADA (229 POSICOES).                                     
026000 FD  PEDIDOS                                                              
026100     LABEL RECORD STANDARD                                                
026200     VALUE OF FILE-ID 'PEDIDOS.DAT'                                       
026300     RECORD CONTAINS 229 CHARACTERS.                                      
026400                                                                          
026500*    REQ-ACTION E 'I'/'A'/'X' (INCLUSAO/ALTERACAO/INATIVACAO -            
026600*    VER 0200-LE-PEDIDO). NA ALTERACAO, OS CAMPOS REQ- QUE NAO            
026700*    ESTAO SENDO MODIFICADOS CHEGAM EM BRANCO (CONVENCAO DE               
026800*    'CAMPO NAO INFORMADO = NAO MUDAR', USADA EM 0420/0430/               
026900*    0440/0450/0460); NA INCLUSAO, TODOS DEVEM VIR PREENCHIDOS.           
027000 01  REG-PEDIDO.                                                          
027100*        'I' = INCLUSAO, 'A' = ALTERACAO, 'X' = INATIVACAO.               
027200     05  REQ-ACTION                PIC X(01).                             
027300*        KEY-ID DA CHAVE-ALVO (ALTERACAO/INATIVACAO); EM                  
027400*        BRANCO NA INCLUSAO, A NAO SER QUE O LOTE JA TRAGA                
027500*        O IDENTIFICADOR PRONTO (VER 0362-GERA-KEY-ID).                   
027600     05  REQ-KEY-ID                 PIC X(36).                            
027700*        TIPO DA CHAVE, SO NA INCLUSAO.                                   
027800     05  REQ-KEY-TYPE               PIC X(09).                            
027900*        VALOR DA CHAVE, SO NA INCLUSAO.                                  
028000     05  REQ-KEY-VALUE              PIC X(77).                            
028100*        TIPO DE PESSOA DO TITULAR - INFORMADO NA INCLUSAO;               
028200*        NA ALTERACAO NAO E CAMPO MODIFICAVEL.                            
028300     05  REQ-PERSON-TYPE            PIC X(08).                            
028400*        TIPO DE CONTA NOVO - PREENCHIDO QUANDO O PEDIDO                  
028500*        QUER TROCAR O TIPO DE CONTA NA ALTERACAO.                        
028600     05  REQ-ACCOUNT-TYPE           PIC X(10).                            
028700*        AGENCIA/CONTA NOVA - PREENCHIDAS QUANDO O PEDIDO                 
028800*        QUER TROCAR A AGENCIA E/OU A CONTA NA ALTERACAO.                 
028900     05  REQ-AGENCIA-CONTA.                                               
029000         10  REQ-AGENCY-NUMBER      PIC 9(04).                            
029100         10  REQ-ACCOUNT-NUMBER     PIC 9(08).                            
029200*        NOME/SOBRENOME NOVOS DO TITULAR - PREENCHIDOS                    
029300*        QUANDO O PEDIDO QUER TROCAR O TITULAR NA ALTERACAO.              
029400     05  REQ-HOLDER-FIRST-NAME      PIC X(30).                            
029500     05  REQ-HOLDER-LAST-NAME       PIC X(45).                            
029600     05  FILLER                     PIC X(01).                            
029700                                                                          
029800 01  REQ-AGCTA-NUM REDEFINES REQ-AGENCIA-CONTA PIC 9(12).                 
029900                                                                          
030000*    ARQUIVO DE SAIDA - RESULTADO DE CADA PEDIDO (ACEITO OU               
030100*    REJEITADO, COM O MOTIVO), NA MESMA ORDEM DOS PEDIDOS                 
030200*    (125 POSICOES).                                                      
030300 FD  RESULTAD                                                             
030400     LABEL RECORD STANDARD                                                
030500     VALUE OF FILE-ID 'RESULTAD.DAT'                                      
030600     RECORD CONTAINS 125 CHARACTERS.                                      
030700                                                                          
030800*    UM REGISTRO DE SAIDA PARA CADA PEDIDO LIDO, NA MESMA                 
030900*    ORDEM - RES-STATUS E SEMPRE 'ACCEPTED' OU 'REJECTED';                
031000*    RES-REASON SO E PREENCHIDO NA REJEICAO, COM O TEXTO                  
031100*    PADRONIZADO DO MOTIVO (VER HISTORICO, VERSAO 1.4).                   
031200 01  REG-RESULTADO.                                                       
031300*        COPIA DE REQ-ACTION, PARA QUEM LE O PROTOCOLO SABER              
031400*        A QUE PEDIDO ESTE RESULTADO SE REFERE.                           
031500     05  RES-ACTION                 PIC X(01).                            
031600*        KEY-ID DA CHAVE (A INFORMADA NO PEDIDO, OU A GERADA              
031700*        POR 0362-GERA-KEY-ID QUANDO FOR INCLUSAO ACEITA).                
031800     05  RES-KEY-ID                  PIC X(36).                           
031900*        'ACCEPTED' OU 'REJECTED' - NUNCA OUTRO VALOR.                    
032000     05  RES-STATUS                  PIC X(08).                           
032100*        MOTIVO DA REJEICAO, TEXTO PADRONIZADO EM INGLES;                 
032200*        EM BRANCO QUANDO RES-STATUS = 'ACCEPTED'.                        
032300     05  RES-REASON                  PIC X(80).                           
032400                                                                          
032500*    ARQUIVO DE SAIDA - CADASTRO MESTRE ATUALIZADO AO FINAL               
032600*    DO LOTE, NA ORDEM DE CHAVE-ID (358 POSICOES).                        
032700 FD  CHAVESAI                                                             
032800     LABEL RECORD STANDARD                                                
032900     VALUE OF FILE-ID 'CHAVESAI.DAT'                                      
033000     RECORD CONTAINS 358 CHARACTERS.                                      
033100                                                                          
033200 01  REG-CHAVESAI                    PIC X(358).                          
033300                                                                          
033400*    RELATORIO DE TOTAIS DE CONTROLE DO LOTE (132 COLUNAS).               
033500 FD  RELATORI                                                             
033600     LABEL RECORD OMITTED.                                                
033700 01  REG-RELATORI                    PIC X(132).                          
033800                                                                          
033900 WORKING-STORAGE SECTION.                                                 
034000*---------------- STATUS DE ARQUIVO -----------------------               
034100*    GUARDA O FILE STATUS DE CADA SELECT, CONFERIDO LOGO                  
034200*    DEPOIS DE CADA OPEN/READ/WRITE/REWRITE/CLOSE; '00' E                 
034300*    SUCESSO, '10' E FIM DE ARQUIVO, OS DEMAIS SAO ERRO E                 
034400*    ENCERRAM O LOTE VIA 9999-ENCERRA (VER 0100-ABRE-ARQUIVOS).           
034500 77  STATUS-ENT                 PIC X(02) VALUE SPACES.                   
034600 77  STATUS-WK                  PIC X(02) VALUE SPACES.                   
034700 77  STATUS-PED                 PIC X(02) VALUE SPACES.                   
034800 77  STATUS-RES                 PIC X(02) VALUE SPACES.                   
034900 77  STATUS-SAI                 PIC X(02) VALUE SPACES.                   
035000 77  STATUS-REL                 PIC X(02) VALUE SPACES.                   
035100                                                                          
035200*---------------- CHAVES/FLAGS DE FIM DE ARQUIVO -----------              
035300*    WS-FIM-ENT MARCA QUE O MESTRE ACABOU DE SER CARREGADO NO             
035400*    CHAVEWK; WS-FIM-PED MARCA QUE O ARQUIVO DE PEDIDOS DO                
035500*    LOTE TERMINOU (CONTROLA O PERFORM ... UNTIL PRINCIPAL);              
035600*    WS-FIM-VARRE E USADA NAS BUSCAS SEQUENCIAIS DO CHAVEWK               
035700*    (DUPLICIDADE POR TITULAR, CONTAGEM DE CHAVES ATIVAS).                
035800 77  WS-FIM-ENT                 PIC X(01) VALUE 'N'.                      
035900     88  FIM-ENT                 VALUE 'S'.                               
036000 77  WS-FIM-PED                 PIC X(01) VALUE 'N'.                      
036100     88  FIM-PED                 VALUE 'S'.                               
036200 77  WS-FIM-VARRE                PIC X(01) VALUE 'N'.                     
036300     88  FIM-VARRE                VALUE 'S'.                              
036400                                                                          
036500*---------------- CONTADORES DE CONTROLE (COMP) ------------              
036600*    ACUMULADORES DO RELATORIO DE TOTAIS DE LOTE (0900-                   
036700*    RELATORIO-TOTAIS) E INDICES/CONTADORES AUXILIARES DAS                
036800*    ROTINAS DE VALIDACAO; TODOS COMP PARA NAO PESAR NA                   
036900*    ARITMETICA DE LACO DO LOTE.                                          
037000 77  WS-TOT-LIDOS                PIC S9(07) COMP VALUE ZERO.              
037100 77  WS-TOT-INCL-ACEITAS         PIC S9(07) COMP VALUE ZERO.              
037200 77  WS-TOT-INCL-REJEITADAS      PIC S9(07) COMP VALUE ZERO.              
037300 77  WS-TOT-ALT-ACEITAS          PIC S9(07) COMP VALUE ZERO.              
037400 77  WS-TOT-ALT-REJEITADAS       PIC S9(07) COMP VALUE ZERO.              
037500 77  WS-TOT-INAT-ACEITAS         PIC S9(07) COMP VALUE ZERO.              
037600 77  WS-TOT-INAT-REJEITADAS      PIC S9(07) COMP VALUE ZERO.              
037700 77  WS-TOT-ACEITAS              PIC S9(07) COMP VALUE ZERO.              
037800 77  WS-TOT-REJEITADAS           PIC S9(07) COMP VALUE ZERO.              
037900 77  WS-SEQ-CHAVE                PIC S9(09) COMP VALUE ZERO.              
038000 77  WS-IDX                      PIC S9(04) COMP VALUE ZERO.              
038100 77  WS-QTD-DIG                  PIC S9(04) COMP VALUE ZERO.              
038200 77  WS-QTD-GRUPOS               PIC S9(04) COMP VALUE ZERO.              
038300 77  WS-TAM-VALOR                PIC S9(04) COMP VALUE ZERO.              
038400 77  WS-CONT-ATIVAS              PIC S9(04) COMP VALUE ZERO.              
038500 77  WS-LIMITE-TIPO              PIC S9(04) COMP VALUE ZERO.              
038600                                                                          
038700*---------------- DATA-HORA DE SISTEMA (GRAVADA NA CHAVE) ---             
038800*    CAPTURADA UMA UNICA VEZ NO INICIO DO LOTE (0110-ABRE-                
038900*    ARQUIVOS-FIM) E USADA EM TODA CHAVE INCLUIDA, ALTERADA OU            
039000*    INATIVADA NESTE LOTE - POR ISSO AS QUATRO POSICOES DE ANO            
039100*    (WS-DHA-ANO), NUNCA REDUZIDAS A DOIS DIGITOS, CONFORME               
039200*    AJUSTE DE VIRADA DE SECULO DA VERSAO 1.5 DO CABECALHO.               
039300 01  WS-DATA-HORA-ATUAL.                                                  
039400     05  WS-DHA-ANO               PIC 9(04).                              
039500     05  WS-DHA-MES               PIC 9(02).                              
039600     05  WS-DHA-DIA               PIC 9(02).                              
039700     05  WS-DHA-HORA              PIC 9(02).                              
039800     05  WS-DHA-MIN               PIC 9(02).                              
039900     05  WS-DHA-SEG               PIC 9(02).                              
040000     05  WS-DHA-CENT              PIC 9(02).                              
040100 01  WS-DHA-NUMERICA REDEFINES WS-DATA-HORA-ATUAL PIC 9(16).              
040200                                                                          
040300*    MESMA DATA-HORA, SO QUE JA MONTADA NO FORMATO DE TEXTO               
040400*    AAAA-MM-DDTHH:MM:SS EXIGIDO NO CAMPO CM-INCLUSAO-TS DO               
040500*    CHAVEWK (VER CM-INCLUSAO-TS-VIEW REDEFINES MAIS ABAIXO);             
040600*    MONTADA JUNTO COM WS-DATA-HORA-ATUAL, NUNCA SEPARADAMENTE.           
040700 01  WS-TIMESTAMP-ATUAL.                                                  
040800     05  WS-TS-ANO                PIC 9(04).                              
040900     05  WS-TS-HIFEN1             PIC X(01) VALUE '-'.                    
041000     05  WS-TS-MES                PIC 9(02).                              
041100     05  WS-TS-HIFEN2             PIC X(01) VALUE '-'.                    
041200     05  WS-TS-DIA                PIC 9(02).                              
041300     05  WS-TS-T                  PIC X(01) VALUE 'T'.                    
041400     05  WS-TS-HORA               PIC 9(02).                              
041500     05  WS-TS-DOISP1             PIC X(01) VALUE ':'.                    
041600     05  WS-TS-MIN                PIC 9(02).                              
041700     05  WS-TS-DOISP2             PIC X(01) VALUE ':'.                    
041800     05  WS-TS-SEG                PIC 9(02).                              
041900 01  WS-TIMESTAMP-R REDEFINES WS-TIMESTAMP-ATUAL PIC X(19).               
042000                                                                          
042100*---------------- AREA DE NORMALIZACAO / VALIDACAO ----------             
042200*    WS-CHAR/WS-CHAR-ANT - CARACTER CORRENTE E ANTERIOR NAS               
042300*    ROTINAS QUE PERCORREM O VALOR DA CHAVE POSICAO A POSICAO;            
042400*    WS-CHAR-ANT SO E USADO EM 0612-MEDE-EMAIL, PARA PEGAR                
042500*    PONTO COLADO EM PONTO OU EM ARROBA (FIX DA VERSAO 2.1).              
042600 77  WS-CHAR                     PIC X(01) VALUE SPACE.                   
042700 77  WS-CHAR-ANT                 PIC X(01) VALUE SPACE.                   
042800*    RESULTADO DA ULTIMA VALIDACAO DE CAMPO CHAMADA (0600 A               
042900*    0642) - CADA ROTINA DE VALIDACAO ARMA ESTE FLAG ANTES DE             
043000*    VOLTAR PARA QUEM CHAMOU.                                             
043100 77  WS-RESULTADO-VALIDO         PIC X(01) VALUE 'N'.                     
043200     88  VALOR-VALIDO             VALUE 'S'.                              
043300*    ARMADO POR 0330-VERIFICA-DUPLICADO QUANDO A CHAVE JA                 
043400*    EXISTE NO CADASTRO (ATIVA OU INATIVA).                               
043500 77  WS-DUPLICADO                PIC X(01) VALUE 'N'.                     
043600     88  CHAVE-DUPLICADA          VALUE 'S'.                              
043700*    ARMADO POR 0340/0450 QUANDO A AGENCIA/CONTA JA TEM CHAVE             
043800*    DE TIPO DE PESSOA DIFERENTE DA DO PEDIDO.                            
043900 77  WS-PESSOA-DIVERGE           PIC X(01) VALUE 'N'.                     
044000     88  PESSOA-DIVERGENTE        VALUE 'S'.                              
044100*    ARMADO POR 0430-VERIFICA-MUDANCA QUANDO PELO MENOS UM                
044200*    CAMPO DO PEDIDO DE ALTERACAO DIFERE DO QUE ESTA GRAVADO.             
044300 77  WS-ALGUM-CAMPO-MUDOU        PIC X(01) VALUE 'N'.                     
044400     88  CAMPO-MUDOU              VALUE 'S'.                              
044500*    RESERVADO PARA ROTINAS DE BUSCA QUE PRECISAM DISTINGUIR              
044600*    "NAO ACHOU" DE "AINDA NAO TERMINOU DE PROCURAR".                     
044700 77  WS-CHAVE-ACHADA             PIC X(01) VALUE 'N'.                     
044800     88  CHAVE-ACHADA             VALUE 'S'.                              
044900*    ARMADO POR 0420-NORMALIZA-ALTERACAO QUANDO A ALTERACAO               
045000*    PEDIU TROCA DE AGENCIA E/OU CONTA (DISPARA A CONFERENCIA             
045100*    DE CONSISTENCIA DE TIPO DE PESSOA EM 0450).                          
045200 77  WS-CONTA-MUDOU              PIC X(01) VALUE 'N'.                     
045300     88  CONTA-MUDOU              VALUE 'S'.                              
045400                                                                          
045500*    VALORES GRAVADOS DE PESSOA/CONTA/AGENCIA, GUARDADOS NO               
045600*    INICIO DE 0400-ALTERA-CHAVE ANTES DE QUALQUER MUDANCA -              
045700*    USADOS POR 0430 PARA COMPARAR "MUDOU OU NAO MUDOU".                  
045800 77  WS-TIPO-PESSOA-ORIG         PIC X(08) VALUE SPACES.                  
045900 77  WS-TIPO-CONTA-ORIG          PIC X(10) VALUE SPACES.                  
046000 77  WS-AGENCIA-ORIG             PIC 9(04) VALUE ZERO.                    
046100 77  WS-CONTA-ORIG               PIC 9(08) VALUE ZERO.                    
046200                                                                          
046300*---------------- AREA DA NOVA CHAVE (CANDIDATA) ------------             
046400*    CAMPOS DA INCLUSAO/ALTERACAO JA NORMALIZADOS, MANTIDOS               
046500*    SEPARADOS DO REGISTRO CM- ATE A GRAVACAO FINAL, POIS AS              
046600*    VARREDURAS DE DUPLICIDADE/LIMITE/CONSISTENCIA REUTILIZAM             
046700*    A AREA DO REGISTRO CM- A CADA LEITURA. (VER HISTORICO,               
046800*    VERSAO 1.7.)                                                         
046900 01  NV-CANDIDATA.                                                        
047000     05  NV-KEY-TYPE               PIC X(09).                             
047100     05  NV-KEY-VALUE              PIC X(77).                             
047200     05  NV-PERSON-TYPE            PIC X(08).                             
047300     05  NV-ACCOUNT-TYPE           PIC X(10).                             
047400     05  NV-AGENCIA-CONTA.                                                
047500         10  NV-AGENCY-NUMBER      PIC 9(04).                             
047600         10  NV-ACCOUNT-NUMBER     PIC 9(08).                             
047700     05  NV-HOLDER-FIRST-NAME      PIC X(30).                             
047800     05  NV-HOLDER-LAST-NAME       PIC X(45).                             
047900     05  FILLER                    PIC X(01).                             
048000                                                                          
048100 01  NV-AGCTA-NUM REDEFINES NV-AGENCIA-CONTA PIC 9(12).                   
048200                                                                          
048300*---------------- CPF - DIGITO VERIFICADOR -------------------            
048400*    WS-CPF-NUM RECEBE OS 11 DIGITOS DO CPF EXTRAIDOS POR                 
048500*    0622-EXTRAI-DIG-CPF; A REDEFINICAO POR DIGITO ABAIXO                 
048600*    PERMITE PESAR CADA POSICAO SEPARADAMENTE NO COMPUTE DE               
048700*    0620-VALIDA-CPF, SEM PRECISAR DE SUBSCRITO.                          
048800 77  WS-CPF-NUM                  PIC 9(11) VALUE ZERO.                    
048900 01  WS-CPF-DIGITOS REDEFINES WS-CPF-NUM.                                 
049000     05  WS-CPF-D1                PIC 9.                                  
049100     05  WS-CPF-D2                PIC 9.                                  
049200     05  WS-CPF-D3                PIC 9.                                  
049300     05  WS-CPF-D4                PIC 9.                                  
049400     05  WS-CPF-D5                PIC 9.                                  
049500     05  WS-CPF-D6                PIC 9.                                  
049600     05  WS-CPF-D7                PIC 9.                                  
049700     05  WS-CPF-D8                PIC 9.                                  
049800     05  WS-CPF-D9                PIC 9.                                  
049900     05  WS-CPF-D10               PIC 9.                                  
050000     05  WS-CPF-D11               PIC 9.                                  
050100 77  WS-CPF-SOMA1                 PIC S9(05) COMP VALUE ZERO.             
050200 77  WS-CPF-SOMA2                 PIC S9(05) COMP VALUE ZERO.             
050300 77  WS-CPF-QUOC                  PIC S9(05) COMP VALUE ZERO.             
050400 77  WS-CPF-RESTO                 PIC S9(05) COMP VALUE ZERO.             
050500 77  WS-CPF-DV1                   PIC 9(01) VALUE ZERO.                   
050600 77  WS-CPF-DV2                   PIC 9(01) VALUE ZERO.                   
050700                                                                          
050800*---------------- CNPJ - DIGITO VERIFICADOR ------------------            
050900*    MESMA IDEIA DA AREA DE CPF ACIMA, SO QUE PARA OS 14                  
051000*    DIGITOS DO CNPJ (0632-EXTRAI-DIG-CNPJ/0630-VALIDA-CNPJ).             
051100 77  WS-CNPJ-NUM                  PIC 9(14) VALUE ZERO.                   
051200 01  WS-CNPJ-DIGITOS REDEFINES WS-CNPJ-NUM.                               
051300     05  WS-CNPJ-D1                PIC 9.                                 
051400     05  WS-CNPJ-D2                PIC 9.                                 
051500     05  WS-CNPJ-D3                PIC 9.                                 
051600     05  WS-CNPJ-D4                PIC 9.                                 
051700     05  WS-CNPJ-D5                PIC 9.                                 
051800     05  WS-CNPJ-D6                PIC 9.                                 
051900     05  WS-CNPJ-D7                PIC 9.                                 
052000     05  WS-CNPJ-D8                PIC 9.                                 
052100     05  WS-CNPJ-D9                PIC 9.                                 
052200     05  WS-CNPJ-D10               PIC 9.                                 
052300     05  WS-CNPJ-D11               PIC 9.                                 
052400     05  WS-CNPJ-D12               PIC 9.                                 
052500     05  WS-CNPJ-D13               PIC 9.                                 
052600     05  WS-CNPJ-D14               PIC 9.                                 
052700 77  WS-CNPJ-SOMA1                 PIC S9(05) COMP VALUE ZERO.            
052800 77  WS-CNPJ-SOMA2                 PIC S9(05) COMP VALUE ZERO.            
052900 77  WS-CNPJ-QUOC                  PIC S9(05) COMP VALUE ZERO.            
053000 77  WS-CNPJ-RESTO                 PIC S9(05) COMP VALUE ZERO.            
053100 77  WS-CNPJ-DV1                   PIC 9(01) VALUE ZERO.                  
053200 77  WS-CNPJ-DV2                   PIC 9(01) VALUE ZERO.                  
053300                                                                          
053400*    AREA INTERMEDIARIA ONDE 0622/0632 VAO DEPOSITANDO, UM A              
053500*    UM, OS DIGITOS ENCONTRADOS NO VALOR DA CHAVE CPF/CNPJ,               
053600*    NA ORDEM EM QUE APARECEM (IGNORANDO PONTUACAO); SO OS                
053700*    PRIMEIROS 11/14 SAO USADOS - O RESTO DA AREA (14 BYTES               
053800*    NO TOTAL) SOBRA EM BRANCO QUANDO O VALOR E CPF.                      
053900 77  WS-BUFFER-DIG                 PIC X(14) VALUE SPACES.                
054000                                                                          
054100*---------------- CELULAR / EMAIL / ALEATORIA -----------------           
054200 77  WS-TAM-LOCAL                  PIC S9(04) COMP VALUE ZERO.            
054300 77  WS-TAM-DOMINIO                PIC S9(04) COMP VALUE ZERO.            
054400 77  WS-POS-ARROBA                 PIC S9(04) COMP VALUE ZERO.            
054500 77  WS-POS-PONTO                  PIC S9(04) COMP VALUE ZERO.            
054600 77  WS-QTD-ARROBA                 PIC S9(04) COMP VALUE ZERO.            
054700 77  WS-EMAIL-CAR-INVALIDO         PIC X(01) VALUE 'N'.                   
054800     88  CARACTER-INVALIDO             VALUE 'S'.                         
054900*    ARMADO POR 0614 QUANDO O TLD (APOS O ULTIMO '.') TEM                 
055000*    ALGUM CARACTER QUE NAO SEJA LETRA - UM TLD NUMERICO COMO             
055100*    'C1' PASSAVA NA CONTAGEM DE TAMANHO MAS NAO E VALIDO                 
055200*    (FIX DA VERSAO 2.1, REQ. 0255/11).                                   
055300 77  WS-TLD-INVALIDA               PIC X(01) VALUE 'N'.           REL11   
055400     88  TLD-INVALIDA                  VALUE 'S'.                         
055500                                                                          
055600*---------------- LINHAS DE RELATORIO DE TOTAIS ---------------           
055700*    CABE-REL1/CABE-REL2 SAO AS DUAS LINHAS DE TITULO DO                  
055800*    RELATORIO DE TOTAIS, IMPRESSAS UMA SO VEZ NO TOPO DA                 
055900*    PAGINA POR 0900-RELATORIO-TOTAIS (WRITE ... AFTER PAGE).             
056000 01  CABE-REL1.                                                           
056100     05  FILLER                    PIC X(45) VALUE SPACES.                
056200     05  FILLER                    PIC X(40) VALUE                        
056300         'SISTEMA DE CHAVES PIX - LOTE DE MANUT.'.                        
056400     05  FILLER                    PIC X(47) VALUE SPACES.                
056500                                                                          
056600 01  CABE-REL2.                                                           
056700     05  FILLER                    PIC X(45) VALUE SPACES.                
056800     05  FILLER                    PIC X(42) VALUE                        
056900         'RELATORIO DE TOTAIS DE CONTROLE'.                               
057000     05  FILLER                    PIC X(45) VALUE SPACES.                
057100                                                                          
057200*    LINHA DE DETALHE, REUTILIZADA PARA CADA UM DOS NOVE                  
057300*    TOTAIS DO RELATORIO - DR-ROTULO RECEBE O NOME DO TOTAL               
057400*    (EM INGLES, MESMO PADRAO DO RES-REASON) E DR-VALOR A                 
057500*    QUANTIDADE, EDITADA COM PONTO DE MILHAR.                             
057600 01  DET-REL.                                                             
057700     05  FILLER                    PIC X(10) VALUE SPACES.                
057800     05  DR-ROTULO                 PIC X(40) VALUE SPACES.                
057900     05  DR-VALOR                  PIC ZZZ.ZZ9.                           
058000     05  FILLER                    PIC X(75) VALUE SPACES.                
058100                                                                          
058200 PROCEDURE DIVISION.                                                      
058300                                                                          
058400*    ABERTURA DE TODOS OS ARQUIVOS DO LOTE. QUALQUER ERRO DE              
058500*    ABERTURA (FILE STATUS DIFERENTE DE '00') ENCERRA O                   
058600*    PROGRAMA IMEDIATAMENTE - NAO HA COMO PROCESSAR PEDIDOS               
058700*    DE MANUTENCAO SEM O CADASTRO MESTRE, E NAO HA SENTIDO EM             
058800*    GERAR RESULTADO/RELATORIO PARCIAL NESSA SITUACAO.                    
058900 0100-ABRE-ARQUIVOS.                                                      
059000     OPEN INPUT CHAVEENT.                                                 
059100     IF STATUS-ENT NOT = '00'                                             
059200        DISPLAY 'CHAVEENT.DAT - ERRO DE ABERTURA ' STATUS-ENT             
059300        STOP RUN.                                                         
059400     OPEN OUTPUT CHAVEWK.                                                 
059500     IF STATUS-WK NOT = '00'                                              
059600        DISPLAY 'CHAVEWK.DAT - ERRO DE CRIACAO ' STATUS-WK                
059700        CLOSE CHAVEENT                                                    
059800        STOP RUN.                                                         
059900     PERFORM 0150-CARGA-CHAVEWK THRU 0150-CARGA-CHAVEWK-FIM.              
060000     CLOSE CHAVEWK.                                                       
060100     OPEN I-O CHAVEWK.                                                    
060200     IF STATUS-WK NOT = '00'                                              
060300        DISPLAY 'CHAVEWK.DAT - ERRO DE REABERTURA ' STATUS-WK             
060400        STOP RUN.                                                         
060500     OPEN INPUT PEDIDOS.                                                  
060600     IF STATUS-PED NOT = '00'                                             
060700        DISPLAY 'PEDIDOS.DAT - ERRO DE ABERTURA ' STATUS-PED              
060800        STOP RUN.                                                         
060900     OPEN OUTPUT RESULTAD.                                                
061000     OPEN OUTPUT RELATORI.                                                
061100     MOVE 'N' TO WS-FIM-ENT                                               
061200     MOVE 'N' TO WS-FIM-PED.                                              
061300     PERFORM 0190-OBTEM-DATA-HORA THRU 0190-OBTEM-DATA-HORA-FIM.          
061400                                                                          
061500*    CARGA SEQUENCIAL DO CADASTRO MESTRE RECEBIDO (CHAVEENT)              
061600*    PARA A COPIA DE TRABALHO INDEXADA (CHAVEWK), NOS MOLDES              
061700*    DA ROTINA DE CARGA DO OWORK A PARTIR DO CADASTRO.                    
061800 0150-CARGA-CHAVEWK.                                                      
061900     READ CHAVEENT                                                        
062000          AT END                                                          
062100             MOVE 'S' TO WS-FIM-ENT                                       
062200             GO TO 0150-CARGA-CHAVEWK-FIM.                                
062300     MOVE CE-KEY-ID               TO CM-KEY-ID                            
062400     MOVE CE-KEY-TYPE             TO CM-KEY-TYPE                          
062500     MOVE CE-KEY-VALUE            TO CM-KEY-VALUE                         
062600     MOVE CE-PERSON-TYPE          TO CM-PERSON-TYPE                       
062700     MOVE CE-ACCOUNT-TYPE         TO CM-ACCOUNT-TYPE                      
062800     MOVE CE-AGENCY-NUMBER        TO CM-AGENCY-NUMBER                     
062900     MOVE CE-ACCOUNT-NUMBER       TO CM-ACCOUNT-NUMBER                    
063000     MOVE CE-HOLDER-FIRST-NAME    TO CM-HOLDER-FIRST-NAME                 
063100     MOVE CE-HOLDER-LAST-NAME     TO CM-HOLDER-LAST-NAME                  
063200     MOVE CE-INCLUSION-TIMESTAMP  TO CM-INCLUSION-TIMESTAMP               
063300     MOVE CE-INACTIVATION-TIMESTAMP                                       
063400                                  TO CM-INACTIVATION-TIMESTAMP            
063500     WRITE REG-CHAVEWK.                                                   
063600     GO TO 0150-CARGA-CHAVEWK.                                            
063700 0150-CARGA-CHAVEWK-FIM.                                                  
063800     EXIT.                                                                
063900                                                                          
064000*    OBTEM A DATA-HORA CORRENTE DO SISTEMA, NO FORMATO                    
064100*    AAAA-MM-DDTHH:MM:SS, PARA CARIMBAR INCLUSOES E                       
064200*    INATIVACOES. O CAMPO ANO E TRATADO COM 4 DIGITOS DESDE               
064300*    A REVISAO DO ANO 2000 (VER HISTORICO ACIMA).                         
064400 0190-OBTEM-DATA-HORA.                                                    
064500     ACCEPT WS-DHA-NUMERICA FROM DATE YYYYMMDD.                           
064600     ACCEPT WS-DHA-HORA FROM TIME.                                        
064700     MOVE WS-DHA-ANO  TO WS-TS-ANO                                        
064800     MOVE WS-DHA-MES  TO WS-TS-MES                                        
064900     MOVE WS-DHA-DIA  TO WS-TS-DIA                                        
065000     MOVE WS-DHA-HORA TO WS-TS-HORA                                       
065100     MOVE WS-DHA-MIN  TO WS-TS-MIN                                        
065200     MOVE WS-DHA-SEG  TO WS-TS-SEG.                                       
065300 0190-OBTEM-DATA-HORA-FIM.                                                
065400     EXIT.                                                                
065500                                                                          
065600*    LACO PRINCIPAL - LE OS PEDIDOS DE MANUTENCAO NA ORDEM DE             
065700*    CHEGADA E DESPACHA PARA A ROTINA DA ACAO SOLICITADA.                 
065800 0200-LE-PEDIDO.                                                          
065900     READ PEDIDOS                                                         
066000          AT END                                                          
066100             MOVE 'S' TO WS-FIM-PED                                       
066200             GO TO 0999-FIM-LOTE.                                         
066300     ADD 1 TO WS-TOT-LIDOS                                                
066400     MOVE SPACES TO REG-RESULTADO                                         
066500     MOVE REQ-ACTION TO RES-ACTION                                        
066600     MOVE REQ-KEY-ID  TO RES-KEY-ID                                       
066700                                                                          
066800     IF REQ-ACTION = 'I'                                                  
066900        PERFORM 0300-INCLUI-CHAVE THRU 0390-INCLUI-FIM                    
067000        GO TO 0700-GRAVA-RESULTADO.                                       
067100     IF REQ-ACTION = 'A'                                                  
067200        PERFORM 0400-ALTERA-CHAVE THRU 0490-ALTERA-FIM                    
067300        GO TO 0700-GRAVA-RESULTADO.                                       
067400     IF REQ-ACTION = 'D'                                                  
067500        PERFORM 0500-INATIVA-CHAVE THRU 0590-INATIVA-FIM                  
067600        GO TO 0700-GRAVA-RESULTADO.                                       
067700                                                                          
067800     MOVE 'REJECTED' TO RES-STATUS                                        
067900     MOVE 'invalid request action' TO RES-REASON                          
068000     GO TO 0700-GRAVA-RESULTADO.                                          
068100                                                                          
068200*===========================================================              
068300*    INCLUSAO DE CHAVE (ACAO 'I')                                         
068400*===========================================================              
068500 0300-INCLUI-CHAVE.                                                       
068600*    NORMALIZA OS CAMPOS RECEBIDOS (MAIUSCULA/MINUSCULA, ACENTO)          
068700*    E CONFERE AS REGRAS 1 A 8 DE CAMPO (TIPO, VALOR, PESSOA,             
068800*    CONTA, AGENCIA, NUMERO DA CONTA, NOME, SOBRENOME).                   
068900     PERFORM 0310-NORMALIZA-INCLUSAO THRU 0310-NORM-INC-FIM.              
069000     PERFORM 0320-VALIDA-CAMPOS-INC THRU 0320-VALIDA-INC-FIM.             
069100     IF NOT VALOR-VALIDO                                                  
069200        GO TO 0390-INCLUI-FIM.                                            
069300                                                                          
069400*    REGRA DE CADASTRO - O VALOR DA CHAVE E UNICO EM TODO O               
069500*    CADASTRO, NAO SO DENTRO DO TIPO.                                     
069600     PERFORM 0330-VERIFICA-DUPLICADO THRU 0330-DUPLIC-FIM.                
069700     IF CHAVE-DUPLICADA                                                   
069800        MOVE 'REJECTED' TO RES-STATUS                                     
069900        MOVE 'a PIX key with this value already exists'                   
070000                                  TO RES-REASON                           
070100        GO TO 0390-INCLUI-FIM.                                            
070200                                                                          
070300*    REGRA DE CADASTRO - TODA CHAVE DE UMA MESMA AGENCIA/CONTA            
070400*    TEM QUE SER DO MESMO TIPO DE PESSOA (FISICA OU JURIDICA).            
070500     PERFORM 0340-VERIFICA-TIPO-PESSOA THRU 0340-TIPOPES-FIM.             
070600     IF PESSOA-DIVERGENTE                                                 
070700        MOVE 'REJECTED' TO RES-STATUS                                     
070800        MOVE 'account already registered with a different '       REL07   
070900                                  TO RES-REASON(1:44)                     
071000        MOVE 'person type' TO RES-REASON(45:11)                           
071100        GO TO 0390-INCLUI-FIM.                                            
071200                                                                          
071300*    REGRA DE CADASTRO - NO MAXIMO 5 CHAVES ATIVAS POR CONTA SE           
071400*    O TITULAR E PESSOA FISICA, 20 SE E PESSOA JURIDICA (VER              
071500*    0350-VERIFICA-LIMITE).                                               
071600     PERFORM 0350-VERIFICA-LIMITE THRU 0350-LIMITE-FIM.                   
071700     IF WS-CONT-ATIVAS >= WS-LIMITE-TIPO                                  
071800        MOVE 'REJECTED' TO RES-STATUS                                     
071900        MOVE 'key limit per account exceeded' TO RES-REASON               
072000        GO TO 0390-INCLUI-FIM.                                            
072100                                                                          
072200     PERFORM 0360-GRAVA-INCLUSAO THRU 0360-GRAVA-INC-FIM.                 
072300     MOVE 'ACCEPTED' TO RES-STATUS                                        
072400     MOVE SPACES TO RES-REASON                                            
072500     MOVE CM-KEY-ID TO RES-KEY-ID                                         
072600     ADD 1 TO WS-TOT-INCL-ACEITAS                                         
072700     GO TO 0390-INCLUI-FIM.                                               
072800*    SAIDA COMUM DA INCLUSAO, ACEITA OU REJEITADA (GO TO DE               
072900*    QUALQUER PONTO DE 0300 EM DIANTE); QUEM CHAMOU CONTINUA              
073000*    EM 0200-LE-PEDIDO PARA GRAVAR O RESULTADO E CONTABILIZAR.            
073100 0390-INCLUI-FIM.                                                         
073200     IF RES-STATUS = 'REJECTED'                                           
073300        ADD 1 TO WS-TOT-INCL-REJEITADAS.                                  
073400     EXIT.                                                                
073500                                                                          
073600*    NORMALIZACAO DOS CAMPOS DE INCLUSAO (ANTES DA VALIDACAO).            
073700*    OS CAMPOS NORMALIZADOS FICAM EM NV-CANDIDATA, NAO NO                 
073800*    REGISTRO CM-, ATE A GRAVACAO FINAL EM 0360 (VER HISTORICO,           
073900*    VERSAO 1.7).                                                         
074000 0310-NORMALIZA-INCLUSAO.                                                 
074100     MOVE REQ-KEY-TYPE     TO NV-KEY-TYPE                                 
074200     MOVE REQ-KEY-VALUE    TO NV-KEY-VALUE                                
074300     MOVE REQ-PERSON-TYPE  TO NV-PERSON-TYPE                              
074400     MOVE REQ-ACCOUNT-TYPE TO NV-ACCOUNT-TYPE                             
074500     MOVE REQ-AGENCY-NUMBER  TO NV-AGENCY-NUMBER                          
074600     MOVE REQ-ACCOUNT-NUMBER TO NV-ACCOUNT-NUMBER                         
074700     MOVE REQ-HOLDER-FIRST-NAME TO NV-HOLDER-FIRST-NAME                   
074800     MOVE REQ-HOLDER-LAST-NAME  TO NV-HOLDER-LAST-NAME                    
074900     PERFORM 0312-NORM-KEY-TYPE THRU 0312-NORM-KEY-TYPE-FIM               
075000     PERFORM 0314-NORM-PERSON-TYPE THRU 0314-NORM-PESSOA-FIM              
075100     PERFORM 0316-NORM-ACCOUNT-TYPE THRU 0316-NORM-CONTA-FIM.             
075200 0310-NORM-INC-FIM.                                                       
075300     EXIT.                                                                
075400                                                                          
075500*    KEY-TYPE: MINUSCULAS, SEM HIFEN ('E-MAIL' => 'EMAIL').               
075600 0312-NORM-KEY-TYPE.                                                      
075700     PERFORM 0900-PARA-MINUSCULAS THRU 0900-MINUSCULAS-FIM                
075800             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 9.                 
075900     MOVE SPACES TO WS-BUFFER-DIG                                         
076000     MOVE 0 TO WS-QTD-DIG                                                 
076100     PERFORM 0313-RETIRA-HIFEN THRU 0313-RETIRA-HIFEN-FIM                 
076200             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 9.                 
076300     MOVE WS-BUFFER-DIG(1:9) TO NV-KEY-TYPE.                              
076400 0312-NORM-KEY-TYPE-FIM.                                                  
076500     EXIT.                                                                
076600                                                                          
076700*    USADA PELA NORMALIZACAO DO TIPO DE CONTA (0316) PARA                 
076800*    TIRAR O HIFEN DE 'POUPANCA' QUANDO O PEDIDO CHEGA COM                
076900*    'POUPAN-CA' DE UM SISTEMA ANTERIOR QUE QUEBRAVA A PALAVRA            
077000*    NA TROCA DE LINHA DO FORMULARIO DE ORIGEM. NAO HA OUTRO              
077100*    CASO DE HIFEN EMBUTIDO NOS CAMPOS DE TIPO.                           
077200 0313-RETIRA-HIFEN.                                                       
077300     MOVE NV-KEY-TYPE(WS-IDX:1) TO WS-CHAR                                
077400     IF WS-CHAR NOT = '-'                                                 
077500        ADD 1 TO WS-QTD-DIG                                               
077600        MOVE WS-CHAR TO WS-BUFFER-DIG(WS-QTD-DIG:1).                      
077700 0313-RETIRA-HIFEN-FIM.                                                   
077800     EXIT.                                                                
077900                                                                          
078000*    PERSON-TYPE: MINUSCULAS E RETIRA ACENTOS (FISICA/JURIDICA -          
078100*    REQ. 0041/94, "FISICA" CHEGA ACENTUADO DE ALGUMAS ORIGENS).          
078200 0314-NORM-PERSON-TYPE.                                           REL05   
078300     PERFORM 0902-PARA-MINUSC-PESSOA THRU 0902-MINUSC-PES-FIM             
078400             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 8.                 
078500     INSPECT NV-PERSON-TYPE REPLACING ALL 'í' BY 'i'                      
078600                                      ALL 'é' BY 'e'                      
078700                                      ALL 'ç' BY 'c'.                     
078800 0314-NORM-PESSOA-FIM.                                                    
078900     EXIT.                                                                
079000                                                                          
079100*    ACCOUNT-TYPE: MINUSCULAS E RETIRA ACENTOS (CORRENTE/                 
079200*    POUPANCA - "POUPANCA" CHEGA COM CEDILHA DE ALGUMAS                   
079300*    ORIGENS).                                                            
079400 0316-NORM-ACCOUNT-TYPE.                                          REL05   
079500     PERFORM 0901-PARA-MINUSC-CONTA THRU 0901-MINUSC-CTA-FIM              
079600             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 10.                
079700     INSPECT NV-ACCOUNT-TYPE REPLACING ALL 'ç' BY 'c'.                    
079800 0316-NORM-CONTA-FIM.                                                     
079900     EXIT.                                                                
080000                                                                          
080100*    CONVERTE O CARACTERE WS-IDX DO NV-KEY-TYPE PARA                      
080200*    MINUSCULAS (TABELA DIRETA A-Z).                                      
080300 0900-PARA-MINUSCULAS.                                                    
080400     INSPECT NV-KEY-TYPE(WS-IDX:1)                                        
080500             REPLACING ALL 'A' BY 'a' ALL 'B' BY 'b'                      
080600                       ALL 'C' BY 'c' ALL 'D' BY 'd'                      
080700                       ALL 'E' BY 'e' ALL 'F' BY 'f'                      
080800                       ALL 'G' BY 'g' ALL 'H' BY 'h'                      
080900                       ALL 'I' BY 'i' ALL 'J' BY 'j'                      
081000                       ALL 'K' BY 'k' ALL 'L' BY 'l'                      
081100                       ALL 'M' BY 'm' ALL 'N' BY 'n'                      
081200                       ALL 'O' BY 'o' ALL 'P' BY 'p'                      
081300                       ALL 'Q' BY 'q' ALL 'R' BY 'r'                      
081400                       ALL 'S' BY 's' ALL 'T' BY 't'                      
081500                       ALL 'U' BY 'u' ALL 'V' BY 'v'                      
081600                       ALL 'W' BY 'w' ALL 'X' BY 'x'                      
081700                       ALL 'Y' BY 'y' ALL 'Z' BY 'z'.                     
081800 0900-MINUSCULAS-FIM.                                                     
081900     EXIT.                                                                
082000                                                                          
082100*    CONVERTE O CARACTERE WS-IDX DO NV-ACCOUNT-TYPE PARA                  
082200*    MINUSCULAS. USADA TANTO NA INCLUSAO (0316) COMO NA                   
082300*    ALTERACAO (0420), POIS AMBAS MONTAM O TIPO DE CONTA                  
082400*    NOVO EM NV-ACCOUNT-TYPE.                                             
082500 0901-PARA-MINUSC-CONTA.                                                  
082600     INSPECT NV-ACCOUNT-TYPE(WS-IDX:1)                                    
082700             REPLACING ALL 'A' BY 'a' ALL 'B' BY 'b'                      
082800                       ALL 'C' BY 'c' ALL 'D' BY 'd'                      
082900                       ALL 'E' BY 'e' ALL 'F' BY 'f'                      
083000                       ALL 'G' BY 'g' ALL 'H' BY 'h'                      
083100                       ALL 'I' BY 'i' ALL 'J' BY 'j'                      
083200                       ALL 'K' BY 'k' ALL 'L' BY 'l'                      
083300                       ALL 'M' BY 'm' ALL 'N' BY 'n'                      
083400                       ALL 'O' BY 'o' ALL 'P' BY 'p'                      
083500                       ALL 'Q' BY 'q' ALL 'R' BY 'r'                      
083600                       ALL 'S' BY 's' ALL 'T' BY 't'                      
083700                       ALL 'U' BY 'u' ALL 'V' BY 'v'                      
083800                       ALL 'W' BY 'w' ALL 'X' BY 'x'                      
083900                       ALL 'Y' BY 'y' ALL 'Z' BY 'z'.                     
084000 0901-MINUSC-CTA-FIM.                                                     
084100     EXIT.                                                                
084200                                                                          
084300*    CONVERTE O CARACTERE WS-IDX DO NV-PERSON-TYPE PARA                   
084400*    MINUSCULAS.                                                          
084500 0902-PARA-MINUSC-PESSOA.                                                 
084600     INSPECT NV-PERSON-TYPE(WS-IDX:1)                                     
084700             REPLACING ALL 'A' BY 'a' ALL 'B' BY 'b'                      
084800                       ALL 'C' BY 'c' ALL 'D' BY 'd'                      
084900                       ALL 'E' BY 'e' ALL 'F' BY 'f'                      
085000                       ALL 'G' BY 'g' ALL 'H' BY 'h'                      
085100                       ALL 'I' BY 'i' ALL 'J' BY 'j'                      
085200                       ALL 'K' BY 'k' ALL 'L' BY 'l'                      
085300                       ALL 'M' BY 'm' ALL 'N' BY 'n'                      
085400                       ALL 'O' BY 'o' ALL 'P' BY 'p'                      
085500                       ALL 'Q' BY 'q' ALL 'R' BY 'r'                      
085600                       ALL 'S' BY 's' ALL 'T' BY 't'                      
085700                       ALL 'U' BY 'u' ALL 'V' BY 'v'                      
085800                       ALL 'W' BY 'w' ALL 'X' BY 'x'                      
085900                       ALL 'Y' BY 'y' ALL 'Z' BY 'z'.                     
086000 0902-MINUSC-PES-FIM.                                                     
086100     EXIT.                                                                
086200                                                                          
086300*    VALIDACAO DE CAMPOS DE INCLUSAO (REGRAS 1 A 8). TODA                 
086400*    REJEICAO DE CAMPO NA INCLUSAO USA O MOTIVO UNICO.                    
086500 0320-VALIDA-CAMPOS-INC.                                                  
086600     MOVE 'S' TO WS-RESULTADO-VALIDO                                      
086700                                                                          
086800     IF NV-KEY-TYPE NOT = 'celular' AND NOT = 'email'                     
086900        AND NOT = 'cpf' AND NOT = 'cnpj' AND NOT = 'aleatoria'            
087000        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
087100        GO TO 0320-REJEITA.                                               
087200                                                                          
087300     IF NV-KEY-VALUE = SPACES                                             
087400        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
087500        GO TO 0320-REJEITA.                                               
087600                                                                          
087700     IF NV-KEY-TYPE = 'celular'                                           
087800        PERFORM 0600-VALIDA-CELULAR THRU 0600-CELULAR-FIM.                
087900     IF NV-KEY-TYPE = 'email'                                             
088000        PERFORM 0610-VALIDA-EMAIL THRU 0610-EMAIL-FIM.                    
088100     IF NV-KEY-TYPE = 'cpf'                                               
088200        PERFORM 0620-VALIDA-CPF THRU 0620-CPF-FIM.                        
088300     IF NV-KEY-TYPE = 'cnpj'                                              
088400        PERFORM 0630-VALIDA-CNPJ THRU 0630-CNPJ-FIM.                      
088500     IF NV-KEY-TYPE = 'aleatoria'                                         
088600        PERFORM 0640-VALIDA-ALEATORIA THRU 0640-ALEAT-FIM.                
088700     IF NOT VALOR-VALIDO                                                  
088800        GO TO 0320-REJEITA.                                               
088900                                                                          
089000     IF NV-PERSON-TYPE NOT = 'fisica' AND NOT = 'juridica'                
089100        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
089200        GO TO 0320-REJEITA.                                               
089300                                                                          
089400     IF NV-ACCOUNT-TYPE NOT = 'corrente' AND NOT = 'poupanca'             
089500        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
089600        GO TO 0320-REJEITA.                                               
089700                                                                          
089800     IF NV-AGENCY-NUMBER = ZERO OR NV-AGENCY-NUMBER > 9999                
089900        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
090000        GO TO 0320-REJEITA.                                               
090100                                                                          
090200     IF NV-ACCOUNT-NUMBER = ZERO OR NV-ACCOUNT-NUMBER > 99999999          
090300        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
090400        GO TO 0320-REJEITA.                                               
090500                                                                          
090600     IF NV-HOLDER-FIRST-NAME = SPACES                                     
090700        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
090800        GO TO 0320-REJEITA.                                               
090900                                                                          
091000     GO TO 0320-VALIDA-INC-FIM.                                           
091100                                                                          
091200*    TODA REJEICAO DE CAMPO NA INCLUSAO SAI POR AQUI COM O                
091300*    MESMO TEXTO GENERICO 'INVALID PIX KEY DATA' - A INCLUSAO             
091400*    NAO DISTINGUE QUAL CAMPO FALHOU (REGRA DO NEGOCIO, VER               
091500*    HISTORICO VERSAO 1.4); SO NA ALTERACAO (0440) O MOTIVO E             
091600*    ESPECIFICO POR CAMPO, POIS LA CADA CAMPO E VALIDADO                  
091700*    ISOLADAMENTE CONTRA O QUE JA ESTAVA GRAVADO.                         
091800 0320-REJEITA.                                                            
091900     MOVE 'REJECTED' TO RES-STATUS                                        
092000     MOVE 'invalid PIX key data' TO RES-REASON.                           
092100 0320-VALIDA-INC-FIM.                                                     
092200     EXIT.                                                                
092300                                                                          
092400*    DUPLICIDADE: NENHUM REGISTRO (ATIVO OU INATIVO) PODE TER             
092500*    O MESMO KEY-TYPE/KEY-VALUE DA NOVA CHAVE (NV-KEY-TYPE/               
092600*    NV-KEY-VALUE, JA NORMALIZADOS EM 0310). VARREDURA                    
092700*    SEQUENCIAL DO CHAVEWK COMPLETO, NOS MOLDES DA ROTINA DE              
092800*    DEDUP DO CLASSIF (0200-LE-CAD / READ ... INVALID KEY).               
092900*    A COMPARACAO E CONTRA NV-, NAO CONTRA CM-, POIS O READ               
093000*    NEXT ABAIXO REAPROVEITA A AREA DO REGISTRO CM- A CADA                
093100*    ITERACAO. (VER REQ. 0187/01 NO HISTORICO, VERSAO 1.7.)               
093200 0330-VERIFICA-DUPLICADO.                                                 
093300     MOVE 'N' TO WS-DUPLICADO                                             
093400     MOVE 'N' TO WS-FIM-VARRE                                             
093500     MOVE LOW-VALUES TO CM-KEY-ID                                         
093600     START CHAVEWK KEY IS NOT LESS THAN CM-KEY-ID                         
093700           INVALID KEY                                                    
093800              MOVE 'S' TO WS-FIM-VARRE.                                   
093900*    PERCORRE O CHAVEWK INTEIRO A PARTIR DO INICIO, CHAVE POR             
094000*    CHAVE, COMPARANDO TIPO+VALOR COM O CANDIDATO - NAO HA                
094100*    INDICE SECUNDARIO POR TIPO+VALOR NESTE LOTE, ENTAO A                 
094200*    VARREDURA SEQUENCIAL E O UNICO JEITO DE GARANTIR QUE A               
094300*    CHAVE AINDA NAO EXISTE (REGRA: CHAVE-VALOR E UNICA NO                
094400*    CADASTRO INTEIRO, INDEPENDENTE DE QUEM E O TITULAR).                 
094500 0330-LOOP.                                                               
094600     IF FIM-VARRE                                                         
094700        GO TO 0330-DUPLIC-FIM.                                            
094800     READ CHAVEWK NEXT RECORD                                             
094900          AT END                                                          
095000             MOVE 'S' TO WS-FIM-VARRE                                     
095100             GO TO 0330-LOOP.                                             
095200     IF CM-KEY-TYPE = NV-KEY-TYPE AND CM-KEY-VALUE = NV-KEY-VALUE         
095300        MOVE 'S' TO WS-DUPLICADO                                          
095400        MOVE 'S' TO WS-FIM-VARRE                                          
095500        GO TO 0330-LOOP.                                                  
095600     GO TO 0330-LOOP.                                                     
095700 0330-DUPLIC-FIM.                                                         
095800     EXIT.                                                                
095900                                                                          
096000*    REGRA DE CONSISTENCIA DE TIPO DE PESSOA: NENHUM REGISTRO             
096100*    (ATIVO OU INATIVO) DA MESMA AGENCIA+CONTA PODE TER                   
096200*    PERSON-TYPE DIFERENTE DO INFORMADO NA INCLUSAO.                      
096300 0340-VERIFICA-TIPO-PESSOA.                                               
096400     MOVE 'N' TO WS-PESSOA-DIVERGE                                        
096500     MOVE 'N' TO WS-FIM-VARRE                                             
096600     MOVE LOW-VALUES TO CM-KEY-ID                                         
096700     START CHAVEWK KEY IS NOT LESS THAN CM-KEY-ID                         
096800           INVALID KEY                                                    
096900              MOVE 'S' TO WS-FIM-VARRE.                                   
097000*    PERCORRE O CHAVEWK PROCURANDO QUALQUER CHAVE JA EXISTENTE            
097100*    DA MESMA AGENCIA+CONTA DO CANDIDATO; SE ACHAR E O TIPO DE            
097200*    PESSOA FOR DIFERENTE, A CONTA JA ESTA LIGADA A OUTRO TIPO            
097300*    DE PESSOA E A INCLUSAO NAO PODE SEGUIR (REGRA: UMA CONTA             
097400*    SO TEM CHAVES DE UM UNICO TIPO DE PESSOA).                           
097500 0340-LOOP.                                                               
097600     IF FIM-VARRE                                                         
097700        GO TO 0340-TIPOPES-FIM.                                           
097800     READ CHAVEWK NEXT RECORD                                             
097900          AT END                                                          
098000             MOVE 'S' TO WS-FIM-VARRE                                     
098100             GO TO 0340-LOOP.                                             
098200     IF CM-AGCTA-NUM NOT = NV-AGCTA-NUM                                   
098300        GO TO 0340-LOOP.                                                  
098400     IF CM-PERSON-TYPE NOT = NV-PERSON-TYPE                               
098500        MOVE 'S' TO WS-PESSOA-DIVERGE                                     
098600        MOVE 'S' TO WS-FIM-VARRE.                                         
098700     GO TO 0340-LOOP.                                                     
098800 0340-TIPOPES-FIM.                                                        
098900     EXIT.                                                                
099000                                                                          
099100*    LIMITE DE CHAVES ATIVAS POR CONTA (5 PARA PESSOA FISICA,             
099200*    20 PARA PESSOA JURIDICA). CONTAGEM POR VARREDURA                     
099300*    SEQUENCIAL DO CHAVEWK, SOMANDO AS CHAVES ATIVAS DA MESMA             
099400*    AGENCIA+CONTA. (VER REQ. 0041/94.)                                   
099500 0350-VERIFICA-LIMITE.                                                    
099600     MOVE 0 TO WS-CONT-ATIVAS                                             
099700     IF NV-PERSON-TYPE = 'fisica'                                         
099800        MOVE 5 TO WS-LIMITE-TIPO                                          
099900     ELSE                                                                 
100000        MOVE 20 TO WS-LIMITE-TIPO.                                        
100100     MOVE 'N' TO WS-FIM-VARRE                                             
100200     MOVE LOW-VALUES TO CM-KEY-ID                                         
100300     START CHAVEWK KEY IS NOT LESS THAN CM-KEY-ID                         
100400           INVALID KEY                                                    
100500              MOVE 'S' TO WS-FIM-VARRE.                                   
100600*    CONTA AS CHAVES ATIVAS JA CADASTRADAS NA MESMA AGENCIA+              
100700*    CONTA DO CANDIDATO, PARA CONFERIR CONTRA O TETO (5 CHAVES            
100800*    SE PESSOA FISICA, 20 SE JURIDICA - VER 0350-VERIFICA-                
100900*    LIMITE). CHAVES INATIVAS NAO ENTRAM NA CONTAGEM, POIS JA             
101000*    NAO OCUPAM MAIS VAGA NO LIMITE DA CONTA.                             
101100 0350-LOOP.                                                               
101200     IF FIM-VARRE                                                         
101300        GO TO 0350-LIMITE-FIM.                                            
101400     READ CHAVEWK NEXT RECORD                                             
101500          AT END                                                          
101600             MOVE 'S' TO WS-FIM-VARRE                                     
101700             GO TO 0350-LOOP.                                             
101800     IF CM-AGCTA-NUM = NV-AGCTA-NUM                                       
101900        AND CM-INACTIVATION-TIMESTAMP = SPACES                            
102000        ADD 1 TO WS-CONT-ATIVAS.                                          
102100     GO TO 0350-LOOP.                                                     
102200 0350-LIMITE-FIM.                                                         
102300     EXIT.                                                                
102400                                                                          
102500*    APLICA OS CAMPOS JA NORMALIZADOS (NV-) NO REGISTRO CM-,              
102600*    MONTA O KEY-ID QUANDO NAO INFORMADO, CARIMBA A DATA-HORA             
102700*    DE INCLUSAO E GRAVA O NOVO REGISTRO NO CHAVEWK.                      
102800 0360-GRAVA-INCLUSAO.                                                     
102900     MOVE NV-KEY-TYPE            TO CM-KEY-TYPE                           
103000     MOVE NV-KEY-VALUE           TO CM-KEY-VALUE                          
103100     MOVE NV-PERSON-TYPE         TO CM-PERSON-TYPE                        
103200     MOVE NV-ACCOUNT-TYPE        TO CM-ACCOUNT-TYPE                       
103300     MOVE NV-AGENCY-NUMBER       TO CM-AGENCY-NUMBER                      
103400     MOVE NV-ACCOUNT-NUMBER      TO CM-ACCOUNT-NUMBER                     
103500     MOVE NV-HOLDER-FIRST-NAME   TO CM-HOLDER-FIRST-NAME                  
103600     MOVE NV-HOLDER-LAST-NAME    TO CM-HOLDER-LAST-NAME                   
103700     IF REQ-KEY-ID = SPACES                                               
103800        PERFORM 0362-GERA-KEY-ID THRU 0362-GERA-KEY-ID-FIM                
103900     ELSE                                                                 
104000        MOVE REQ-KEY-ID TO CM-KEY-ID.                                     
104100     MOVE WS-TIMESTAMP-R TO CM-INCLUSION-TIMESTAMP                        
104200     MOVE SPACES TO CM-INACTIVATION-TIMESTAMP                             
104300     WRITE REG-CHAVEWK                                                    
104400           INVALID KEY                                                    
104500              MOVE 'REJECTED' TO RES-STATUS                               
104600              MOVE 'invalid PIX key data' TO RES-REASON.                  
104700 0360-GRAVA-INC-FIM.                                                      
104800     EXIT.                                                                
104900                                                                          
105000*    GERACAO DE IDENTIFICADOR UNICO. O ENUNCIADO NAO EXIGE UM             
105100*    ALGORITMO ESPECIFICO DE UUID - USAMOS UM ESQUEMA                     
105200*    DETERMINISTICO COM A DATA-HORA DO LOTE MAIS UM SEQUENCIAL            
105300*    DE 9 DIGITOS, PREENCHIDO A 36 POSICOES.                              
105400*    A CHAVE-ID E MONTADA A PARTIR DO CARIMBO DE DATA-HORA DE             
105500*    SISTEMA (16 DIGITOS, ATE CENTESIMOS) MAIS UM SUFIXO                  
105600*    SEQUENCIAL DE 4 DIGITOS (WS-SEQ-CHAVE, ZERADO NO INICIO              
105700*    DO LOTE) - SUFICIENTE PARA NAO REPETIR DENTRO DE UM MESMO            
105800*    LOTE, JA QUE OS PEDIDOS SAO PROCESSADOS UM A UM EM                   
105900*    SEQUENCIA E O CARIMBO SO MUDA DE CENTESIMO EM CENTESIMO.             
106000 0362-GERA-KEY-ID.                                                        
106100     ADD 1 TO WS-SEQ-CHAVE                                                
106200     MOVE SPACES TO CM-KEY-ID                                             
106300     STRING WS-DHA-NUMERICA DELIMITED BY SIZE                             
106400            '-PX-'          DELIMITED BY SIZE                             
106500            WS-SEQ-CHAVE    DELIMITED BY SIZE                             
106600            INTO CM-KEY-ID.                                               
106700 0362-GERA-KEY-ID-FIM.                                                    
106800     EXIT.                                                                
106900                                                                          
107000*===========================================================              
107100*    ALTERACAO DE CHAVE (ACAO 'A')                                        
107200*===========================================================              
107300 0400-ALTERA-CHAVE.                                                       
107400*    LOCALIZA A CHAVE PELO KEY-ID INFORMADO NO PEDIDO - LEITURA           
107500*    DIRETA, NAO HA VARREDURA (O CHAVEWK E INDEXADO POR KEY-ID).          
107600     MOVE REQ-KEY-ID TO CM-KEY-ID                                         
107700     READ CHAVEWK                                                         
107800          INVALID KEY                                                     
107900             MOVE 'REJECTED' TO RES-STATUS                                
108000             MOVE 'PIX key not found' TO RES-REASON                       
108100             GO TO 0490-ALTERA-FIM.                                       
108200                                                                          
108300*    REGRA DE CADASTRO - CHAVE INATIVADA NAO PODE SER ALTERADA.           
108400     IF CM-INACTIVATION-TIMESTAMP NOT = SPACES                            
108500        MOVE 'REJECTED' TO RES-STATUS                                     
108600        MOVE 'cannot alter an inactivated key' TO RES-REASON              
108700        GO TO 0490-ALTERA-FIM.                                            
108800                                                                          
108900*    GUARDA OS VALORES ORIGINAIS DE PESSOA/CONTA/AGENCIA ANTES            
109000*    DE NORMALIZAR, PARA A COMPARACAO DE 0430 (CAMPO MUDOU?) E            
109100*    PARA SABER, EM 0450, SE A NOVA AGENCIA/CONTA E REALMENTE             
109200*    DIFERENTE DA ORIGINAL.                                               
109300     MOVE CM-PERSON-TYPE    TO WS-TIPO-PESSOA-ORIG                        
109400     MOVE CM-ACCOUNT-TYPE   TO WS-TIPO-CONTA-ORIG                         
109500     MOVE CM-AGENCY-NUMBER  TO WS-AGENCIA-ORIG                            
109600     MOVE CM-ACCOUNT-NUMBER TO WS-CONTA-ORIG                              
109700                                                                          
109800     PERFORM 0420-NORMALIZA-ALTERACAO THRU 0420-NORM-ALT-FIM.             
109900*    REGRA INCLUIDA NA VERSAO 1.6 - PEDIDO DE ALTERACAO SEM               
110000*    NENHUM CAMPO REALMENTE DIFERENTE DO GRAVADO E CANCELADO.             
110100     PERFORM 0430-VERIFICA-MUDANCA THRU 0430-MUDANCA-FIM.                 
110200     IF NOT CAMPO-MUDOU                                                   
110300        MOVE 'REJECTED' TO RES-STATUS                                     
110400        MOVE 'no field was changed; operation cancelled'                  
110500                                   TO RES-REASON                          
110600        GO TO 0490-ALTERA-FIM.                                            
110700                                                                          
110800*    VALIDA SO OS CAMPOS REALMENTE INFORMADOS NO PEDIDO, CADA             
110900*    UM COM SEU PROPRIO MOTIVO DE REJEICAO (VER 0440).                    
111000     PERFORM 0440-VALIDA-CAMPOS-ALT THRU 0440-VALIDA-ALT-FIM.             
111100     IF NOT VALOR-VALIDO                                                  
111200        GO TO 0490-ALTERA-FIM.                                            
111300                                                                          
111400*    SO PRECISA CONFERIR DIVERGENCIA DE TIPO DE PESSOA QUANDO A           
111500*    AGENCIA OU A CONTA ESTA MUDANDO (0450 VARRE O CHAVEWK, QUE           
111600*    REUTILIZA A AREA CM- - POR ISSO A CHAVE EM ALTERACAO E               
111700*    RELIDA PELO KEY-ID NO RAMO SEM DIVERGENCIA, ANTES DE                 
111800*    GRAVAR A ALTERACAO EM 0460).                                         
111900     IF CONTA-MUDOU                                                       
112000        PERFORM 0450-VERIFICA-TIPO-PESSOA-ALT                             
112100                THRU 0450-TIPOPES-ALT-FIM                                 
112200        IF PESSOA-DIVERGENTE                                              
112300           MOVE 'REJECTED' TO RES-STATUS                                  
112400           MOVE 'new agency/account combination already '         REL07   
112500                 TO RES-REASON(1:39)                                      
112600           MOVE 'registered with a different person type'                 
112700                 TO RES-REASON(40:39)                                     
112800           GO TO 0490-ALTERA-FIM                                          
112900        ELSE                                                              
113000           MOVE REQ-KEY-ID TO CM-KEY-ID                                   
113100           READ CHAVEWK                                                   
113200                INVALID KEY                                               
113300                   MOVE 'REJECTED' TO RES-STATUS                          
113400                   MOVE 'PIX key not found' TO RES-REASON                 
113500                   GO TO 0490-ALTERA-FIM.                                 
113600                                                                          
113700     PERFORM 0460-GRAVA-ALTERACAO THRU 0460-GRAVA-ALT-FIM.                
113800     MOVE 'ACCEPTED' TO RES-STATUS                                        
113900     MOVE SPACES TO RES-REASON                                            
114000     ADD 1 TO WS-TOT-ALT-ACEITAS                                          
114100     GO TO 0490-ALTERA-FIM.                                               
114200*    SAIDA COMUM DA ALTERACAO, ACEITA OU REJEITADA.                       
114300 0490-ALTERA-FIM.                                                         
114400     IF RES-STATUS = 'REJECTED'                                           
114500        ADD 1 TO WS-TOT-ALT-REJEITADAS.                                   
114600     EXIT.                                                                
114700                                                                          
114800*    NORMALIZACAO DO TIPO DE CONTA, SE INFORMADO NA ALTERACAO.            
114900*    O RESULTADO FICA EM NV-ACCOUNT-TYPE, NAO EM CM-ACCOUNT-              
115000*    TYPE, POIS A VARREDURA DE CONSISTENCIA DE TIPO DE PESSOA             
115100*    (0450) REAPROVEITA A AREA DO REGISTRO CM- (VER HISTORICO,            
115200*    VERSAO 1.7). NV-AGENCIA-CONTA RECEBE A COMBINACAO                    
115300*    AGENCIA+CONTA PROSPECTIVA (A INFORMADA, OU A GRAVADA                 
115400*    QUANDO O CAMPO NAO FOI INFORMADO).                                   
115500 0420-NORMALIZA-ALTERACAO.                                        REL05   
115600     IF REQ-ACCOUNT-TYPE NOT = SPACES                                     
115700        MOVE REQ-ACCOUNT-TYPE TO NV-ACCOUNT-TYPE                          
115800        PERFORM 0901-PARA-MINUSC-CONTA THRU 0901-MINUSC-CTA-FIM           
115900                VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 10              
116000        INSPECT NV-ACCOUNT-TYPE REPLACING ALL 'ç' BY 'c'                  
116100     ELSE                                                                 
116200        MOVE WS-TIPO-CONTA-ORIG TO NV-ACCOUNT-TYPE.                       
116300     MOVE WS-AGENCIA-ORIG TO NV-AGENCY-NUMBER                             
116400     MOVE WS-CONTA-ORIG   TO NV-ACCOUNT-NUMBER                            
116500     IF REQ-AGENCY-NUMBER NOT = ZERO                                      
116600        MOVE REQ-AGENCY-NUMBER TO NV-AGENCY-NUMBER.                       
116700     IF REQ-ACCOUNT-NUMBER NOT = ZERO                                     
116800        MOVE REQ-ACCOUNT-NUMBER TO NV-ACCOUNT-NUMBER.                     
116900 0420-NORM-ALT-FIM.                                                       
117000     EXIT.                                                                
117100                                                                          
117200*    PELO MENOS UM CAMPO INFORMADO DEVE DIFERIR DO GRAVADO.               
117300*    (VER REQ. 0187/01 NO HISTORICO.)                                     
117400*    SE NENHUM CAMPO DO PEDIDO DIFERE DO QUE JA ESTA GRAVADO,             
117500*    A ALTERACAO E CANCELADA (REGRA INCLUIDA NA VERSAO 1.6 -              
117600*    ANTES DELA, UM PEDIDO DE ALTERACAO SEM NENHUMA MUDANCA               
117700*    REAL ERA ACEITO DO MESMO JEITO, GERANDO UMA REGRAVACAO               
117800*    INUTIL E UM TOTAL DE "ALTERADAS" INFLADO NO RELATORIO).              
117900 0430-VERIFICA-MUDANCA.                                                   
118000     MOVE 'N' TO WS-ALGUM-CAMPO-MUDOU                                     
118100     MOVE 'N' TO WS-CONTA-MUDOU                                           
118200                                                                          
118300     IF REQ-ACCOUNT-TYPE NOT = SPACES                                     
118400        IF NV-ACCOUNT-TYPE NOT = WS-TIPO-CONTA-ORIG                       
118500           MOVE 'S' TO WS-ALGUM-CAMPO-MUDOU.                              
118600                                                                          
118700     IF REQ-AGENCY-NUMBER NOT = ZERO                                      
118800        IF REQ-AGENCY-NUMBER NOT = WS-AGENCIA-ORIG                        
118900           MOVE 'S' TO WS-ALGUM-CAMPO-MUDOU                               
119000           MOVE 'S' TO WS-CONTA-MUDOU.                                    
119100                                                                          
119200     IF REQ-ACCOUNT-NUMBER NOT = ZERO                                     
119300        IF REQ-ACCOUNT-NUMBER NOT = WS-CONTA-ORIG                         
119400           MOVE 'S' TO WS-ALGUM-CAMPO-MUDOU                               
119500           MOVE 'S' TO WS-CONTA-MUDOU.                                    
119600                                                                          
119700     IF REQ-HOLDER-FIRST-NAME NOT = SPACES                                
119800        IF REQ-HOLDER-FIRST-NAME NOT = CM-HOLDER-FIRST-NAME               
119900           MOVE 'S' TO WS-ALGUM-CAMPO-MUDOU.                              
120000                                                                          
120100     IF REQ-HOLDER-LAST-NAME NOT = SPACES                                 
120200        IF REQ-HOLDER-LAST-NAME NOT = CM-HOLDER-LAST-NAME                 
120300           MOVE 'S' TO WS-ALGUM-CAMPO-MUDOU.                              
120400 0430-MUDANCA-FIM.                                                        
120500     EXIT.                                                                
120600                                                                          
120700*    VALIDACAO DOS CAMPOS INFORMADOS NA ALTERACAO, CADA UM                
120800*    COM SEU MOTIVO DE REJEICAO ESPECIFICO.                               
120900 0440-VALIDA-CAMPOS-ALT.                                          REL10   
121000     MOVE 'S' TO WS-RESULTADO-VALIDO                                      
121100                                                                          
121200     IF REQ-ACCOUNT-TYPE NOT = SPACES                                     
121300        IF NV-ACCOUNT-TYPE NOT = 'corrente'                               
121400           AND NOT = 'poupanca'                                           
121500           MOVE 'N' TO WS-RESULTADO-VALIDO                                
121600           MOVE 'REJECTED' TO RES-STATUS                                  
121700           MOVE 'invalid account type' TO RES-REASON                      
121800           GO TO 0440-VALIDA-ALT-FIM.                                     
121900                                                                          
122000     IF REQ-AGENCY-NUMBER NOT = ZERO                                      
122100        IF REQ-AGENCY-NUMBER > 9999                                       
122200           MOVE 'N' TO WS-RESULTADO-VALIDO                                
122300           MOVE 'REJECTED' TO RES-STATUS                                  
122400           MOVE 'invalid agency number' TO RES-REASON                     
122500           GO TO 0440-VALIDA-ALT-FIM.                                     
122600                                                                          
122700     IF REQ-ACCOUNT-NUMBER NOT = ZERO                                     
122800        IF REQ-ACCOUNT-NUMBER > 99999999                                  
122900           MOVE 'N' TO WS-RESULTADO-VALIDO                                
123000           MOVE 'REJECTED' TO RES-STATUS                                  
123100           MOVE 'invalid account number' TO RES-REASON                    
123200           GO TO 0440-VALIDA-ALT-FIM.                                     
123300                                                                          
123400*    OS MOTIVOS 'INVALID HOLDER FIRST NAME' E 'INVALID HOLDER             
123500*    LAST NAME' (REGRAS 7/8 DO CADASTRO) NAO TEM CAMINHO POR              
123600*    ONDE SAIR DAQUI: NA ALTERACAO, REQ-HOLDER-FIRST-NAME/                
123700*    REQ-HOLDER-LAST-NAME EM BRANCO SIGNIFICA "CAMPO NAO ESTA             
123800*    SENDO ALTERADO" (MESMA CONVENCAO DE 0430 E 0460 - VER                
123900*    REQ-ACCOUNT-TYPE/REQ-AGENCY-NUMBER/REQ-ACCOUNT-NUMBER                
124000*    ACIMA), E NAO HA VALOR DE REQUISICAO QUE REPRESENTE "LIMPAR          
124100*    O CAMPO"; SE O CAMPO VEM PREENCHIDO, JA ESTA DENTRO DOS              
124200*    30/45 CARACTERES DA PIC DE REQ-HOLDER-FIRST-NAME/REQ-                
124300*    HOLDER-LAST-NAME, LOGO NUNCA FICA MAIOR QUE O LIMITE.                
124400*    PORTANTO ESTE CAMPO NAO TEM REJEICAO POSSIVEL NA                     
124500*    ALTERACAO - SO NA INCLUSAO (VER 0320-VALIDA-CAMPOS-INC).             
124600*    (VER HISTORICO, VERSAO 2.0 - RETIRADO RAMO MORTO QUE                 
124700*    TESTAVA O CAMPO = SPACES DENTRO DE UM IF QUE JA EXIGIA               
124800*    O CAMPO NOT = SPACES.)                                               
124900 0440-VALIDA-ALT-FIM.                                                     
125000     EXIT.                                                                
125100                                                                          
125200*    SE AGENCIA/CONTA MUDAM, A NOVA COMBINACAO NAO PODE JA                
125300*    EXISTIR (EM OUTRA CHAVE) COM PERSON-TYPE DIFERENTE DO                
125400*    ORIGINAL DA CHAVE EM ALTERACAO. VARREDURA SEQUENCIAL DO              
125500*    CHAVEWK COMPLETO, EXCLUINDO O PROPRIO REGISTRO (KEY-ID =             
125600*    REQ-KEY-ID). A VARREDURA REAPROVEITA A AREA DO REGISTRO              
125700*    CM-, POR ISSO O REGISTRO EM ALTERACAO E RELIDO PELO                  
125800*    CHAMADOR APOS ESTA ROTINA. (VER HISTORICO, VERSAO 1.2.)              
125900 0450-VERIFICA-TIPO-PESSOA-ALT.                                           
126000     MOVE 'N' TO WS-PESSOA-DIVERGE                                        
126100     MOVE 'N' TO WS-FIM-VARRE                                             
126200     MOVE LOW-VALUES TO CM-KEY-ID                                         
126300     START CHAVEWK KEY IS NOT LESS THAN CM-KEY-ID                         
126400           INVALID KEY                                                    
126500              MOVE 'S' TO WS-FIM-VARRE.                                   
126600*    SO EXECUTADA QUANDO AGENCIA OU CONTA ESTAO MUDANDO                   
126700*    (CONTA-MUDOU) - VARRE O CHAVEWK PROCURANDO OUTRA CHAVE               
126800*    JA NA NOVA COMBINACAO DE AGENCIA+CONTA, EXCLUINDO A                  
126900*    PROPRIA CHAVE EM ALTERACAO, PARA GARANTIR QUE A NOVA                 
127000*    CONTA NAO FICA COM DOIS TIPOS DE PESSOA DIFERENTES.                  
127100 0450-LOOP.                                                               
127200     IF FIM-VARRE                                                         
127300        GO TO 0450-TIPOPES-ALT-FIM.                                       
127400     READ CHAVEWK NEXT RECORD                                             
127500          AT END                                                          
127600             MOVE 'S' TO WS-FIM-VARRE                                     
127700             GO TO 0450-LOOP.                                             
127800     IF CM-KEY-ID = REQ-KEY-ID                                            
127900        GO TO 0450-LOOP.                                                  
128000     IF CM-AGCTA-NUM NOT = NV-AGCTA-NUM                                   
128100        GO TO 0450-LOOP.                                                  
128200     IF CM-PERSON-TYPE NOT = WS-TIPO-PESSOA-ORIG                          
128300        MOVE 'S' TO WS-PESSOA-DIVERGE                                     
128400        MOVE 'S' TO WS-FIM-VARRE.                                         
128500     GO TO 0450-LOOP.                                                     
128600 0450-TIPOPES-ALT-FIM.                                                    
128700     EXIT.                                                                
128800                                                                          
128900*    APLICA SOMENTE OS CAMPOS INFORMADOS E REGRAVA O REGISTRO.            
129000 0460-GRAVA-ALTERACAO.                                                    
129100     IF REQ-ACCOUNT-TYPE NOT = SPACES                                     
129200        MOVE NV-ACCOUNT-TYPE TO CM-ACCOUNT-TYPE.                          
129300     IF REQ-AGENCY-NUMBER NOT = ZERO                                      
129400        MOVE REQ-AGENCY-NUMBER TO CM-AGENCY-NUMBER.                       
129500     IF REQ-ACCOUNT-NUMBER NOT = ZERO                                     
129600        MOVE REQ-ACCOUNT-NUMBER TO CM-ACCOUNT-NUMBER.                     
129700     IF REQ-HOLDER-FIRST-NAME NOT = SPACES                                
129800        MOVE REQ-HOLDER-FIRST-NAME TO CM-HOLDER-FIRST-NAME.               
129900     IF REQ-HOLDER-LAST-NAME NOT = SPACES                                 
130000        MOVE REQ-HOLDER-LAST-NAME TO CM-HOLDER-LAST-NAME.                 
130100     REWRITE REG-CHAVEWK.                                                 
130200 0460-GRAVA-ALT-FIM.                                                      
130300     EXIT.                                                                
130400                                                                          
130500*===========================================================              
130600*    INATIVACAO DE CHAVE (ACAO 'D')                                       
130700*===========================================================              
130800 0500-INATIVA-CHAVE.                                                      
130900*    LOCALIZA A CHAVE PELO KEY-ID - LEITURA DIRETA, SEM VARRER            
131000*    O ARQUIVO. A INATIVACAO NAO VALIDA NENHUM OUTRO CAMPO DO             
131100*    PEDIDO, SO PRECISA DO KEY-ID.                                        
131200     MOVE REQ-KEY-ID TO CM-KEY-ID                                         
131300     READ CHAVEWK                                                         
131400          INVALID KEY                                                     
131500             MOVE 'REJECTED' TO RES-STATUS                                
131600             MOVE 'PIX key not found' TO RES-REASON                       
131700             GO TO 0590-INATIVA-FIM.                                      
131800                                                                          
131900*    REGRA DE CADASTRO - CHAVE JA INATIVADA NAO PODE SER                  
132000*    INATIVADA DE NOVO (A OPERACAO E IRREVERSIVEL NESTE LOTE -            
132100*    NAO EXISTE PEDIDO DE "REATIVAR").                                    
132200     IF CM-INACTIVATION-TIMESTAMP NOT = SPACES                            
132300        MOVE 'REJECTED' TO RES-STATUS                                     
132400        MOVE 'PIX key already inactivated' TO RES-REASON                  
132500        GO TO 0590-INATIVA-FIM.                                           
132600                                                                          
132700*    CARIMBA O INSTANTE DA INATIVACAO (DATA-HORA DE SISTEMA DO            
132800*    LOTE) E REGRAVA A CHAVE NO CHAVEWK; O DEMAIS CONTEUDO DA             
132900*    CHAVE NAO MUDA.                                                      
133000     MOVE WS-TIMESTAMP-R TO CM-INACTIVATION-TIMESTAMP                     
133100     REWRITE REG-CHAVEWK                                                  
133200     MOVE 'ACCEPTED' TO RES-STATUS                                        
133300     MOVE SPACES TO RES-REASON                                            
133400     ADD 1 TO WS-TOT-INAT-ACEITAS                                         
133500     GO TO 0590-INATIVA-FIM.                                              
133600*    SAIDA COMUM DA INATIVACAO, ACEITA OU REJEITADA.                      
133700 0590-INATIVA-FIM.                                                        
133800     IF RES-STATUS = 'REJECTED'                                           
133900        ADD 1 TO WS-TOT-INAT-REJEITADAS.                                  
134000     EXIT.                                                                
134100                                                                          
134200*===========================================================              
134300*    VALIDACAO DO VALOR DA CHAVE, POR TIPO                                
134400*===========================================================              
134500                                                                          
134600*    CELULAR - '+' SEGUIDO DE 11 A 15 DIGITOS (DDI 1-3, DDD               
134700*    2-3, NUMERO 8-9), NADA MAIS.                                         
134800 0600-VALIDA-CELULAR.                                                     
134900     MOVE 'S' TO WS-RESULTADO-VALIDO                                      
135000     MOVE 0 TO WS-TAM-VALOR                                               
135100     PERFORM 0602-MEDE-VALOR THRU 0602-MEDE-VALOR-FIM                     
135200             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 77.                
135300                                                                          
135400     IF WS-TAM-VALOR < 12 OR > 16                                         
135500        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
135600        GO TO 0600-CELULAR-FIM.                                           
135700                                                                          
135800     MOVE NV-KEY-VALUE(1:1) TO WS-CHAR                                    
135900     IF WS-CHAR NOT = '+'                                                 
136000        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
136100        GO TO 0600-CELULAR-FIM.                                           
136200                                                                          
136300     MOVE 0 TO WS-QTD-DIG                                                 
136400     PERFORM 0604-CONTA-DIGITOS THRU 0604-CONTA-DIGITOS-FIM               
136500             VARYING WS-IDX FROM 2 BY 1                                   
136600             UNTIL WS-IDX > WS-TAM-VALOR.                                 
136700     IF WS-QTD-DIG NOT = WS-TAM-VALOR - 1                                 
136800        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
136900        GO TO 0600-CELULAR-FIM.                                           
137000     IF WS-QTD-DIG < 11 OR > 15                                           
137100        MOVE 'N' TO WS-RESULTADO-VALIDO.                                  
137200 0600-CELULAR-FIM.                                                        
137300     EXIT.                                                                
137400                                                                          
137500*    CHAMADA UMA VEZ POR POSICAO DO VALOR DA CHAVE (1 A 77) -             
137600*    GUARDA EM WS-TAM-VALOR A POSICAO DO ULTIMO CARACTER NAO              
137700*    BRANCO VISTO ATE AGORA, OU SEJA, AO FIM DO LACO FICA COM             
137800*    O TAMANHO REAL DO VALOR INFORMADO.                                   
137900 0602-MEDE-VALOR.                                                         
138000     MOVE NV-KEY-VALUE(WS-IDX:1) TO WS-CHAR                               
138100     IF WS-CHAR NOT = SPACE                                               
138200        MOVE WS-IDX TO WS-TAM-VALOR.                                      
138300 0602-MEDE-VALOR-FIM.                                                     
138400     EXIT.                                                                
138500                                                                          
138600*    CONTA QUANTAS DAS POSICOES 2 A WS-TAM-VALOR SAO DIGITO               
138700*    ('0' A '9'); SE O TOTAL NAO FOR EXATAMENTE WS-TAM-VALOR - 1          
138800*    (TODAS AS POSICOES APOS O '+') O VALOR TEM CARACTER                  
138900*    ESTRANHO MISTURADO COM OS DIGITOS E E REJEITADO.                     
139000 0604-CONTA-DIGITOS.                                                      
139100     MOVE NV-KEY-VALUE(WS-IDX:1) TO WS-CHAR                               
139200     IF WS-CHAR >= '0' AND WS-CHAR <= '9'                                 
139300        ADD 1 TO WS-QTD-DIG.                                              
139400 0604-CONTA-DIGITOS-FIM.                                                  
139500     EXIT.                                                                
139600                                                                          
139700*    EMAIL - CONTEM '@', NO MAXIMO 77 POSICOES, FORMATO                   
139800*    LOCAL@DOMINIO.TLD (TLD DE 2 A 7 LETRAS, SO LETRA),                   
139900*    CONTAGEM DE POSICOES-CHAVE ('@', '.', TAMANHO) MAIS A                
140000*    CLASSE DE CADA CARACTER E O ENCADEAMENTO DE PONTOS (VER              
140100*    0612, VERSOES 2.0/2.1 - ANTES A ROTINA SO MEDIA POSICOES             
140200*    E DEIXAVA PASSAR QUALQUER CARACTER, INCLUSIVE ESPACO                 
140300*    EMBUTIDO, NA PARTE LOCAL OU NO DOMINIO, E UM TLD COM                 
140400*    DIGITO OU DOIS PONTOS COLADOS).                                      
140500 0610-VALIDA-EMAIL.                                               REL11   
140600     MOVE 'S' TO WS-RESULTADO-VALIDO                                      
140700     MOVE 0 TO WS-TAM-VALOR                                               
140800     MOVE 0 TO WS-QTD-ARROBA                                              
140900     MOVE 0 TO WS-POS-ARROBA                                              
141000     MOVE 0 TO WS-POS-PONTO                                               
141100     MOVE 'N' TO WS-EMAIL-CAR-INVALIDO                                    
141200     MOVE SPACE TO WS-CHAR-ANT                                            
141300     PERFORM 0612-MEDE-EMAIL THRU 0612-MEDE-EMAIL-FIM                     
141400             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 77.                
141500                                                                          
141600*    TAMANHO ZERO (CAMPO VAZIO) OU MAIOR QUE A PIC DE 77                  
141700*    POSICOES NAO PASSA.                                                  
141800     IF WS-TAM-VALOR = 0 OR WS-TAM-VALOR > 77                             
141900        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
142000        GO TO 0610-EMAIL-FIM.                                             
142100*    0612 JA CLASSIFICOU TODOS OS CARACTERES E CONFERIU O                 
142200*    ENCADEAMENTO DE PONTOS - SE ACHOU ALGO FORA DA CLASSE                
142300*    PERMITIDA, OU PONTO COLADO EM PONTO/ARROBA, OU A CHAVE               
142400*    COMECANDO POR PONTO, REJEITA (FIX DAS VERSOES 2.0/2.1).              
142500     IF CARACTER-INVALIDO                                                 
142600        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
142700        GO TO 0610-EMAIL-FIM.                                             
142800*    TEM QUE TER EXATAMENTE UM '@' - NENHUM OU MAIS DE UM                 
142900*    NAO E ENDERECO VALIDO.                                               
143000     IF WS-QTD-ARROBA NOT = 1                                             
143100        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
143200        GO TO 0610-EMAIL-FIM.                                             
143300*    O '@' NAO PODE SER A PRIMEIRA NEM A ULTIMA POSICAO -                 
143400*    TEM QUE HAVER PARTE LOCAL E DOMINIO DOS DOIS LADOS.                  
143500     IF WS-POS-ARROBA = 1 OR WS-POS-ARROBA = WS-TAM-VALOR                 
143600        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
143700        GO TO 0610-EMAIL-FIM.                                             
143800*    TEM QUE HAVER UM '.' DEPOIS DO '@' (SEPARANDO O DOMINIO              
143900*    DO TLD).                                                             
144000     IF WS-POS-PONTO = 0 OR WS-POS-PONTO < WS-POS-ARROBA                  
144100        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
144200        GO TO 0610-EMAIL-FIM.                                             
144300*    O '.' NAO PODE SER A ULTIMA POSICAO - PRECISA HAVER TLD              
144400*    DEPOIS DELE.                                                         
144500     IF WS-POS-PONTO = WS-TAM-VALOR                                       
144600        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
144700        GO TO 0610-EMAIL-FIM.                                             
144800*    TLD (TEXTO DEPOIS DO ULTIMO '.') TEM QUE TER DE 2 A 7                
144900*    POSICOES.                                                            
145000     IF WS-TAM-VALOR - WS-POS-PONTO < 2                                   
145100        OR WS-TAM-VALOR - WS-POS-PONTO > 7                                
145200        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
145300        GO TO 0610-EMAIL-FIM.                                             
145400*    E AS POSICOES DO TLD TEM QUE SER TODAS LETRA - TLD                   
145500*    NUMERICO, TIPO '.C1', NAO E VALIDO (FIX DA VERSAO 2.1,               
145600*    REQ. 0255/11).                                                       
145700     MOVE 'N' TO WS-TLD-INVALIDA                                          
145800     PERFORM 0614-VALIDA-TLD THRU 0614-VALIDA-TLD-FIM                     
145900             VARYING WS-IDX FROM WS-POS-PONTO BY 1                        
146000             UNTIL WS-IDX > WS-TAM-VALOR.                                 
146100     IF TLD-INVALIDA                                                      
146200        MOVE 'N' TO WS-RESULTADO-VALIDO.                                  
146300 0610-EMAIL-FIM.                                                          
146400     EXIT.                                                                
146500                                                                          
146600*    MEDE POSICOES-CHAVE E, AO MESMO TEMPO, CLASSIFICA CADA               
146700*    CARACTER QUE NAO SEJA '@', '.' OU ESPACO DE PREENCHIMENTO:           
146800*    NA PARTE LOCAL (ANTES DO '@') SO LETRA, DIGITO, '_', '+',            
146900*    '&', '*' OU '-'; NO DOMINIO (DEPOIS DO '@') SO LETRA,                
147000*    DIGITO OU '-'. TAMBEM CONFERE, USANDO WS-CHAR-ANT, QUE A             
147100*    CHAVE NAO COMECA POR '.' E QUE NENHUM '.' ESTA COLADO EM             
147200*    OUTRO '.' OU NO '@' - SEM ISSO 'A..B@X.COM' OU '.A@X.COM'            
147300*    PASSAVAM PELA CONTAGEM DE POSICOES (FIX DA VERSAO 2.1,               
147400*    REQ. 0255/11). QUALQUER CARACTER FORA DA CLASSE OU                   
147500*    ENCADEAMENTO INVALIDO ARMA WS-EMAIL-CAR-INVALIDO,                    
147600*    CONFERIDO PELO CHAMADOR.                                             
147700 0612-MEDE-EMAIL.                                                 REL11   
147800     MOVE NV-KEY-VALUE(WS-IDX:1) TO WS-CHAR                               
147900     IF WS-CHAR NOT = SPACE                                               
148000        MOVE WS-IDX TO WS-TAM-VALOR.                                      
148100     IF WS-CHAR = '.' AND WS-IDX = 1                                      
148200        MOVE 'S' TO WS-EMAIL-CAR-INVALIDO.                                
148300     IF WS-CHAR = '.' AND (WS-CHAR-ANT = '.' OR WS-CHAR-ANT = '@')        
148400        MOVE 'S' TO WS-EMAIL-CAR-INVALIDO.                                
148500     IF WS-CHAR = '@' AND WS-CHAR-ANT = '.'                               
148600        MOVE 'S' TO WS-EMAIL-CAR-INVALIDO.                                
148700     MOVE WS-CHAR TO WS-CHAR-ANT                                          
148800     IF WS-CHAR = '@'                                                     
148900        ADD 1 TO WS-QTD-ARROBA                                            
149000        MOVE WS-IDX TO WS-POS-ARROBA                                      
149100        GO TO 0612-MEDE-EMAIL-FIM.                                        
149200     IF WS-CHAR = '.'                                                     
149300        MOVE WS-IDX TO WS-POS-PONTO                                       
149400        GO TO 0612-MEDE-EMAIL-FIM.                                        
149500     IF WS-CHAR = SPACE                                                   
149600        GO TO 0612-MEDE-EMAIL-FIM.                                        
149700     IF (WS-CHAR >= 'A' AND WS-CHAR <= 'Z')                               
149800        OR (WS-CHAR >= 'a' AND WS-CHAR <= 'z')                            
149900        OR (WS-CHAR >= '0' AND WS-CHAR <= '9')                            
150000        GO TO 0612-MEDE-EMAIL-FIM.                                        
150100     IF WS-QTD-ARROBA = 0 AND (WS-CHAR = '_' OR WS-CHAR = '+'             
150200        OR WS-CHAR = '&' OR WS-CHAR = '*' OR WS-CHAR = '-')               
150300        GO TO 0612-MEDE-EMAIL-FIM.                                        
150400     IF WS-QTD-ARROBA > 0 AND WS-CHAR = '-'                               
150500        GO TO 0612-MEDE-EMAIL-FIM.                                        
150600     MOVE 'S' TO WS-EMAIL-CAR-INVALIDO.                                   
150700 0612-MEDE-EMAIL-FIM.                                                     
150800     EXIT.                                                                
150900                                                                          
151000*    CONFERE QUE CADA POSICAO DO TLD (DEPOIS DO ULTIMO '.',               
151100*    JA LOCALIZADO EM WS-POS-PONTO) E LETRA - A PROPRIA                   
151200*    POSICAO DO '.' ENTRA NA FAIXA DA VARYING SO PARA                     
151300*    DELIMITAR O LACO E E IGNORADA AQUI (VERSAO 2.1).                     
151400 0614-VALIDA-TLD.                                                 REL11   
151500     IF WS-IDX = WS-POS-PONTO                                             
151600        GO TO 0614-VALIDA-TLD-FIM.                                        
151700     MOVE NV-KEY-VALUE(WS-IDX:1) TO WS-CHAR                               
151800     IF (WS-CHAR < 'A' OR WS-CHAR > 'Z')                                  
151900        AND (WS-CHAR < 'a' OR WS-CHAR > 'z')                              
152000        MOVE 'S' TO WS-TLD-INVALIDA.                                      
152100 0614-VALIDA-TLD-FIM.                                                     
152200     EXIT.                                                                
152300                                                                          
152400*    CPF - SOMENTE DIGITOS, EXATAMENTE 11, NEM TODOS IGUAIS,              
152500*    DIGITOS VERIFICADORES DV1/DV2 CONFORME FORMULA DA                    
152600*    RECEITA FEDERAL. (VER HISTORICO, VERSAO 1.1.)                        
152700 0620-VALIDA-CPF.                                                         
152800     MOVE 'S' TO WS-RESULTADO-VALIDO                                      
152900     MOVE ZERO TO WS-CPF-NUM                                              
153000     MOVE 0 TO WS-QTD-DIG                                                 
153100     PERFORM 0622-EXTRAI-DIG-CPF THRU 0622-EXTRAI-CPF-FIM                 
153200             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 77.                
153300                                                                          
153400     IF WS-QTD-DIG NOT = 11                                               
153500        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
153600        GO TO 0620-CPF-FIM.                                               
153700                                                                          
153800     IF WS-CPF-D1 = WS-CPF-D2 AND WS-CPF-D1 = WS-CPF-D3                   
153900        AND WS-CPF-D1 = WS-CPF-D4 AND WS-CPF-D1 = WS-CPF-D5               
154000        AND WS-CPF-D1 = WS-CPF-D6 AND WS-CPF-D1 = WS-CPF-D7               
154100        AND WS-CPF-D1 = WS-CPF-D8 AND WS-CPF-D1 = WS-CPF-D9               
154200        AND WS-CPF-D1 = WS-CPF-D10 AND WS-CPF-D1 = WS-CPF-D11             
154300        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
154400        GO TO 0620-CPF-FIM.                                               
154500                                                                          
154600*    1O DIGITO VERIFICADOR - PESO 10 NO PRIMEIRO DIGITO,                  
154700*    DECRESCENDO ATE PESO 2 NO NONO; RESTO DA DIVISAO POR 11              
154800*    MENOR QUE 2 DA DV=0, DO CONTRARIO DV = 11 - RESTO. O DV              
154900*    CALCULADO TEM QUE CASAR COM O 10O DIGITO DO VALOR.                   
155000     COMPUTE WS-CPF-SOMA1 =                                               
155100         (WS-CPF-D1 * 10) + (WS-CPF-D2 * 9)                               
155200       + (WS-CPF-D3 * 8)  + (WS-CPF-D4 * 7)                               
155300       + (WS-CPF-D5 * 6)  + (WS-CPF-D6 * 5)                               
155400       + (WS-CPF-D7 * 4)  + (WS-CPF-D8 * 3)                               
155500       + (WS-CPF-D9 * 2).                                                 
155600     DIVIDE WS-CPF-SOMA1 BY 11 GIVING WS-CPF-QUOC                         
155700            REMAINDER WS-CPF-RESTO.                                       
155800     IF WS-CPF-RESTO < 2                                                  
155900        MOVE 0 TO WS-CPF-DV1                                              
156000     ELSE                                                                 
156100        COMPUTE WS-CPF-DV1 = 11 - WS-CPF-RESTO.                           
156200     IF WS-CPF-DV1 NOT = WS-CPF-D10                                       
156300        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
156400        GO TO 0620-CPF-FIM.                                               
156500                                                                          
156600*    2O DIGITO VERIFICADOR - MESMA FORMULA, AGORA SOBRE OS DEZ            
156700*    PRIMEIROS DIGITOS (INCLUINDO O DV1 JA CONFERIDO), PESO 11            
156800*    DECRESCENDO ATE PESO 2; O DV CALCULADO TEM QUE CASAR COM             
156900*    O 11O E ULTIMO DIGITO DO VALOR.                                      
157000     COMPUTE WS-CPF-SOMA2 =                                               
157100         (WS-CPF-D1 * 11) + (WS-CPF-D2 * 10)                              
157200       + (WS-CPF-D3 * 9)  + (WS-CPF-D4 * 8)                               
157300       + (WS-CPF-D5 * 7)  + (WS-CPF-D6 * 6)                               
157400       + (WS-CPF-D7 * 5)  + (WS-CPF-D8 * 4)                               
157500       + (WS-CPF-D9 * 3)  + (WS-CPF-D10 * 2).                             
157600     DIVIDE WS-CPF-SOMA2 BY 11 GIVING WS-CPF-QUOC                         
157700            REMAINDER WS-CPF-RESTO.                                       
157800     IF WS-CPF-RESTO < 2                                                  
157900        MOVE 0 TO WS-CPF-DV2                                              
158000     ELSE                                                                 
158100        COMPUTE WS-CPF-DV2 = 11 - WS-CPF-RESTO.                           
158200     IF WS-CPF-DV2 NOT = WS-CPF-D11                                       
158300        MOVE 'N' TO WS-RESULTADO-VALIDO.                                  
158400 0620-CPF-FIM.                                                            
158500     EXIT.                                                                
158600                                                                          
158700*    CHAMADA UMA VEZ POR POSICAO DO VALOR (1 A 77) - QUALQUER             
158800*    CARACTER QUE NAO SEJA DIGITO (PONTO, HIFEN) E IGNORADO;              
158900*    OS DIGITOS ENCONTRADOS SAO EMPILHADOS EM WS-BUFFER-DIG NA            
159000*    ORDEM EM QUE APARECEM. AO CHEGAR NA ULTIMA POSICAO (77),             
159100*    OS 11 PRIMEIROS DIGITOS EMPILHADOS SAO COPIADOS PARA O               
159200*    CAMPO NUMERICO WS-CPF-NUM, JA NA ORDEM DO CPF.                       
159300 0622-EXTRAI-DIG-CPF.                                                     
159400     MOVE NV-KEY-VALUE(WS-IDX:1) TO WS-CHAR                               
159500     IF WS-CHAR >= '0' AND WS-CHAR <= '9'                                 
159600        ADD 1 TO WS-QTD-DIG                                               
159700        IF WS-QTD-DIG <= 11                                               
159800           MOVE WS-CHAR TO WS-BUFFER-DIG(WS-QTD-DIG:1).                   
159900     IF WS-IDX = 77                                                       
160000        MOVE WS-BUFFER-DIG(1:11) TO WS-CPF-NUM.                           
160100 0622-EXTRAI-CPF-FIM.                                                     
160200     EXIT.                                                                
160300                                                                          
160400*    CNPJ - SOMENTE DIGITOS, EXATAMENTE 14, NEM TODOS IGUAIS,             
160500*    DIGITOS VERIFICADORES DV1/DV2. (VER HISTORICO, V.1.1.)               
160600 0630-VALIDA-CNPJ.                                                        
160700     MOVE 'S' TO WS-RESULTADO-VALIDO                                      
160800     MOVE ZERO TO WS-CNPJ-NUM                                             
160900     MOVE 0 TO WS-QTD-DIG                                                 
161000     MOVE SPACES TO WS-BUFFER-DIG                                         
161100     PERFORM 0632-EXTRAI-DIG-CNPJ THRU 0632-EXTRAI-CNPJ-FIM               
161200             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 77.                
161300                                                                          
161400     IF WS-QTD-DIG NOT = 14                                               
161500        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
161600        GO TO 0630-CNPJ-FIM.                                              
161700                                                                          
161800     IF WS-CNPJ-D1 = WS-CNPJ-D2  AND WS-CNPJ-D1 = WS-CNPJ-D3              
161900        AND WS-CNPJ-D1 = WS-CNPJ-D4  AND WS-CNPJ-D1 = WS-CNPJ-D5          
162000        AND WS-CNPJ-D1 = WS-CNPJ-D6  AND WS-CNPJ-D1 = WS-CNPJ-D7          
162100        AND WS-CNPJ-D1 = WS-CNPJ-D8  AND WS-CNPJ-D1 = WS-CNPJ-D9          
162200        AND WS-CNPJ-D1 = WS-CNPJ-D10 AND WS-CNPJ-D1 = WS-CNPJ-D11         
162300        AND WS-CNPJ-D1 = WS-CNPJ-D12 AND WS-CNPJ-D1 = WS-CNPJ-D13         
162400        AND WS-CNPJ-D1 = WS-CNPJ-D14                                      
162500        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
162600        GO TO 0630-CNPJ-FIM.                                              
162700                                                                          
162800*    1O DIGITO VERIFICADOR - PESOS 5,4,3,2,9,8,7,6,5,4,3,2 NOS            
162900*    DOZE PRIMEIROS DIGITOS (BASE DO CNPJ); RESTO DA DIVISAO              
163000*    POR 11 MENOR QUE 2 DA DV=0, DO CONTRARIO DV = 11 - RESTO.            
163100*    O DV CALCULADO TEM QUE CASAR COM O 13O DIGITO DO VALOR.              
163200     COMPUTE WS-CNPJ-SOMA1 =                                              
163300         (WS-CNPJ-D1 * 5)  + (WS-CNPJ-D2 * 4)                             
163400       + (WS-CNPJ-D3 * 3)  + (WS-CNPJ-D4 * 2)                             
163500       + (WS-CNPJ-D5 * 9)  + (WS-CNPJ-D6 * 8)                             
163600       + (WS-CNPJ-D7 * 7)  + (WS-CNPJ-D8 * 6)                             
163700       + (WS-CNPJ-D9 * 5)  + (WS-CNPJ-D10 * 4)                            
163800       + (WS-CNPJ-D11 * 3) + (WS-CNPJ-D12 * 2).                           
163900     DIVIDE WS-CNPJ-SOMA1 BY 11 GIVING WS-CNPJ-QUOC                       
164000            REMAINDER WS-CNPJ-RESTO.                                      
164100     IF WS-CNPJ-RESTO < 2                                                 
164200        MOVE 0 TO WS-CNPJ-DV1                                             
164300     ELSE                                                                 
164400        COMPUTE WS-CNPJ-DV1 = 11 - WS-CNPJ-RESTO.                         
164500     IF WS-CNPJ-DV1 NOT = WS-CNPJ-D13                                     
164600        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
164700        GO TO 0630-CNPJ-FIM.                                              
164800                                                                          
164900*    2O DIGITO VERIFICADOR - MESMA FORMULA, AGORA SOBRE OS                
165000*    TREZE PRIMEIROS DIGITOS (INCLUINDO O DV1 JA CONFERIDO),              
165100*    PESOS 6,5,4,3,2,9,8,7,6,5,4,3,2; O DV CALCULADO TEM QUE              
165200*    CASAR COM O 14O E ULTIMO DIGITO DO VALOR.                            
165300     COMPUTE WS-CNPJ-SOMA2 =                                              
165400         (WS-CNPJ-D1 * 6)  + (WS-CNPJ-D2 * 5)                             
165500       + (WS-CNPJ-D3 * 4)  + (WS-CNPJ-D4 * 3)                             
165600       + (WS-CNPJ-D5 * 2)  + (WS-CNPJ-D6 * 9)                             
165700       + (WS-CNPJ-D7 * 8)  + (WS-CNPJ-D8 * 7)                             
165800       + (WS-CNPJ-D9 * 6)  + (WS-CNPJ-D10 * 5)                            
165900       + (WS-CNPJ-D11 * 4) + (WS-CNPJ-D12 * 3)                            
166000       + (WS-CNPJ-D13 * 2).                                               
166100     DIVIDE WS-CNPJ-SOMA2 BY 11 GIVING WS-CNPJ-QUOC                       
166200            REMAINDER WS-CNPJ-RESTO.                                      
166300     IF WS-CNPJ-RESTO < 2                                                 
166400        MOVE 0 TO WS-CNPJ-DV2                                             
166500     ELSE                                                                 
166600        COMPUTE WS-CNPJ-DV2 = 11 - WS-CNPJ-RESTO.                         
166700     IF WS-CNPJ-DV2 NOT = WS-CNPJ-D14                                     
166800        MOVE 'N' TO WS-RESULTADO-VALIDO.                                  
166900 0630-CNPJ-FIM.                                                           
167000     EXIT.                                                                
167100                                                                          
167200*    MESMA LOGICA DE 0622-EXTRAI-DIG-CPF, SO QUE EMPILHANDO 14            
167300*    DIGITOS EM VEZ DE 11 (CNPJ TEM 14 POSICOES NUMERICAS).               
167400 0632-EXTRAI-DIG-CNPJ.                                                    
167500     MOVE NV-KEY-VALUE(WS-IDX:1) TO WS-CHAR                               
167600     IF WS-CHAR >= '0' AND WS-CHAR <= '9'                                 
167700        ADD 1 TO WS-QTD-DIG                                               
167800        IF WS-QTD-DIG <= 14                                               
167900           MOVE WS-CHAR TO WS-BUFFER-DIG(WS-QTD-DIG:1).                   
168000     IF WS-IDX = 77                                                       
168100        MOVE WS-BUFFER-DIG(1:14) TO WS-CNPJ-NUM.                          
168200 0632-EXTRAI-CNPJ-FIM.                                                    
168300     EXIT.                                                                
168400                                                                          
168500*    ALEATORIA - EXATAMENTE 36 CARACTERES ALFANUMERICOS,                  
168600*    SEM PONTUACAO.                                                       
168700 0640-VALIDA-ALEATORIA.                                                   
168800     MOVE 'S' TO WS-RESULTADO-VALIDO                                      
168900     IF NV-KEY-VALUE(37:41) NOT = SPACES                                  
169000        MOVE 'N' TO WS-RESULTADO-VALIDO                                   
169100        GO TO 0640-ALEAT-FIM.                                             
169200     PERFORM 0642-TESTA-ALFANUM THRU 0642-ALFANUM-FIM                     
169300             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 36.                
169400 0640-ALEAT-FIM.                                                          
169500     EXIT.                                                                
169600                                                                          
169700*    CHAMADA UMA VEZ POR POSICAO DO VALOR (1 A 77) - CONTA                
169800*    QUANTAS SAO LETRA OU DIGITO; UMA CHAVE ALEATORIA SO PODE             
169900*    TER LETRA/DIGITO, SEM ESPACO, PONTUACAO OU ACENTO (REGRA             
170000*    DE VALOR: 32 CARACTERES ALFANUMERICOS EXATOS).                       
170100 0642-TESTA-ALFANUM.                                                      
170200     MOVE NV-KEY-VALUE(WS-IDX:1) TO WS-CHAR                               
170300     IF (WS-CHAR >= '0' AND WS-CHAR <= '9')                               
170400        OR (WS-CHAR >= 'A' AND WS-CHAR <= 'Z')                            
170500        OR (WS-CHAR >= 'a' AND WS-CHAR <= 'z')                            
170600        CONTINUE                                                          
170700     ELSE                                                                 
170800        MOVE 'N' TO WS-RESULTADO-VALIDO.                                  
170900 0642-ALFANUM-FIM.                                                        
171000     EXIT.                                                                
171100                                                                          
171200*===========================================================              
171300*    GRAVACAO DO RESULTADO E FIM DE LOTE                                  
171400*===========================================================              
171500 0700-GRAVA-RESULTADO.                                                    
171600     WRITE REG-RESULTADO.                                                 
171700     IF RES-STATUS = 'ACCEPTED'                                           
171800        ADD 1 TO WS-TOT-ACEITAS                                           
171900     ELSE                                                                 
172000        ADD 1 TO WS-TOT-REJEITADAS.                                       
172100     GO TO 0200-LE-PEDIDO.                                                
172200                                                                          
172300*    FIM DO LOTE - DESCARREGA O CHAVEWK PARA O CHAVESAI E                 
172400*    EMITE O RELATORIO DE TOTAIS.                                         
172500 0999-FIM-LOTE.                                                           
172600     CLOSE PEDIDOS.                                                       
172700     OPEN OUTPUT CHAVESAI.                                                
172800     CLOSE CHAVEWK.                                                       
172900     OPEN INPUT CHAVEWK.                                                  
173000     PERFORM 0800-DESCARREGA-CHAVEWK THRU 0800-DESCARREGA-FIM.            
173100     CLOSE CHAVEWK.                                                       
173200     CLOSE CHAVESAI.                                                      
173300     PERFORM 0900-RELATORIO-TOTAIS THRU 0900-RELATORIO-FIM.               
173400     PERFORM 9999-ENCERRA THRU 9999-ENCERRA-FIM.                          
173500                                                                          
173600*    LE O CHAVEWK DO PRIMEIRO AO ULTIMO REGISTRO (EM ORDEM DE             
173700*    CHAVE-ID) E GRAVA O CHAVESAI SEQUENCIAL.                             
173800 0800-DESCARREGA-CHAVEWK.                                                 
173900     READ CHAVEWK NEXT RECORD                                             
174000          AT END                                                          
174100             GO TO 0800-DESCARREGA-FIM.                                   
174200     MOVE REG-CHAVEWK TO REG-CHAVESAI                                     
174300     WRITE REG-CHAVESAI.                                                  
174400     GO TO 0800-DESCARREGA-CHAVEWK.                                       
174500*    FIM DO DESCARREGAMENTO DO CADASTRO ATUALIZADO.                       
174600 0800-DESCARREGA-FIM.                                                     
174700     EXIT.                                                                
174800                                                                          
174900*    RELATORIO DE TOTAIS DE CONTROLE DO LOTE - UMA LINHA POR              
175000*    ACAO/RESULTADO, NA ORDEM EM QUE O NEGOCIO QUER CONFERIR O            
175100*    LOTE (LIDOS, DEPOIS CADA ACAO SEPARADA EM ACEITA/REJEITADA,          
175200*    E SO NO FIM O TOTAL GERAL) - NAO HA SOMA NO PROPRIO                  
175300*    RELATORIO, OS CONTADORES JA VEM SOMADOS DE 0700-GRAVA-               
175400*    RESULTADO E DE 0200-LE-PEDIDO.                                       
175500 0900-RELATORIO-TOTAIS.                                                   
175600     WRITE REG-RELATORI FROM CABE-REL1 AFTER PAGE.                        
175700     WRITE REG-RELATORI FROM CABE-REL2 AFTER 2.                           
175800     MOVE SPACES TO REG-RELATORI                                          
175900     WRITE REG-RELATORI AFTER 2.                                          
176000                                                                          
176100*    TOTAL DE PEDIDOS LIDOS DO ARQUIVO DE ENTRADA, QUALQUER               
176200*    QUE SEJA A ACAO - SOMADO EM 0200-LE-PEDIDO A CADA READ.              
176300     MOVE 'REQUESTS READ'            TO DR-ROTULO                         
176400     MOVE WS-TOT-LIDOS               TO DR-VALOR                          
176500     WRITE REG-RELATORI FROM DET-REL AFTER 1.                             
176600                                                                          
176700*    INCLUSOES (ACAO 'I') QUE PASSARAM POR TODAS AS REGRAS DE             
176800*    0300-INCLUI-CHAVE E FORAM GRAVADAS NO CHAVEWK.                       
176900     MOVE 'INCLUDES ACCEPTED'        TO DR-ROTULO                         
177000     MOVE WS-TOT-INCL-ACEITAS        TO DR-VALOR                          
177100     WRITE REG-RELATORI FROM DET-REL AFTER 1.                             
177200                                                                          
177300*    INCLUSOES REJEITADAS - CAMPO INVALIDO, CHAVE DUPLICADA,              
177400*    TIPO DE PESSOA DIVERGENTE OU LIMITE DE CHAVES EXCEDIDO.              
177500     MOVE 'INCLUDES REJECTED'        TO DR-ROTULO                         
177600     MOVE WS-TOT-INCL-REJEITADAS     TO DR-VALOR                          
177700     WRITE REG-RELATORI FROM DET-REL AFTER 1.                             
177800                                                                          
177900*    ALTERACOES (ACAO 'A') ACEITAS - PELO MENOS UM CAMPO                  
178000*    REALMENTE MUDOU E TODOS OS CAMPOS INFORMADOS PASSARAM.               
178100     MOVE 'ALTERS ACCEPTED'          TO DR-ROTULO                         
178200     MOVE WS-TOT-ALT-ACEITAS         TO DR-VALOR                          
178300     WRITE REG-RELATORI FROM DET-REL AFTER 1.                             
178400                                                                          
178500*    ALTERACOES REJEITADAS - CHAVE NAO ENCONTRADA OU INATIVA,             
178600*    CAMPO COM VALOR INVALIDO, CONSISTENCIA DE TIPO DE PESSOA             
178700*    FALHOU, OU NENHUM CAMPO MUDOU (REGRA DA VERSAO 1.6).                 
178800     MOVE 'ALTERS REJECTED'          TO DR-ROTULO                         
178900     MOVE WS-TOT-ALT-REJEITADAS      TO DR-VALOR                          
179000     WRITE REG-RELATORI FROM DET-REL AFTER 1.                             
179100                                                                          
179200*    INATIVACOES (ACAO 'X') ACEITAS - CHAVE ENCONTRADA, AINDA             
179300*    ATIVA, E MARCADA INATIVA COM CARIMBO DE DATA-HORA.                   
179400     MOVE 'INACTIVATIONS ACCEPTED'   TO DR-ROTULO                         
179500     MOVE WS-TOT-INAT-ACEITAS        TO DR-VALOR                          
179600     WRITE REG-RELATORI FROM DET-REL AFTER 1.                             
179700                                                                          
179800*    INATIVACOES REJEITADAS - CHAVE NAO ENCONTRADA OU JA                  
179900*    ESTAVA INATIVA.                                                      
180000     MOVE 'INACTIVATIONS REJECTED'   TO DR-ROTULO                         
180100     MOVE WS-TOT-INAT-REJEITADAS     TO DR-VALOR                          
180200     WRITE REG-RELATORI FROM DET-REL AFTER 1.                             
180300                                                                          
180400     MOVE SPACES TO REG-RELATORI                                          
180500     WRITE REG-RELATORI AFTER 1.                                          
180600                                                                          
180700*    TOTAL GERAL DE PEDIDOS ACEITOS, SOMADAS AS TRES ACOES -              
180800*    DEVE SER IGUAL A SOMA DAS TRES LINHAS DE 'ACCEPTED' ACIMA.           
180900     MOVE 'TOTAL ACCEPTED'           TO DR-ROTULO                         
181000     MOVE WS-TOT-ACEITAS             TO DR-VALOR                          
181100     WRITE REG-RELATORI FROM DET-REL AFTER 1.                             
181200                                                                          
181300*    TOTAL GERAL DE PEDIDOS REJEITADOS - SOMADO A 'TOTAL                  
181400*    ACCEPTED' TEM QUE FECHAR COM 'REQUESTS READ' NO TOPO.                
181500     MOVE 'TOTAL REJECTED'           TO DR-ROTULO                         
181600     MOVE WS-TOT-REJEITADAS          TO DR-VALOR                          
181700     WRITE REG-RELATORI FROM DET-REL AFTER 1.                             
181800*    FIM DA IMPRESSAO DO RELATORIO DE TOTAIS DE LOTE.                     
181900 0900-RELATORIO-FIM.                                                      
182000     EXIT.                                                                
182100                                                                          
182200*    FECHA TODOS OS ARQUIVOS ABERTOS E TERMINA O PROGRAMA. NAO            
182300*    HA ROTINA DE ABORTO PARCIAL - SE O LOTE CHEGOU ATE AQUI,             
182400*    TODOS OS PEDIDOS FORAM PROCESSADOS (ACEITOS OU                       
182500*    REJEITADOS) E O CADASTRO ATUALIZADO JA FOI GRAVADO.                  
182600 9999-ENCERRA.                                                            
182700     CLOSE CHAVEENT.                                                      
182800     CLOSE RESULTAD.                                                      
182900     CLOSE RELATORI.                                                      
183000     STOP RUN.                                                            
183100 9999-ENCERRA-FIM.                                                        
183200     EXIT.                                                                
